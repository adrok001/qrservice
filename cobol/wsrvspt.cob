000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR SPOT (BRANCH) FILE         *
000400*        USES SP-SPOT-ID AS KEY                      *
000500*                                                   *
000600*   REFERENCE FILE ONLY - SMALL, HELD IN WS TABLE    *
000700*   SORTED ASCENDING ON SP-SPOT-ID, SEARCHED BINARY  *
000800*****************************************************
000900*   FILE SIZE 39 BYTES - 2 SPARE FOR FUTURE EXPANSION.  *
001000*
001100* 12/11/25 RVB - CREATED.
001200* 20/11/25 RVB - SP-ACTIVE-FLAG ADDED - U11 NEEDS ACTIVE
001300*                SPOTS ONLY FOR THE COMPARISON SECTION.
001350* 03/12/25 RVB   2-BYTE FILLER ADDED AT THE TAIL.
001400*
001500 01  RV-Spot-Record.
001600     03  SP-Spot-ID          pic x(08).
001700     03  SP-Company-ID       pic x(08).
001800     03  SP-Name             pic x(20).
001900     03  SP-Active-Flag      pic x(01).
001910         88  SP-Active           value "Y".
001920         88  SP-Inactive         value "N".
001950*        Y = active, N = inactive
002000     03  filler              pic x(02).
