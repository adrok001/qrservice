000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR REVIEW MASTER FILE         *
000400*        (ONE RECORD PER CUSTOMER REVIEW)            *
000500*                                                   *
000600*     USES RV-ID AS KEY - READ SEQUENTIAL ONLY       *
000700*****************************************************
000800*   FILE SIZE 290 BYTES PER SPEC - SEE RV-FILLER     *
000900*     NOTE BELOW IF ARITHMETIC DOES NOT TIE EXACTLY. *
001000*
001100* 12/11/25 RVB - CREATED FOR QR REVIEW INTAKE PROJECT.
001200* 19/11/25 RVB - RV-SPOT-ID ADDED, SPACES = NO SPOT LINKED.
001300* 03/12/25 RVB - RV-RESPONSE-HRS CHANGED FROM 9(5) TO 9(5)V9
001400*                PER GJT REQUEST - PARTIAL HOURS NOW KEPT.
001500* 14/01/26 RVB - RV-WANTS-CONTACT ADDED FOR CALL-BACK QUEUE.
001600* 09/02/26 RVB   RV-PHOTO-COUNT WIDENED TO 9(2), OLD 9(1)
001700*                LOST RECORDS WITH 10+ PHOTOS ON IMPORT.
001800*
001900 01  RV-Review-Record.
002000     03  RV-ID               pic x(12).
002100     03  RV-Company-ID       pic x(08).
002200     03  RV-Spot-ID          pic x(08).
002300*                               spaces = no spot linked
002400     03  RV-Source           pic x(12).
002500*        INTERNAL, YANDEX, TWOGIS, GOOGLE, TRIPADVISOR
002600     03  RV-Rating           pic 9(01).
002700     03  RV-Author-Name      pic x(20).
002800*        blank replaced by ANONYMOUS at intake - U1
002900     03  RV-Created-Date     pic 9(08).
003000*        ccyymmdd
003100     03  RV-Response-Flag    pic x(01).
003110         88  RV-Responded        value "Y".
003120         88  RV-Not-Responded    value "N".
003200*        Y = business responded, N = no response
003300     03  RV-Response-Hrs     pic 9(05)v9.
003400*        hours creation to response, zero if none
003500     03  RV-Status           pic x(12).
003510         88  RV-Status-New        value "NEW".
003520         88  RV-Status-In-Prog    value "IN-PROGRESS".
003530         88  RV-Status-Resolved   value "RESOLVED".
003540         88  RV-Status-Archived   value "ARCHIVED".
003600*        NEW, IN-PROGRESS, RESOLVED, ARCHIVED
003700     03  RV-Wants-Contact    pic x(01).
003710         88  RV-Contact-Wanted     value "Y".
003720         88  RV-Contact-Not-Wanted value "N".
003800     03  RV-Photo-Count      pic 9(02).
003900*        0-99 on input, max 5 is valid - see U1
004000     03  RV-Text             pic x(200).
004100*        may be all spaces
004200     03  filler              pic x(01).
004300*        pad - see header note on file size arithmetic
