000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RV040.
000300 AUTHOR.         R V BOWKER.
000400 INSTALLATION.   APPLEWOOD COMPUTERS - REVIEW ANALYTICS GROUP.
000500 DATE-WRITTEN.   14/03/1984.
000600 DATE-COMPILED.
000700 SECURITY.       COPYRIGHT (C) 1984-2026 APPLEWOOD COMPUTERS.
000800*                ALL RIGHTS RESERVED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   RV040 - DATE / ORDINAL DAY-NUMBER CONVERSION                 *
001300*                                                                *
001400*   CALLED FROM RV000 AND RV900 FOR ALL AGE-IN-DAYS AND PERIOD-  *
001500*   WINDOW ARITHMETIC.  CONVERTS A CCYYMMDD DATE TO A DAY NUMBER *
001600*   COUNTED FROM 1ST JANUARY 1601 (ORDINAL 1), AND BACK AGAIN.   *
001700*   ONCE TWO DATES ARE BOTH ORDINALS THEY SUBTRACT LIKE ANY      *
001800*   OTHER NUMBER - THAT IS THE WHOLE POINT OF THIS ROUTINE.      *
001900*                                                                *
002000******************************************************************
002100*
002200* CHANGE LOG
002300* ==========
002400* 14/03/84 RVB - WRITTEN.  ORIGINALLY A STOCK-AGEING DATE ROUTINE
002500*                FOR THE PURCHASE LEDGER, CALLED FROM PL030.
002600* 02/09/85 RVB - CORRECTED CENTURY-LEAP TEST, 1900 WAS BEING
002700*                TREATED AS A LEAP YEAR.  MDK FOUND THIS ON THE
002800*                STOCK VALUATION RUN, TICKET SR-184.
002900* 11/06/88 GJT -   ADDED THE DD000 YEAR-CORRECTION LOOP - THE OLD
003000*                  SINGLE-PASS ESTIMATE WAS ONE DAY OUT ACROSS A
003100*                  LEAP-YEAR BOUNDARY.
003200* 19/01/91 RVB   MOVED WORKING STORAGE ABOVE LINKAGE TO MATCH
003300*                HOUSE STYLE AFTER THE CODING STANDARD REVIEW.
003400* 30/07/95 RVB   NO FUNCTIONAL CHANGE - RE-SEQUENCED SOURCE LINES
003500*                FOR THE NEW LISTING UTILITY.
003600* 14/11/98 GJT - Y2K REVIEW: CONFIRMED RV04-CCYY IS FULL 4-DIGIT
003700*                CENTURY THROUGHOUT, NO WINDOWING USED ANYWHERE.
003800*                NO CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM.
003900* 22/02/99 MDK -   ADDED THE SAME SIGN-OFF NOTE TO PL030 AND
004000*                  SL090, WHICH ALSO CALL THIS ROUTINE.   SR-261.
004100* 06/05/04 RVB   NO CHANGE - RECOMPILED UNDER THE NEW COMPILER
004200*                AS PART OF THE SUITE-WIDE REBUILD.
004300* 21/09/11 SAH -   ADDED ORDINAL-TO-DATE DIRECTION (FUNCTION = "O")
004400*                  FOR THE AGEING REPORTS THAT NEEDED A DATE BACK
004500*                  RATHER THAN A DAY COUNT.  SR-340.
004600* 08/03/18 RVB   WIDENED RV04-ORDINAL TO BINARY-LONG, WAS
004700*                BINARY-SHORT AND WOULD HAVE WRAPPED IN 2035.
004800* 16/11/25 RVB - REPOINTED AT THE REVIEW ANALYTICS SUITE (RV000/
004900*                RV900) FOR AGE-IN-DAYS AND PERIOD-WINDOW WORK -
005000*                NO CHANGE TO THE CONVERSION LOGIC ITSELF.
005100* 03/12/25 RVB   DAYS-IN-MONTH NOW TWO TABLES (LEAP/NON-LEAP)
005200*                LOOKED UP BY RV04-LEAP-FLAG, REPLACING THE OLD
005300*                CUMULATIVE-DAYS TABLE - EASIER TO FOLLOW.
005350* 10/02/26 RVB   THE OLD CLASS RV04-NUMERIC-DATE AND UPSI-0 ON
005360*                STATUS CLAUSES THAT USED TO SIT HERE WERE BOTH
005370*                DEAD - NEVER TESTED ANYWHERE IN THE PROCEDURE
005380*                DIVISION, SAME DEAD-SWITCH DEFECT CLEANED OUT OF
005385*                RV000/RV900.  KEPT THE CLASS CONDITION BUT WIRED
005390*                IT INTO AA010 FOR REAL - THIS ROUTINE IS CALLED
005392*                BY REFERENCE SO A CALLER'S BAD FIELD CAN HAND US
005394*                GARBAGE BYTES EVEN THOUGH RV04-CCYYMMDD IS PIC 9.
005396*                DROPPED THE UPSI-0 SWITCH, NOT NEEDED FOR THIS.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005650 SPECIAL-NAMES.
005680     CLASS RV04-NUMERIC-DATE IS "0123456789".
005700*
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006310*----------------------------------------------------------------
006320*  ALL OF THE WORK BELOW IS LOCAL TO A SINGLE CALL - THIS ROUTINE
006330*  KEEPS NO STATE BETWEEN INVOCATIONS, EVERY FIELD IS RESET OR
006340*  RECOMPUTED FRESH EACH TIME AA000-MAIN IS ENTERED.  THE TWO
006350*  DAYS-IN-MONTH TABLES ARE THE ONLY THING LOADED ONCE, AS
006360*  LITERALS, AND THEY NEVER CHANGE FOR THE LIFE OF THE RUN.
006370*----------------------------------------------------------------
006400 01  RV04-Date-Split.
006500     03  RV04-CCYY           pic 9(4).
006600     03  RV04-MM             pic 9(2).
006700     03  RV04-DD             pic 9(2).
006800     03  filler              pic x(1).
006900 01  RV04-Date-Split9  redefines RV04-Date-Split
007000                             pic 9(8).
007100*
007110*    non-leap-year days-per-month, jan through dec, loaded as a
007120*    literal block below and reached through the redefines table
007200 01  RV04-Days-In-Month-NL-Lit.
007300     03  filler              pic 9(2) comp value 31.
007400     03  filler              pic 9(2) comp value 28.
007500     03  filler              pic 9(2) comp value 31.
007600     03  filler              pic 9(2) comp value 30.
007700     03  filler              pic 9(2) comp value 31.
007800     03  filler              pic 9(2) comp value 30.
007900     03  filler              pic 9(2) comp value 31.
008000     03  filler              pic 9(2) comp value 31.
008100     03  filler              pic 9(2) comp value 30.
008200     03  filler              pic 9(2) comp value 31.
008300     03  filler              pic 9(2) comp value 30.
008400     03  filler              pic 9(2) comp value 31.
008500 01  RV04-Days-NL-Table  redefines RV04-Days-In-Month-NL-Lit.
008600     03  RV04-Days-NL        pic 9(2) comp
008700                             occurs 12 times
008800                             indexed by RV04-NL-Ix.
008900     03  filler              pic x(1).
009000*
009010*    same table for leap years - only february differs, 29 not 28
009100 01  RV04-Days-In-Month-LP-Lit.
009200     03  filler              pic 9(2) comp value 31.
009300     03  filler              pic 9(2) comp value 29.
009400     03  filler              pic 9(2) comp value 31.
009500     03  filler              pic 9(2) comp value 30.
009600     03  filler              pic 9(2) comp value 31.
009700     03  filler              pic 9(2) comp value 30.
009800     03  filler              pic 9(2) comp value 31.
009900     03  filler              pic 9(2) comp value 31.
010000     03  filler              pic 9(2) comp value 30.
010100     03  filler              pic 9(2) comp value 31.
010200     03  filler              pic 9(2) comp value 30.
010300     03  filler              pic 9(2) comp value 31.
010400 01  RV04-Days-LP-Table  redefines RV04-Days-In-Month-LP-Lit.
010500     03  RV04-Days-LP        pic 9(2) comp
010600                             occurs 12 times
010700                             indexed by RV04-LP-Ix.
010800     03  filler              pic x(1).
010900*
011000 01  RV04-Work-Area.
011100     03  RV04-Leap-Year-In   pic 9(4).
011200     03  RV04-Leap-Flag      pic x(1).
011300     03  RV04-Year-Wk        binary-long.
011400     03  RV04-Month-Wk       pic 9(2) comp.
011500     03  RV04-Day-Wk         binary-long.
011600     03  RV04-Days-Yr        binary-long.
011700     03  RV04-Leap-Cur       binary-long.
011800     03  RV04-Ix             pic 9(2) comp.
011900     03  RV04-Sum            binary-long.
012000     03  RV04-Rem            binary-long.
012100     03  RV04-Temp           binary-long.
012200     03  filler              pic x(1).
012300*
012400 LINKAGE SECTION.
012410*----------------------------------------------------------------
012420*  RV04-PARMS IS THE ONE BLOCK PASSED IN BY USING ON THE CALL -
012430*  RV000/RV900 BUILD IT, CALL THIS PROGRAM, THEN READ BACK
012440*  WHICHEVER OF RV04-ORDINAL / RV04-CCYYMMDD THEY ASKED FOR.
012450*----------------------------------------------------------------
012500*
012600 01  RV04-Parms.
012700     03  RV04-Function       pic x(01).
012800*        D = date to ordinal, O = ordinal to date
012900     03  RV04-CCYYMMDD       pic 9(08).
013000     03  RV04-Ordinal        binary-long.
013100     03  RV04-Valid-Flag     pic x(01).
013200*        Y = conversion good, N = bad date or bad ordinal in
013300     03  filler              pic x(01).
013400*
013500 PROCEDURE DIVISION USING RV04-Parms.
013600*
013610*----------------------------------------------------------------
013620*  AA000-MAIN IS THE WHOLE CONTROLLING SECTION FOR THIS ROUTINE -
013630*  THERE IS NO SEPARATE DRIVER PARAGRAPH ABOVE IT BECAUSE THIS
013640*  SUBPROGRAM DOES ONE THING AND RETURNS, IT DOES NOT OPEN OR
013650*  CLOSE ANYTHING OF ITS OWN.  RV04-FUNCTION SAYS WHICH WAY WE
013660*  ARE GOING - "D" DATE-TO-ORDINAL FOR AGE-IN-DAYS ARITHMETIC, OR
013670*  "O" ORDINAL-TO-DATE FOR PRINTING A COMPUTED DATE BACK OUT.
013680*  EVERY RETURN PATH, GOOD OR BAD, FUNNELS THROUGH AA000-EXIT.
013690*----------------------------------------------------------------
013700 AA000-Main                  SECTION.
013800*********************************
013900     if       RV04-Function = "O"
014000              go to  BB000-Ordinal-To-Date.
014100     go       to  AA010-Date-To-Ordinal.
014200*
014210*----------------------------------------------------------------
014220*  AA010-DATE-TO-ORDINAL TAKES THE CALLER'S CCYYMMDD DATE AND
014230*  HANDS BACK THE NUMBER OF DAYS SINCE 1ST JANUARY 1601 (ORDINAL
014240*  DAY 1).  RV000/RV900 SUBTRACT TWO ORDINALS TO GET AN AGE IN
014250*  DAYS FOR U5/U8 WITHOUT HAVING TO WALK THE CALENDAR THEMSELVES.
014260*  A BAD MONTH, BAD DAY-OF-MONTH OR NON-NUMERIC INPUT ALL COME
014270*  BACK AS RV04-VALID-FLAG = "N" RATHER THAN ABENDING THE CALLER.
014280*----------------------------------------------------------------
014300 AA010-Date-To-Ordinal.
014310*    CALLER HANDS US RV04-CCYYMMDD BY REFERENCE - TRUST NOTHING.
014320     if       RV04-CCYYMMDD is not RV04-Numeric-Date
014330              move  "N"  to RV04-Valid-Flag
014340              move  zero to RV04-Ordinal
014350              go to  AA000-Exit.
014400     move     RV04-CCYYMMDD to RV04-Date-Split9.
014500     move     "Y"       to RV04-Valid-Flag.
014600     if       RV04-MM < 1 or RV04-MM > 12
014700              move  "N"  to RV04-Valid-Flag
014800              move  zero to RV04-Ordinal
014900              go to  AA000-Exit.
015000     move     RV04-CCYY to RV04-Leap-Year-In.
015100     perform  CC000-Test-Leap thru CC000-Exit.
015200     if       RV04-Leap-Flag = "Y"
015300              if  RV04-DD < 1 or RV04-DD > RV04-Days-LP (RV04-MM)
015400                  move  "N"  to RV04-Valid-Flag
015500                  move  zero to RV04-Ordinal
015600                  go to  AA000-Exit
015700              end-if
015800     else
015900              if  RV04-DD < 1 or RV04-DD > RV04-Days-NL (RV04-MM)
016000                  move  "N"  to RV04-Valid-Flag
016100                  move  zero to RV04-Ordinal
016200                  go to  AA000-Exit
016300              end-if
016400     end-if.
016500*
016600*    days elapsed before 1st January of RV04-CCYY, epoch 1601
016700*
016800     compute  RV04-Year-Wk  = RV04-CCYY - 1601.
016900     compute  RV04-Leap-Cur = (RV04-CCYY - 1) / 4
017000                            - (RV04-CCYY - 1) / 100
017100                            + (RV04-CCYY - 1) / 400.
017200     compute  RV04-Ordinal  = RV04-Year-Wk * 365
017300                            + RV04-Leap-Cur - 388.
017400*
017500*    add whole months already elapsed this year, then the day
017600*
017700     compute  RV04-Temp = RV04-MM - 1.
017800     move     zero to RV04-Sum.
017900     move     1    to RV04-Ix.
018000     perform  BB010-Sum-Months thru BB010-Exit
018100              RV04-Temp times.
018200     add      RV04-Sum RV04-DD to RV04-Ordinal.
018300     go       to  AA000-Exit.
018400*
018410*----------------------------------------------------------------
018420*  BB010-SUM-MONTHS ADDS UP THE WHOLE MONTHS ALREADY ELAPSED
018430*  THIS YEAR BEFORE THE ONE WE LANDED IN - CALLED RV04-TEMP
018440*  TIMES FROM AA010, ONCE PER COMPLETE MONTH.
018450*----------------------------------------------------------------
018500 BB010-Sum-Months.
018600     if       RV04-Leap-Flag = "Y"
018700              add  RV04-Days-LP (RV04-Ix) to RV04-Sum
018800     else
018900              add  RV04-Days-NL (RV04-Ix) to RV04-Sum
019000     end-if.
019100     add      1 to RV04-Ix.
019200 BB010-Exit.
019300     exit.
019400*
019410*----------------------------------------------------------------
019420*  BB000-ORDINAL-TO-DATE IS THE REVERSE TRIP - GIVEN A DAY COUNT
019430*  FROM THE 1601 EPOCH, WORK BACK TO A CCYYMMDD DATE.  USED BY
019440*  THE AGEING REPORTS WHEN A COMPUTED CUT-OFF NEEDS PRINTING AS
019450*  AN ACTUAL CALENDAR DATE RATHER THAN A RAW DAY NUMBER.
019460*----------------------------------------------------------------
019500 BB000-Ordinal-To-Date.
019600     move     "Y"  to RV04-Valid-Flag.
019700     if       RV04-Ordinal < 1
019800              move  "N"  to RV04-Valid-Flag
019900              move  zero to RV04-CCYYMMDD
020000              go to  AA000-Exit.
020100     compute  RV04-Year-Wk = 1601 + (RV04-Ordinal / 365).
020200*
020210*----------------------------------------------------------------
020220*  DD000-YEAR-LOOP - THE STRAIGHT DIVIDE ABOVE ONLY ESTIMATES THE
020230*  YEAR, IT CAN LAND A YEAR EARLY OR LATE AROUND A LEAP BOUNDARY.
020240*  THIS LOOP NUDGES RV04-YEAR-WK UP OR DOWN ONE YEAR AT A TIME
020250*  UNTIL THE ORDINAL REALLY DOES FALL INSIDE THAT YEAR - SEE THE
020260*  11/06/88 CHANGE LOG ENTRY, GJT ADDED THIS AFTER THE OLD
020270*  SINGLE-PASS ESTIMATE CAME OUT A DAY WRONG ACROSS A LEAP YEAR.
020280*----------------------------------------------------------------
020300 DD000-Year-Loop.
020400     move     RV04-Year-Wk to RV04-Leap-Year-In.
020500     perform  CC000-Test-Leap thru CC000-Exit.
020600     compute  RV04-Leap-Cur = (RV04-Year-Wk - 1) / 4
020700                            - (RV04-Year-Wk - 1) / 100
020800                            + (RV04-Year-Wk - 1) / 400.
020900     compute  RV04-Temp = (RV04-Year-Wk - 1601) * 365
021000                        + RV04-Leap-Cur - 388.
021100     if       RV04-Temp >= RV04-Ordinal
021200              subtract 1 from RV04-Year-Wk
021300              go to  DD000-Year-Loop.
021400     if       RV04-Leap-Flag = "Y"
021500              move  366 to RV04-Days-Yr
021600     else
021700              move  365 to RV04-Days-Yr.
021800     if       RV04-Temp + RV04-Days-Yr < RV04-Ordinal
021900              add  1 to RV04-Year-Wk
022000              go to  DD000-Year-Loop.
022100*
022200*    RV04-Year-Wk is now right, RV04-Temp = days before this year
022300*
022400     compute  RV04-Day-Wk = RV04-Ordinal - RV04-Temp.
022500     move     1        to RV04-Month-Wk.
022600     move     RV04-Day-Wk to RV04-Rem.
022700*
022710*----------------------------------------------------------------
022720*  EE000-MONTH-LOOP WALKS MONTH BY MONTH THROUGH THE YEAR FOUND
022730*  ABOVE UNTIL THE REMAINING DAY COUNT FITS INSIDE THE CURRENT
022740*  MONTH - WHATEVER IS LEFT OVER AT THAT POINT IS THE DAY OF
022750*  THE MONTH.  USES WHICHEVER OF THE LEAP/NON-LEAP DAYS-IN-MONTH
022760*  TABLES MATCHES RV04-LEAP-FLAG FOR THAT YEAR.
022770*----------------------------------------------------------------
022800 EE000-Month-Loop.
022900     if       RV04-Leap-Flag = "Y"
023000              move  RV04-Days-LP (RV04-Month-Wk) to RV04-Temp
023100     else
023200              move  RV04-Days-NL (RV04-Month-Wk) to RV04-Temp.
023300     if       RV04-Rem <= RV04-Temp
023400              go to  EE000-Exit.
023500     subtract RV04-Temp from RV04-Rem.
023600     add      1 to RV04-Month-Wk.
023700     go       to  EE000-Month-Loop.
023800*
023900 EE000-Exit.
024000     move     RV04-Year-Wk  to RV04-CCYY.
024100     move     RV04-Month-Wk to RV04-MM.
024200     move     RV04-Rem      to RV04-DD.
024300     move     RV04-Date-Split9 to RV04-CCYYMMDD.
024400     go       to  AA000-Exit.
024500*
024510*----------------------------------------------------------------
024520*  CC000-TEST-LEAP IS THE HOUSE LEAP-YEAR RULE - DIVISIBLE BY 4,
024530*  EXCEPT CENTURY YEARS, EXCEPT-THE-EXCEPTION EVERY 400 YEARS.
024540*  02/09/85 FIX MAKES SURE 1900 COMES OUT NOT-LEAP AND 2000
024550*  COMES OUT LEAP - BOTH MATTER FOR THIS SUITE'S DATE RANGE.
024560*----------------------------------------------------------------
024600 CC000-Test-Leap.
024700*****************
024800*    leap-year test on RV04-Leap-Year-In - result in RV04-Leap-Flag
024900     move     "N" to RV04-Leap-Flag.
025000     divide   RV04-Leap-Year-In by 4   giving RV04-Temp
025100                                     remainder RV04-Rem.
025200     if       RV04-Rem not = zero
025300              go to  CC000-Exit.
025400     divide   RV04-Leap-Year-In by 100 giving RV04-Temp
025500                                     remainder RV04-Rem.
025600     if       RV04-Rem not = zero
025700              move  "Y" to RV04-Leap-Flag
025800              go to  CC000-Exit.
025900     divide   RV04-Leap-Year-In by 400 giving RV04-Temp
026000                                     remainder RV04-Rem.
026100     if       RV04-Rem = zero
026200              move  "Y" to RV04-Leap-Flag.
026300 CC000-Exit.
026400     exit.
026500*
026510*----------------------------------------------------------------
026520*  AA000-EXIT IS THE SINGLE RETURN POINT FOR BOTH DIRECTIONS -
026530*  EVERY GO TO IN THIS PROGRAM, GOOD RESULT OR BAD, ENDS UP HERE
026540*  BEFORE THE GOBACK.  DO NOT ADD A SECOND EXIT PARAGRAPH, THE
026550*  CALLERS IN RV000/RV900 ONLY CHECK RV04-VALID-FLAG ONCE.
026560*----------------------------------------------------------------
026600 AA000-Exit.
026700     goback.
