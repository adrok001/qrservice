000100*****************************************************
000200*                                                   *
000300*   CHAINING WORK AREA FOR THE REVIEW ANALYTICS      *
000400*     SUITE - PASSED INTO RV000 AND RV900 BY THE     *
000500*     RUN-CONTROL SCRIPT, AND ON FROM RV000/RV900    *
000600*     DOWN TO RV040 FOR DATE ARITHMETIC.             *
000700*                                                   *
000800*   HOUSE EQUIVALENT OF THE SUITE-WIDE WSCALL.COB -  *
000900*   THIS ONE IS SCOPED TO THIS MODULE ONLY.          *
001000*****************************************************
001100*
001200* 17/11/25 RVB - CREATED.
001300* 28/11/25 RVB - RVC-TERM-CODE ADDED SO THE SHELL SCRIPT
001400*                THAT DRIVES THE NIGHTLY RUN CAN TELL A
001500*                BAD AS-OF DATE FROM A CLEAN RUN.
001600*
001650* 10/02/26 RVB   CONDITION-NAMES ADDED ON RVC-TERM-CODE.
001700 01  RV-Chain-Area.
001800     03  RVC-As-Of-Date      pic 9(08).
001900*        ccyymmdd - the analytics processing date
002000     03  RVC-Company-ID      pic x(08).
002100*        company this run's report is for
002200     03  RVC-Term-Code       pic 9(02)   comp.
002210         88  RVC-Run-Was-Clean   value 0.
002220         88  RVC-Run-Had-Error   value 4.
002250*        0 = clean, non-zero = see RV000/RV900 messages
002300     03  filler              pic x(02).
