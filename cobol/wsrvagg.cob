000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - ANALYTICS AGGREGATES           *
000400*     ACCUMULATED DURING FLOW A (BB060) AND REDUCED  *
000500*     DURING FLOW B (CC010 - CC080) FOR THE PRINTED  *
000600*     ANALYTICS REPORT.  RV000 ONLY - RV900 DOES NOT *
000700*     NEED THESE, IT ONLY RE-SCORES.                 *
000800*****************************************************
000900*
001000* 18/11/25 RVB - CREATED.
001100* 26/11/25 RVB - SPOT-STATS SIZED DOWN FROM 500 TO 50 -
001200*                SPOT FILE IS A SMALL REFERENCE SET PER
001300*                THE SPEC, 500 WAS WASTING SPACE.
001400* 05/12/25 RVB   WS-PROB-STATS ADDED, SEPARATE FROM THE
001500*                RAW PROB KEYWORD TABLE IN WSRVTAB - ONE
001600*                ROW PER DISTINCT PROBLEM, NOT PER WORD.
001700* 19/01/26 RVB   WS-SPOT-TOP-ISSUE NESTED TABLE ADDED FOR
001800*                THE DECLINING-SPOT DRILL-DOWN IN U11.
001820* 10/02/26 RVB   AL-RANK ADDED TO WS-ALERT-RESULT - RV000
001840*                NOW SORTS THE ALERT LIST BY LEVEL, THE OLD
001850*                LOAD-TABLE-ORDER PICK WAS WRONG PER U7.
001860* 10/02/26 RVB   SS-ISSUE-RAW ADDED - SS-TOP-ISSUE ABOVE WAS
001870*                SITTING UNUSED SINCE 19/01/26. RV000 TALLIES
001880*                RECENT COMPLAINT LABELS PER SPOT INTO THE RAW
001890*                TABLE, THEN SORTS AND TRIMS TO 3 FOR PRINT.
001900*
002000 01  RV-Run-Totals.
002100     03  WS-As-Of-Date       pic 9(8).
002200     03  WS-As-Of-Ord        binary-long.
002300     03  WS-Company-ID       pic x(8).
002400     03  WS-Records-Read     pic 9(7)    comp.
002500     03  WS-Records-Accptd   pic 9(7)    comp.
002600     03  WS-Records-Rejctd   pic 9(7)    comp.
002700     03  WS-Tags-Written     pic 9(7)    comp.
002750     03  filler              pic x(1).
002800*
002900 01  RV-KPI-Period.
003000*        one block per period - filled twice, Cur then Prev
003100     03  WS-KPI-Cur.
003200         05  KPI-Total       pic 9(7)    comp.
003300         05  KPI-Rating-Sum  pic 9(9)    comp.
003400         05  KPI-Promoters   pic 9(7)    comp.
003500         05  KPI-Detractors  pic 9(7)    comp.
003600         05  KPI-Neg-Unans   pic 9(7)    comp.
003700         05  KPI-Resp-Count  pic 9(7)    comp.
003800         05  KPI-Resp-Hrs-Sm pic 9(9)v9  comp-3.
003900     03  WS-KPI-Prev.
004000         05  KPI-P-Total     pic 9(7)    comp.
004100         05  KPI-P-Rating-Sm pic 9(9)    comp.
004200         05  KPI-P-Promotrs  pic 9(7)    comp.
004300         05  KPI-P-Detrctrs  pic 9(7)    comp.
004400         05  KPI-P-Neg-Unans pic 9(7)    comp.
004500         05  KPI-P-Resp-Cnt  pic 9(7)    comp.
004600         05  KPI-P-Resp-HrSm pic 9(9)v9  comp-3.
004700*
004800     03  WS-Recent-Total     pic 9(7)    comp.
004900     03  WS-Recent-Negative  pic 9(7)    comp.
004950     03  filler              pic x(1).
005000*
005100 01  RV-KPI-Results.
005200     03  WS-Avg-Rating-Cur   pic 9(1)v99.
005300     03  WS-Avg-Rating-Prv   pic 9(1)v99.
005400     03  WS-NPS-Cur          pic s9(3)v9.
005500     03  WS-NPS-Prv          pic s9(3)v9.
005600     03  WS-Neg-Share-Cur    pic 9(3)v9.
005700     03  WS-Neg-Share-Prv    pic 9(3)v9.
005800     03  WS-Neg-Unans-Shr    pic 9(3)v9.
005900     03  WS-Avg-Resp-Hrs     pic 9(5)v9.
006000     03  WS-Rating-Delta     pic s9(1)v99.
006100     03  WS-NPS-Delta        pic s9(3)v9.
006200     03  WS-Has-Prev-Data    pic x(1).
006210         88  WS-Prev-Data-Present  value "Y".
006220         88  WS-Prev-Data-Absent   value "N".
006300     03  WS-Risk-Score       pic 9(3)    comp.
006350     03  filler              pic x(1).
006400*
006500 01  RV-Prob-Stats.
006600     03  WS-Prob-Stats-Cnt   pic 9(3)    comp.
006700     03  WS-Prob-Stats-Tbl.
006800         05  PS-Entry        occurs 20 times
006900                             indexed by PS-Ix.
007000             07  PS-Key          pic x(16).
007100             07  PS-Label        pic x(30).
007200             07  PS-Level        pic x(10).
007300             07  PS-Cur-Count    pic 9(5)    comp.
007400             07  PS-Prev-Count   pic 9(5)    comp.
007450     03  filler              pic x(1).
007500*
007600 01  RV-Alert-Results.
007700     03  WS-Alert-Count      pic 9(1)    comp.
007800     03  WS-Has-Critical     pic x(1).
007810         88  WS-Critical-Present   value "Y".
007820         88  WS-Critical-Absent    value "N".
007900     03  WS-Alert-Result     occurs 3 times
008000                             indexed by AL-Ix.
008100         05  AL-Level            pic x(10).
008200         05  AL-Label            pic x(30).
008300         05  AL-Cur-Count        pic 9(5)    comp.
008400         05  AL-Window-Label     pic x(4).
008500         05  AL-Trend            pic x(6).
008600         05  AL-Delta            pic 9(5)    comp.
008620         05  AL-Rank             pic 9(1)    comp.
008650     03  filler              pic x(1).
008700*
008800 01  RV-Issue-Stats.
008900     03  WS-Cmpl-Stats-Cnt   pic 9(3)    comp.
009000     03  WS-Cmpl-Stats-Tbl.
009100         05  CS-Entry        occurs 30 times
009200                             indexed by CS-Ix.
009300             07  CS-Label        pic x(30).
009400             07  CS-Count        pic 9(5)    comp.
009500     03  WS-Prse-Stats-Cnt   pic 9(3)    comp.
009600     03  WS-Prse-Stats-Tbl.
009700         05  PR-Entry        occurs 30 times
009800                             indexed by PR-Ix.
009900             07  PR-Label        pic x(30).
010000             07  PR-Count        pic 9(5)    comp.
010100*
010200     03  WS-Top-Cmpl-Cnt     pic 9(1)    comp.
010300     03  WS-Top-Complaint    occurs 5 times
010400                             indexed by TC-Ix.
010500         05  TC-Label            pic x(30).
010600         05  TC-Count            pic 9(5)    comp.
010700     03  WS-Top-Prse-Cnt     pic 9(1)    comp.
010800     03  WS-Top-Praise       occurs 5 times
010900                             indexed by TP-Ix.
011000         05  TP-Label            pic x(30).
011100         05  TP-Count            pic 9(5)    comp.
011150     03  filler              pic x(1).
011200*
011300 01  RV-Impression-Map.
011400     03  WS-Impr-Map         occurs 8 times
011500                             indexed by IM-Ix.
011600         05  IM-Category         pic x(16).
011700         05  IM-Pos-Count        pic 9(6)    comp.
011800         05  IM-Neg-Count        pic 9(6)    comp.
011900         05  IM-Neu-Count        pic 9(6)    comp.
012000         05  IM-Total            pic 9(6)    comp.
012100         05  IM-Pos-Pct          pic 9(3)    comp.
012200         05  IM-Neg-Pct          pic 9(3)    comp.
012300         05  IM-Neu-Pct          pic 9(3)    comp.
012400         05  IM-Critical-Flag    pic x(1).
012410             88  IM-Is-Critical       value "*".
012420             88  IM-Not-Critical      value "N".
012450     03  filler              pic x(1).
012500*
012600 01  RV-Simple-Metrics.
012700     03  WS-Simp-Rating-Cur  pic 9(1)v9.
012800     03  WS-Simp-Rating-Prv  pic 9(1)v9.
012900     03  WS-Simp-Neg-Pct-Cur pic 9(3)    comp.
013000     03  WS-Simp-Neg-Pct-Prv pic 9(3)    comp.
013100     03  WS-Simp-Pos-Count   pic 9(7)    comp.
013200     03  WS-Simp-Neg-Count   pic 9(7)    comp.
013300     03  WS-Simp-Rat-Trend   pic x(6).
013400     03  WS-Simp-Neg-Trend   pic x(6).
013500     03  WS-Simp-Rat-Delta   pic s9(1)v9.
013600     03  WS-Simp-Neg-Delta   pic s9(3).
013650     03  filler              pic x(1).
013700*
013800 01  RV-Spot-Stats.
013900     03  WS-Spot-Stats-Cnt   pic 9(2)    comp.
014000     03  WS-Spot-Stats-Tbl.
014100         05  SS-Entry        occurs 50 times
014200                             indexed by SS-Ix.
014300             07  SS-Spot-ID          pic x(8).
014400             07  SS-Spot-Name        pic x(20).
014500             07  SS-Period-Count     pic 9(5)    comp.
014600             07  SS-Rating-Sum       pic 9(7)    comp.
014700             07  SS-Neg-Count        pic 9(5)    comp.
014800             07  SS-Recent-Rate-Sum  pic 9(7)    comp.
014900             07  SS-Recent-Count     pic 9(5)    comp.
015000             07  SS-Avg-Rating       pic 9(1)v9.
015100             07  SS-Neg-Pct          pic 9(3)    comp.
015200             07  SS-Trend            pic x(6).
015300             07  SS-Delta            pic s9(1)v9.
015400             07  SS-Top-Issue-Cnt    pic 9(1)    comp.
015500             07  SS-Top-Issue        occurs 3 times
015600                                     indexed by ST-Ix.
015700                 09  ST-Label            pic x(30).
015800                 09  ST-Count            pic 9(3)    comp.
015810             07  SS-Issue-Raw-Cnt    pic 9(1)    comp.
015820             07  SS-Issue-Raw        occurs 5 times
015830                                     indexed by IR-Ix.
015840                 09  IR-Label            pic x(30).
015850                 09  IR-Count            pic 9(3)    comp.
015900*
015950     03  filler              pic x(1).
016000 01  RV-Distributions.
016100     03  WS-Rating-Dist      occurs 5 times
016200                             indexed by RD-Ix.
016300         05  RD-Star             pic 9(1).
016400         05  RD-Count            pic 9(7)    comp.
016500     03  WS-Source-Dist-Cnt  pic 9(1)    comp.
016600     03  WS-Source-Dist      occurs 5 times
016700                             indexed by SD-Ix.
016800         05  SD-Source           pic x(12).
016900         05  SD-Count            pic 9(7)    comp.
017000     03  WS-Sentmt-Bucket    occurs 3 times
017100                             indexed by SB-Ix.
017200         05  SB-Name             pic x(8).
017300         05  SB-Count            pic 9(7)    comp.
017350     03  filler              pic x(1).
