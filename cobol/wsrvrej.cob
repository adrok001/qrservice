000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR REJECTED-REVIEW FILE       *
000400*     OUTPUT - ONE RECORD PER REVIEW FAILING U1      *
000500*****************************************************
000600*   FILE SIZE 54 BYTES - 2 SPARE FOR FUTURE EXPANSION.  *
000700*
000800* 15/11/25 RVB - CREATED.
000850* 03/12/25 RVB   2-BYTE FILLER ADDED AT THE TAIL, SAME
000860*                AS THE OTHER SUITE FILES THIS TRIP.
000900*
001000 01  RV-Reject-Record.
001100     03  RJ-Review-ID        pic x(12).
001200     03  RJ-Reason           pic x(40).
001210         88  RJ-No-Company       value "COMPANY REQUIRED".
001220         88  RJ-Bad-Rating       value "RATING OUT OF RANGE".
001230         88  RJ-No-Text          value "TEXT REQUIRED FOR RATING 1-3".
001240         88  RJ-Too-Many-Photos  value "MAX 5 PHOTOS".
001300*        COMPANY REQUIRED
001400*        RATING OUT OF RANGE
001500*        TEXT REQUIRED FOR RATING 1-3
001600*        MAX 5 PHOTOS
001650     03  filler              pic x(02).
