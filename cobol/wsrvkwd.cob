000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR KEYWORD DICTIONARY FILE    *
000400*        GROUPED BY KW-TYPE ON THE INPUT FILE        *
000500*                                                   *
000600*   THIS IS CONFIGURATION DATA, NOT CODE - THE       *
000700*   ANALYSER MECHANISM IN RV000/RV900 IS FIXED, THE  *
000800*   WORD LISTS BELOW ARE REPLACEABLE AT WILL.        *
000900*****************************************************
001000*   FILE SIZE 92 BYTES - 2 SPARE FOR FUTURE EXPANSION. *
001100*
001200* 13/11/25 RVB - CREATED.
001300* 21/11/25 RVB - KW-LEVEL ADDED FOR PROB (PRIORITY ALERT)
001400*                ENTRIES - CRITICAL/SERIOUS/IMPORTANT.
001500* 02/12/25 RVB   KW-SUBCAT WIDENED TO X(30), WAS TOO
001600*                NARROW FOR THE LONGER PRAISE LABELS.
001650* 03/12/25 RVB   2-BYTE FILLER ADDED AT THE TAIL, SAME
001660*                REASON AS THE TAG FILE - NO ROOM TO GROW.
001700*
001800 01  RV-Keyword-Record.
001900     03  KW-Type             pic x(04).
001910         88  KW-Is-Catm          value "CATM".
001920         88  KW-Is-Posb          value "POSB".
001930         88  KW-Is-Negm          value "NEGM".
001940         88  KW-Is-Cmpl          value "CMPL".
001950         88  KW-Is-Prse          value "PRSE".
001960         88  KW-Is-Prob          value "PROB".
002000*        CATM category marker    POSB positive booster
002100*        NEGM negative marker     CMPL complaint pattern
002200*        PRSE praise pattern      PROB problem pattern
002300     03  KW-Keyword          pic x(30).
002400*        substring matched against lowercased review text
002500     03  KW-Category         pic x(16).
002600*        CATM: impression category.  PROB: problem key
002700     03  KW-Subcat           pic x(30).
002800*        CATM: subcategory.  CMPL/PRSE: human label.
002900*        PROB: problem label
003000     03  KW-Level            pic x(10).
003010         88  KW-Level-Critical   value "CRITICAL".
003020         88  KW-Level-Serious    value "SERIOUS".
003030         88  KW-Level-Important  value "IMPORTANT".
003100*        PROB only - CRITICAL, SERIOUS or IMPORTANT
003150     03  filler              pic x(02).
