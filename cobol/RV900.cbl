000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RV900.
000030 AUTHOR.         R V BOWKER.
000040 INSTALLATION.   APPLEWOOD COMPUTERS - REVIEW ANALYTICS GROUP.
000050 DATE-WRITTEN.   11/09/1989.
000060 DATE-COMPILED.
000070 SECURITY.       COPYRIGHT (C) 1989-2026 APPLEWOOD COMPUTERS.
000080*                ALL RIGHTS RESERVED - INTERNAL USE ONLY.
000090*
000100******************************************************************
000110*                                                                *
000120*   RV900 - REVIEW RE-ANALYSIS MAINTENANCE BATCH                  *
000130*                                                                *
000140*   RUN ON DEMAND (NOT NIGHTLY) AFTER THE KEYWORD FILE HAS BEEN   *
000150*   EDITED - RE-READS THE SCORED REVIEW FILE AND THE TAG FILE     *
000160*   BUILT BY RV000, RE-RUNS THE IMPRESSION ANALYSER AND THE       *
000170*   SENTIMENT SCORER AGAINST THE STORED REVIEW TEXT, AND WRITES   *
000180*   BOTH FILES BACK OUT COMPLETE - A BLANK-TEXT REVIEW PASSES     *
000190*   THROUGH UNTOUCHED.  COUNTS HOW MANY RECORDS CAME OUT CHANGED  *
000200*   FOR THE OPERATOR TO SEE BEFORE THE NEW FILES ARE PROMOTED.    *
000210*                                                                *
000220*   DOES NOT VALIDATE, DOES NOT REJECT, DOES NOT TOUCH THE SPOT   *
000230*   OR REJECT FILES AND DOES NOT PRODUCE THE ANALYTICS REPORT -   *
000240*   THAT IS ALL RV000'S JOB.  THIS ONE JUST RE-SCORES WHAT IS     *
000250*   ALREADY ON FILE.                                             *
000260*                                                                *
000270******************************************************************
000280*
000290* CHANGE LOG
000300* ==========
000310* 11/09/89 RVB - WRITTEN.  NIGHTLY RE-SCORE OF THE PRIOR WEEK'S
000320*                SCORED FILE AFTER THE NEGATIVE-KEYWORD LIST WAS
000330*                REVISED BY MARKETING FOR THE FIRST TIME.
000340* 14/01/91 RVB - TAG FILE NOW REBUILT FROM SCRATCH RATHER THAN
000350*                APPENDED TO - STOPS DUPLICATE TAGS PILING UP
000360*                WHEN A REVIEW IS RE-ANALYSED MORE THAN ONCE.
000370* 23/08/93 MDK -   TAGS-CHANGED / SCORE-CHANGED COUNTS ADDED TO
000380*                  THE END-OF-JOB DISPLAY - OPERATIONS WANTED TO
000390*                  SEE THE SIZE OF A RE-ANALYSIS BEFORE TRUSTING
000400*                  IT ENOUGH TO PROMOTE THE NEW FILES.  SR-141.
000410* 14/11/98 GJT - Y2K REVIEW: CCYYMMDD FIELDS ALREADY FULL 4-DIGIT
000420*                CENTURY, CALLS RV040 FOR NOTHING IN THIS PROGRAM -
000430*                NO CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM.
000440* 02/03/03 MDK   DROPPED THE OLD SPOT CROSS-CHECK - SPOT FILE IS
000450*                NOT NEEDED ONCE RE-ANALYSIS STOPPED TOUCHING
000460*                SR-SPOT-ID.
000470* 17/09/09 SAH -   KEYWORD LOAD NOW SHARES WSRVTAB WITH RV000 -
000480*                  CATM/POSB/NEGM ONLY, THE COMPLAINT/PRAISE/
000490*                  PROBLEM STATS TABLES ARE NOT NEEDED HERE.
000500* 05/04/16 RVB   BLANK-TEXT REVIEWS NOW PASSED THROUGH UNCHANGED
000510*                INSTEAD OF BEING RE-TAGGED GENERAL - WAS INFLATING
000520*                THE UPDATED COUNT FOR NO REASON.
000530* 12/11/25 RVB - FULL REWRITE TO MATCH THE NEW SENTIMENT ENGINE IN
000540*                RV000'S FLOW B REWRITE - THE OLD VERSION SCORED ON
000550*                A FLAT KEYWORD HIT COUNT ONLY.
000560* 28/11/25 RVB   AS-OF DATE AND COMPANY ID NOW TAKEN AS CHAINING
000570*                ARGUMENTS, SAME AS RV000 - COMPANY ID IS LOGGED
000580*                ONLY, THIS RUN DOES NOT FILTER BY IT.
000590* 30/11/25 RVB   OLD TAG COUNT NOW READ STRAIGHT FROM SR-TAG-COUNT
000600*                INSTEAD OF RE-COUNTING THE TAG FILE - SEE WSRVSCR.
000610* 19/01/26 RVB   SR-RATING SANITY CHECK ADDED - A ROGUE ZERO RATING
000620*                FROM THE OLD CARD-ERA DATA WAS FALLING THROUGH TO
000630*                NEUTRAL BY ACCIDENT INSTEAD OF BEING FLAGGED.
000640*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS RV90-VALID-RATING IS "12345".
000695* 10/02/26 RVB   DROPPED THE UPSI-0 ON STATUS IS CLAUSE THAT
000696*                USED TO SIT HERE - IT NAMED THE SAME THING
000697*                AS THE 77 RV90-TRACE-ON BELOW, WHICH WOULD
000698*                NOT COMPILE. THE WORKING-STORAGE SWITCH ON
000699*                ITS OWN WAS ALWAYS ENOUGH TO DRIVE THE TRACE.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000735*    five files, five status codes - nothing here is keyed or
000736*    indexed, the whole suite moves strictly sequentially
000740     SELECT SCORED-FILE-IN  ASSIGN TO SCOREDIN
000750                         ORGANIZATION IS SEQUENTIAL
000760                         FILE STATUS IS RV90-Scored-In-Status.
000770     SELECT SCORED-FILE-OUT ASSIGN TO SCOREDOUT
000780                         ORGANIZATION IS SEQUENTIAL
000790                         FILE STATUS IS RV90-Scored-Out-Status.
000800     SELECT TAG-FILE-IN     ASSIGN TO TAGSIN
000810                         ORGANIZATION IS SEQUENTIAL
000820                         FILE STATUS IS RV90-Tag-In-Status.
000830     SELECT TAG-FILE-OUT    ASSIGN TO TAGSOUT
000840                         ORGANIZATION IS SEQUENTIAL
000850                         FILE STATUS IS RV90-Tag-Out-Status.
000860     SELECT KEYWORD-FILE    ASSIGN TO KEYWORDS
000870                         ORGANIZATION IS SEQUENTIAL
000880                         FILE STATUS IS RV90-Keyword-Status.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000915*----------------------------------------------------------------
000916*  FIVE FDS, ONE COPYBOOK EACH EXCEPT THE TWO OUTPUT FILES THAT
000917*  SHARE A RECORD NAME WITH THEIR INPUT COUNTERPART - THOSE GET
000918*  THEIR OWN REDEFINED LAYOUT BELOW SO THE COMPILER DOES NOT SEE
000919*  TWO 01-LEVELS CALLED THE SAME THING.
000920*----------------------------------------------------------------
000930 FD  SCORED-FILE-IN.
000940     COPY "wsrvscr.cob".
000950*
000960 FD  SCORED-FILE-OUT.
000962*        NOT COPY WSRVSCR A SECOND TIME - WOULD DUPLICATE THE
000964*        01 RV-SCORED-RECORD NAME AGAINST THE -IN FD.  WRITTEN
000966*        BYTE FOR BYTE FROM RV-SCORED-RECORD INSTEAD - SEE BB090.
000968* 10/02/26 RVB   WAS DECLARED X(303) WITH ONE 291-BYTE FILLER -
000970*                RV-SCORED-RECORD IS ACTUALLY 308, SO THE WRITE
000972*                FROM BELOW WAS QUIETLY DROPPING SR-TAG-COUNT AND
000974*                THE TRAILING PAD OFF EVERY RECORD. WIDENED TO
000976*                MATCH, AND NAMED THE SR-SENTIMENT-ON FIELDS SO
000978*                THEY DON'T DISAPPEAR INTO FILLER AGAIN.
001000 01  Scored-Out-Record        pic x(308).
001010 01  Scored-Out-Fields  redefines Scored-Out-Record.
001020     03  SRO-ID                  pic x(12).
001030     03  filler                  pic x(279).
001031     03  SRO-Sentiment           pic x(08).
001032     03  SRO-Sent-Score          pic s9(1)v9(2)  comp-3.
001033     03  SRO-Is-Public           pic x(01).
001034     03  SRO-Needs-Attn          pic x(01).
001035     03  SRO-Tag-Count           pic 9(02).
001036     03  filler                  pic x(03).
001040*
001050 FD  TAG-FILE-IN.
001060     COPY "wsrvtag.cob".
001070*
001080 FD  TAG-FILE-OUT.
001090*        SAME REASON AS SCORED-FILE-OUT ABOVE - NOT A SECOND
001100*        COPY OF WSRVTAG.  TGO- FIELDS GIVE THIS FD ITS OWN
001110*        WORKING NAMES SO BB025/BB081 CAN MOVE INTO IT DIRECT.
001120 01  Tag-Out-Record           pic x(68).
001130 01  Tag-Out-Fields     redefines Tag-Out-Record.
001140     03  TGO-Review-ID           pic x(12).
001150     03  TGO-Category            pic x(16).
001160     03  TGO-Subcat              pic x(30).
001170     03  TGO-Sentiment           pic x(08).
001175     03  filler                  pic x(02).
001180*
001190 FD  KEYWORD-FILE.
001200     COPY "wsrvkwd.cob".
001210*
001220 WORKING-STORAGE SECTION.
001225*----------------------------------------------------------------
001226*  RV90-TRACE-ON IS TOGGLED BY HAND AT THE SOURCE DURING A BAD-
001227*  SCORE INVESTIGATION AND RECOMPILED - THIS PROGRAM HAS NO
001228*  COMMAND-LINE SWITCH FOR IT, RE-ANALYSIS RUNS UNATTENDED
001229*  OVERNIGHT AND NOBODY WATCHES THE CONSOLE.
001230*----------------------------------------------------------------
001231*
001240 77  PROG-NAME               pic x(17)   value "RV900 (3.30.00)".
001250 77  RV90-Trace-On           pic x(1)    value "N".
001260*
001270 COPY "wsrvtab.cob".
001280 COPY "wsrvcal.cob".
001290*
001295*    one file-status pair per select above, checked only for the
001296*    "10" (at end) condition - abnormal statuses are not trapped,
001297*    same as the rest of the suite, see rv000's equivalent note
001300 01  RV90-Status-Codes.
001310     03  RV90-Scored-In-Status   pic xx.
001320     03  RV90-Scored-Out-Status  pic xx.
001330     03  RV90-Tag-In-Status      pic xx.
001340     03  RV90-Tag-Out-Status     pic xx.
001350     03  RV90-Keyword-Status     pic xx.
001355     03  filler                  pic x(2).
001360*
001365*    the four counters reported to the console at end of job -
001366*    see the four display lines near the end of aa000-main
001370 01  RV90-Control-Fields.
001380     03  WS-Recs-Processed   pic 9(7)    comp.
001390     03  WS-Recs-Updated     pic 9(7)    comp.
001400     03  WS-Tags-Changed     pic 9(7)    comp.
001410     03  WS-Score-Changed    pic 9(7)    comp.
001420     03  filler              pic x(1).
001430*
001435*    edited copies of the control fields above, punctuated for
001436*    the console display - kept separate so a comma never lands
001437*    in a comp field by accident
001440 01  RV90-Report-Fields.
001450     03  WS-Recs-Rep-1       pic zz,zz9.
001460     03  WS-Recs-Rep-2       pic zz,zz9.
001470     03  WS-Recs-Rep-3       pic zz,zz9.
001480     03  WS-Recs-Rep-4       pic zz,zz9.
001490     03  filler              pic x(2).
001500*
001510 01  RV90-Tag-Lookahead.
001520*        CLASSIC READ-AHEAD BUFFER - TG-FILE-IN HAS ZERO TO
001530*        EIGHT DETAIL RECORDS PER SR-ID, SAME INPUT ORDER AS
001540*        SCORED-FILE-IN, SO ONE TAG RECORD HAS TO BE HELD
001550*        ACROSS THE BOUNDARY UNTIL WE KNOW IT BELONGS TO THE
001560*        NEXT SCORED RECORD - SEE BB006/BB007/BB008.
001570     03  RV90-Tag-Held-Sw    pic x(1)    value "N".
001580     03  RV90-Held-Review-ID pic x(12)   value spaces.
001590     03  RV90-Held-Category  pic x(16)   value spaces.
001600     03  RV90-Held-Subcat    pic x(30)   value spaces.
001610     03  RV90-Held-Sentiment pic x(08)   value spaces.
001620     03  filler              pic x(4).
001630*
001640 01  RV90-Old-Tag-Area.
001650     03  RV90-Old-Tag-Cnt    pic 9(1)    comp.
001660     03  RV90-Old-Tag        occurs 8 times
001670                             indexed by RV90-OT-Ix.
001680         05  OT-Category         pic x(16).
001690         05  OT-Subcat           pic x(30).
001700         05  OT-Sentiment        pic x(08).
001710     03  filler              pic x(1).
001720*
001725*    scratch fields for the keyword substring search - reset by
001726*    bb019 on every call, nothing here survives past one search
001730 01  RV90-Substr-Work.
001740     03  RV90-Scan-Keyword   pic x(30).
001750     03  RV90-Kw-Len         pic 9(2)    comp.
001760     03  RV90-Scan-Pos       pic 9(3)    comp.
001770     03  RV90-Scan-Limit     pic 9(3)    comp.
001780     03  RV90-Substr-Found   pic x(1).
001785     03  filler              pic x(1).
001790*
001800 01  RV90-Review-Work.
001810     03  RV90-Lower-Text     pic x(200).
001820     03  RV90-Has-Neg        pic x(1).
001830     03  RV90-Has-Pos        pic x(1).
001840     03  RV90-Base-Sent      pic x(8).
001850     03  RV90-Tag-Sent       pic x(8).
001860     03  RV90-Overall-Sent   pic x(8).
001870     03  RV90-Confidence     pic 9v99.
001880     03  RV90-Score          pic s9v99.
001890     03  RV90-Score-Unsigned redefines RV90-Score pic 9v99.
001900*        SIGNED DISPLAY ITEMS OVERPUNCH THE LAST BYTE - THIS
001910*        VIEW IS FOR THE TRACE DISPLAY IN BB090 ONLY, NEVER
001920*        MOVED INTO.
001930     03  RV90-Old-Score      pic s9(1)v9(2)  comp-3.
001940     03  RV90-Rating-Safe    pic 9(1).
001950     03  RV90-Tags-This-Rev  pic 9(2)    comp.
001960     03  RV90-Matched-Any-Cat pic x(1).
001970     03  RV90-Found-Sw       pic x(1).
001980     03  RV90-Rec-Updated-Sw pic x(1).
001990     03  filler              pic x(2).
002000*
002001* 10/02/26 RVB   LINKAGE SECTION ADDED - THE CHAINING ARGS BELOW
002002*                HAD NEVER BEEN GIVEN A HOME, THEY WERE BEING
002003*                MOVED OUT OF IN AA000 WITH NOTHING DECLARING
002004*                THEM.  MIRRORS RV000'S RV00-ARG-* PAIR.
002005 LINKAGE SECTION.
002006*
002007 01  RV90-Arg-As-Of-Date     pic x(08).
002008 01  RV90-Arg-Company-Id     pic x(08).
002009*
002010 PROCEDURE DIVISION CHAINING RV90-Arg-As-Of-Date
002020                             RV90-Arg-Company-Id.
002030*
002031*----------------------------------------------------------------
002032*  AA000-MAIN DRIVES THE WHOLE RE-ANALYSIS PASS - OPEN, LOAD THE
002033*  KEYWORD TABLES FRESH (THEY MAY HAVE CHANGED SINCE RV000'S LAST
002034*  NIGHTLY RUN), PRIME THE OLD TAG FILE'S LOOKAHEAD BUFFER, WALK
002035*  EVERY SCORED RECORD THROUGH BB000, CLOSE, REPORT THE COUNTS
002036*  TO THE CONSOLE, AND SET THE RETURN CODE THE SCHEDULER CHECKS.
002037*  SEE FLOW C IN THE RUN BOOK - THIS IS THE WHOLE OF IT.
002038*----------------------------------------------------------------
002040 AA000-Main                  SECTION.
002050*********************************
002060     display   PROG-NAME " starting".
002070     move      RV90-Arg-As-Of-Date to RVC-As-Of-Date.
002080     move      RV90-Arg-Company-Id to RVC-Company-ID.
002090     move      zero to RVC-Term-Code.
002100     if        RVC-Company-ID = spaces
002110               display "RV900 RE-ANALYSIS RUN - ALL COMPANIES"
002120     else
002130               display "RV900 RE-ANALYSIS RUN FOR COMPANY " RVC-Company-ID.
002140     move      zero to WS-Recs-Processed WS-Recs-Updated
002150                       WS-Tags-Changed   WS-Score-Changed.
002160     perform   AA010-Open-Files          thru AA010-Exit.
002170     perform   AA020-Load-Keyword-Tables thru AA020-Exit.
002180     move      "N" to RV90-Tag-Held-Sw.
002190     perform   AA025-Prime-Tag-Buffer    thru AA025-Exit.
002200     perform   BB000-Process-Scored      thru BB000-Exit.
002210     perform   AA090-Close-Files         thru AA090-Exit.
002220     move      WS-Recs-Processed to WS-Recs-Rep-1.
002230     move      WS-Recs-Updated   to WS-Recs-Rep-2.
002240     move      WS-Tags-Changed   to WS-Recs-Rep-3.
002250     move      WS-Score-Changed  to WS-Recs-Rep-4.
002260     display   "RV900 RECS PROCESSED - " WS-Recs-Rep-1.
002270     display   "RV900 RECS UPDATED   - " WS-Recs-Rep-2.
002280     display   "RV900 TAGS CHANGED   - " WS-Recs-Rep-3.
002290     display   "RV900 SCORE CHANGED  - " WS-Recs-Rep-4.
002300     if        WS-Recs-Processed = zero
002310               move 4 to RVC-Term-Code
002320     else
002330               move 0 to RVC-Term-Code.
002340     move      RVC-Term-Code to RETURN-CODE.
002350     goback.
002360*
002361*    opens the same five files both directions - scored-in/out
002362*    are two handles on what is logically one re-write pass
002370 AA010-Open-Files.
002380     open      input  Scored-File-In
002390                      Tag-File-In
002400                      Keyword-File.
002410     open      output Scored-File-Out
002420                      Tag-File-Out.
002430 AA010-Exit.
002440     exit.
002450*
002451*    loads the three sentiment-engine tables used by BB050 -
002452*    same tables rv000 loads at aa020, kept in step deliberately
002460 AA020-Load-Keyword-Tables.
002470     move      zero to CATM-Count POSB-Count NEGM-Count.
002480     move      spaces to RV90-Keyword-Status.
002490     perform   AA021-Read-One-Keyword thru AA021-Exit
002500               until RV90-Keyword-Status = "10".
002510 AA020-Exit.
002520     exit.
002530*
002540 AA021-Read-One-Keyword.
002550     read      Keyword-File
002560               at end move "10" to RV90-Keyword-Status
002570               not at end perform AA021A-File-Keyword thru
002580                          AA021A-Exit
002590     end-read.
002600 AA021-Exit.
002610     exit.
002620*
002630* ONLY THE THREE SENTIMENT-ENGINE TABLES ARE FILED HERE - THE
002640* COMPLAINT/PRAISE/PROBLEM TABLES IN WSRVTAB ARE RV000'S FLOW B
002650* ONLY, RE-ANALYSIS HAS NO USE FOR THEM.
002652* WHEN OTHER FALLS THROUGH ON PURPOSE - CMPL/PRSE/PROB KEYWORD
002654* TYPES ARE IN THE SAME PHYSICAL FILE BUT THIS PROGRAM SKIPS
002656* THEM RATHER THAN REJECT THE RECORD, SINCE THE FILE IS SHARED
002658* WITH RV000 WHICH DOES NEED ALL SIX TYPES LOADED.
002660 AA021A-File-Keyword.
002670     evaluate  KW-Type
002680        when   "CATM"
002690               add  1 to CATM-Count
002700               move KW-Category to CATM-Category (CATM-Count)
002710               move KW-Keyword  to CATM-Keyword  (CATM-Count)
002720        when   "POSB"
002730               add  1 to POSB-Count
002740               move KW-Keyword to POSB-Keyword (POSB-Count)
002750        when   "NEGM"
002760               add  1 to NEGM-Count
002770               move KW-Keyword to NEGM-Keyword (NEGM-Count)
002780        when   other
002790               continue
002800     end-evaluate.
002810 AA021A-Exit.
002820     exit.
002830*
002831*----------------------------------------------------------------
002832*  AA025-PRIME-TAG-BUFFER READS ONE RECORD AHEAD OF THE TAG FILE
002833*  SO BB006/BB007 BELOW CAN TELL, FOR A GIVEN SCORED RECORD,
002834*  WHETHER ITS OLD TAGS ARE SITTING IN RV90-HELD-REVIEW-ID OR
002835*  WHETHER THIS REVIEW ORIGINALLY SCORED WITH NO TAGS AT ALL.
002836*  THE TAG FILE IS WRITTEN IN REVIEW-ID ORDER BY RV000, SAME
002837*  ORDER THE SCORED FILE COMES IN, SO A SIMPLE ONE-AHEAD MATCH
002838*  WORKS WITHOUT A SORT OR A KEYED RE-READ.
002839*----------------------------------------------------------------
002840 AA025-Prime-Tag-Buffer.
002850     read      Tag-File-In
002860               at end move "10" to RV90-Tag-In-Status
002870               not at end move "00" to RV90-Tag-In-Status
002880     end-read.
002890     if        RV90-Tag-In-Status = "10"
002900               move high-value to RV90-Held-Review-ID
002910               move "N" to RV90-Tag-Held-Sw
002920     else
002930               move TG-Review-ID to RV90-Held-Review-ID
002940               move TG-Category  to RV90-Held-Category
002950               move TG-Subcat    to RV90-Held-Subcat
002960               move TG-Sentiment to RV90-Held-Sentiment
002970               move "Y" to RV90-Tag-Held-Sw
002980     end-if.
002990 AA025-Exit.
003000     exit.
003010*
003011*    mirror of aa010 - five closes, same order as the opens
003020 AA090-Close-Files.
003030     close     Scored-File-In
003040                Tag-File-In
003050                Keyword-File
003060                Scored-File-Out
003070                Tag-File-Out.
003080 AA090-Exit.
003090     exit.
003100*
003101*----------------------------------------------------------------
003102*  BB000-PROCESS-SCORED IS THE MAIN READ LOOP - ONE PASS OVER
003103*  THE WHOLE SCORED FILE, REGARDLESS OF THE AS-OF-DATE/COMPANY
003104*  ARGUMENTS (THOSE ONLY AFFECT RV000, NOT THIS RE-SCORE PASS -
003105*  SEE THE RUN BOOK NOTE ON FLOW C SCOPE).
003106*----------------------------------------------------------------
003110 BB000-Process-Scored         SECTION.
003120*************************************
003130     move      spaces to RV90-Scored-In-Status.
003140     perform   BB001-Read-One-Scored thru BB001-Exit
003150               until RV90-Scored-In-Status = "10".
003160 BB000-Exit.
003170     exit.
003180*
003181*    read-and-process pair - handle-one-scored does the real work,
003182*    kept separate so the at-end test here stays a one-liner
003190 BB001-Read-One-Scored.
003200     read      Scored-File-In
003210               at end move "10" to RV90-Scored-In-Status
003220               not at end perform BB005-Handle-One-Scored thru
003230                          BB005-Exit
003240     end-read.
003250 BB001-Exit.
003260     exit.
003270*
003280 BB005-Handle-One-Scored.
003285* 10/02/26 RVB   RE-CAST AS A GO TO BRANCH INSTEAD OF AN IF/ELSE
003286*                BLOCK - BB005A/BB005B GIVE THE WRITE A SINGLE
003287*                FALL-THROUGH POINT EITHER WAY, HOUSE STYLE PER
003288*                THE CODING STANDARD (SAME SHAPE AS RV040 AA000).
003290     add       1 to WS-Recs-Processed.
003300     move      SR-Sent-Score to RV90-Old-Score.
003310     move      "N" to RV90-Rec-Updated-Sw.
003320     perform   BB006-Collect-Old-Tags thru BB006-Exit.
003330     if        SR-Text = spaces
003335               go to BB005A-Blank-Text.
003360     perform   BB020-Analyze-Impressions thru BB020-Exit.
003370     perform   BB050-Detect-Sentiment    thru BB050-Exit.
003380     perform   BB090-Finalize-Scored      thru BB090-Exit.
003385     go        to BB005B-Write-Record.
003386*
003387 BB005A-Blank-Text.
003388     perform   BB080-Copy-Tags-Unchanged thru BB080-Exit.
003389*
003390 BB005B-Write-Record.
003400     write     Scored-Out-Record from RV-Scored-Record.
003410     if        RV90-Rec-Updated-Sw = "Y"
003420               add 1 to WS-Recs-Updated.
003430 BB005-Exit.
003440     exit.
003450*
003460* BB006/BB007/BB008 PULL THE OLD TAG RECORDS BELONGING TO THE
003470* CURRENT SR-ID OUT OF THE READ-AHEAD BUFFER.  TAG-FILE-IN IS
003480* IN THE SAME ORDER AS SCORED-FILE-IN SO ONE RECORD ALWAYS HAS
003490* TO BE HELD ACROSS THE SR-ID BOUNDARY - SEE AA025.
003492* THERE IS NO "BB008" PARAGRAPH ANY MORE - IT WAS FOLDED INTO
003494* BB007 BACK WHEN THE 8-ENTRY CAP WAS ADDED, THE COMMENT HEADER
003496* ABOVE WAS NEVER UPDATED AND NOBODY HAS HAD CAUSE TO TOUCH IT
003497* SINCE.  RV90-OLD-TAG-CNT NEVER EXCEEDS 8 BY DESIGN - A REVIEW
003498* WITH MORE TAGS THAN THAT IS NOT EXPECTED, SEE WSRVREV HEADER.
003500 BB006-Collect-Old-Tags.
003510     move      zero to RV90-Old-Tag-Cnt.
003520     perform   BB007-Pull-Matching-Tag thru BB007-Exit
003530               until RV90-Tag-Held-Sw = "N" or
003540               RV90-Held-Review-ID not = SR-ID.
003550 BB006-Exit.
003560     exit.
003570*
003580 BB007-Pull-Matching-Tag.
003585*    8-ENTRY TABLE IS FULL - SKIP THE STORE, STILL HAVE TO READ
003586*    PAST THE MATCHING TAG OR THE LOOKAHEAD NEVER ADVANCES.
003590     if        RV90-Old-Tag-Cnt >= 8
003595               go to BB007A-Skip-Store.
003600     add       1 to RV90-Old-Tag-Cnt.
003610     move      RV90-Held-Category  to OT-Category  (RV90-Old-Tag-Cnt).
003620     move      RV90-Held-Subcat    to OT-Subcat    (RV90-Old-Tag-Cnt).
003630     move      RV90-Held-Sentiment to OT-Sentiment (RV90-Old-Tag-Cnt).
003635*
003636 BB007A-Skip-Store.
003640     perform   AA025-Prime-Tag-Buffer thru AA025-Exit.
003650 BB007-Exit.
003660     exit.
003670*
003680* BB020 RE-RUNS THE SAME IMPRESSION ANALYSER AS RV000 BB020,
003690* AGAINST SR-TEXT INSTEAD OF RV-TEXT, WRITING EACH TAG STRAIGHT
003700* TO TAG-FILE-OUT.  ONLY CALLED WHEN SR-TEXT IS NOT BLANK, SO
003710* THE OLD ALL-BLANK-GENERAL-TAG BRANCH RV000 NEEDS DOES NOT
003720* APPLY HERE.
003730 BB020-Analyze-Impressions.
003740     move      SR-Text to RV90-Lower-Text.
003750     inspect   RV90-Lower-Text converting
003760               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
003770               "abcdefghijklmnopqrstuvwxyz".
003780     move      "N" to RV90-Has-Neg RV90-Has-Pos RV90-Matched-Any-Cat.
003790     move      zero to RV90-Tags-This-Rev.
003800     if        SR-Rating is RV90-Valid-Rating
003810               move SR-Rating to RV90-Rating-Safe
003820     else
003830               move 3 to RV90-Rating-Safe.
003840     evaluate  true
003850        when   RV90-Rating-Safe >= 4  move "POSITIVE" to RV90-Base-Sent
003860        when   RV90-Rating-Safe <= 2  move "NEGATIVE" to RV90-Base-Sent
003870        when   other                 move "NEUTRAL"  to RV90-Base-Sent
003880     end-evaluate.
003890     move      1 to NEGM-Ix.
003900     perform   BB021-Scan-Neg thru BB021-Exit
003910               until NEGM-Ix > NEGM-Count.
003920     move      1 to POSB-Ix.
003930     perform   BB022-Scan-Pos thru BB022-Exit
003940               until POSB-Ix > POSB-Count.
003950     evaluate  true
003960        when   RV90-Has-Neg = "Y" and RV90-Has-Pos = "N"
003970               move "NEGATIVE" to RV90-Tag-Sent
003980        when   RV90-Has-Pos = "Y" and RV90-Has-Neg = "N"
003990               move "POSITIVE" to RV90-Tag-Sent
004000        when   other
004010               move RV90-Base-Sent to RV90-Tag-Sent
004020     end-evaluate.
004030     move      1 to Cat-Ord-Ix.
004040     perform   BB023-Scan-Category thru BB023-Exit
004050               until Cat-Ord-Ix > 8.
004060     if        RV90-Matched-Any-Cat = "N"
004070               move "GENERAL"            to TGO-Category
004080               move "GENERAL IMPRESSION" to TGO-Subcat
004090               move RV90-Base-Sent        to TGO-Sentiment
004100               perform BB025-Write-Tag thru BB025-Exit.
004110 BB020-Exit.
004120     exit.
004130*
004140* BB019 - SAME GENERAL PURPOSE SUBSTRING SEARCH AS RV000 BB019 -
004150* CALLER LOADS RV90-SCAN-KEYWORD FIRST.  COBOL HAS NO BUILT-IN
004160* "CONTAINS" VERB SO THIS WALKS EVERY START POSITION BY HAND.
004162* KEPT AS A DUPLICATE OF RV000'S COPY RATHER THAN A CALLED
004164* SUBPROGRAM - THE TWO PROGRAMS RUN AT DIFFERENT TIMES OF DAY
004166* AND NEITHER HOUSE STANDARD NOR PERFORMANCE JUSTIFIED THE
004168* EXTRA LINKAGE FOR SOMETHING THIS SMALL.  IF THE SEARCH LOGIC
004169* EVER CHANGES, CHANGE BOTH COPIES - SEE THE WSRVTAB HEADER.
004170 BB019-Find-Keyword.
004180     move      30 to RV90-Kw-Len.
004190     perform   BB019A-Trim-Kw-Len thru BB019A-Exit
004200               until RV90-Kw-Len = 0 or
004210               RV90-Scan-Keyword (RV90-Kw-Len:1) not = space.
004220     move      "N" to RV90-Substr-Found.
004230     if        RV90-Kw-Len = 0
004240               go to BB019-Exit.
004250     compute   RV90-Scan-Limit = 201 - RV90-Kw-Len.
004260     move      1 to RV90-Scan-Pos.
004270     perform   BB019B-Compare-Pos thru BB019B-Exit
004280               until RV90-Scan-Pos > RV90-Scan-Limit or
004290               RV90-Substr-Found = "Y".
004300 BB019-Exit.
004310     exit.
004320*
004330 BB019A-Trim-Kw-Len.
004340     subtract  1 from RV90-Kw-Len.
004350 BB019A-Exit.
004360     exit.
004370*
004380 BB019B-Compare-Pos.
004390     if        RV90-Lower-Text (RV90-Scan-Pos:RV90-Kw-Len) =
004400               RV90-Scan-Keyword (1:RV90-Kw-Len)
004410               move "Y" to RV90-Substr-Found.
004420     add       1 to RV90-Scan-Pos.
004430 BB019B-Exit.
004440     exit.
004450*
004451*    one negative-marker keyword per call, table-driven by NEGM-Ix
004460 BB021-Scan-Neg.
004470     move      NEGM-Keyword (NEGM-Ix) to RV90-Scan-Keyword.
004480     perform   BB019-Find-Keyword thru BB019-Exit.
004490     if        RV90-Substr-Found = "Y"
004500               move "Y" to RV90-Has-Neg.
004510     add       1 to NEGM-Ix.
004520 BB021-Exit.
004530     exit.
004540*
004541*    mirror of bb021 against the positive-booster table instead
004550 BB022-Scan-Pos.
004560     move      POSB-Keyword (POSB-Ix) to RV90-Scan-Keyword.
004570     perform   BB019-Find-Keyword thru BB019-Exit.
004580     if        RV90-Substr-Found = "Y"
004590               move "Y" to RV90-Has-Pos.
004600     add       1 to POSB-Ix.
004610 BB022-Exit.
004620     exit.
004630*
004631*    one of the eight fixed category slots per call, in the
004632*    house-mandated display order held in rv-category-order-table
004640 BB023-Scan-Category.
004650     move      1 to CATM-Ix.
004660     move      "N" to RV90-Found-Sw.
004670     perform   BB024-Scan-Catm-For-Cat thru BB024-Exit
004680               until CATM-Ix > CATM-Count.
004690     if        RV90-Found-Sw = "Y"
004700               move "Y" to RV90-Matched-Any-Cat
004710               move Cat-Order-Name (Cat-Ord-Ix) to TGO-Category
004720               move Cat-Order-Dflt-Sub (Cat-Ord-Ix) to TGO-Subcat
004730               move RV90-Tag-Sent to TGO-Sentiment
004740               perform BB025-Write-Tag thru BB025-Exit
004750     end-if.
004760     add       1 to Cat-Ord-Ix.
004770 BB023-Exit.
004780     exit.
004790*
004791*    inner loop of bb023 - one catm dictionary entry per call,
004792*    only tested when its own category matches the outer slot
004800 BB024-Scan-Catm-For-Cat.
004810     if        CATM-Category (CATM-Ix) = Cat-Order-Name (Cat-Ord-Ix)
004820               move CATM-Keyword (CATM-Ix) to RV90-Scan-Keyword
004830               perform BB019-Find-Keyword thru BB019-Exit
004840               if  RV90-Substr-Found = "Y"
004850                   move "Y" to RV90-Found-Sw
004860               end-if
004870     end-if.
004880     add       1 to CATM-Ix.
004890 BB024-Exit.
004900     exit.
004910*
004911*    common write paragraph - every tag source (category match,
004912*    general fallback) funnels its TGO- fields through here
004920 BB025-Write-Tag.
004930     move      SR-ID to TGO-Review-ID.
004940     write     Tag-Out-Record.
004950     add       1 to RV90-Tags-This-Rev.
004960 BB025-Exit.
004970     exit.
004980*
004981*----------------------------------------------------------------
004982*  BB050-DETECT-SENTIMENT SETTLES THE OVERALL CALL ON THE WHOLE
004983*  REVIEW, AS OPPOSED TO BB020'S PER-TAG SENTIMENT - KEYWORD HITS
004984*  TRUMP THE STAR RATING WHEN THEY DISAGREE AND ONLY ONE SIDE
004985*  FIRED, OTHERWISE THE RATING BAND DECIDES.  RV90-SCORE IS THE
004986*  SIGNED -1.00..+1.00 VALUE SR-SENT-SCORE CARRIES FORWARD.
004987*----------------------------------------------------------------
004990 BB050-Detect-Sentiment.
005000     evaluate  true
005010        when   RV90-Has-Neg = "Y" and RV90-Has-Pos = "N"
005020               move "NEGATIVE" to RV90-Overall-Sent
005030        when   RV90-Has-Pos = "Y" and RV90-Has-Neg = "N"
005040               move "POSITIVE" to RV90-Overall-Sent
005050        when   RV90-Rating-Safe <= 2
005060               move "NEGATIVE" to RV90-Overall-Sent
005070        when   RV90-Rating-Safe >= 4
005080               move "POSITIVE" to RV90-Overall-Sent
005090        when   other
005100               move "NEUTRAL"  to RV90-Overall-Sent
005110     end-evaluate.
005120     if        (RV90-Has-Neg = "Y" and RV90-Has-Pos = "N") or
005130               (RV90-Has-Pos = "Y" and RV90-Has-Neg = "N")
005140               move .90 to RV90-Confidence
005150     else
005160               move .50 to RV90-Confidence.
005170     evaluate  RV90-Overall-Sent
005180        when   "POSITIVE" move RV90-Confidence to RV90-Score
005190        when   "NEGATIVE" compute RV90-Score = 0 - RV90-Confidence
005200        when   other      move zero to RV90-Score
005210     end-evaluate.
005220 BB050-Exit.
005230     exit.
005240*
005250* BB090 COMMITS THE NEW SCORE/SENTIMENT/TAG-COUNT INTO THE SR-
005260* FIELDS AND DECIDES WHETHER THIS RECORD COUNTS AS UPDATED -
005270* THE TAG-COUNT CHECK IS A DELIBERATE SHORT CUT, SEE WSRVSCR,
005280* RATHER THAN COMPARING EVERY OLD TAG AGAINST EVERY NEW ONE.
005282* A RECORD COUNTS AS UPDATED IF EITHER THE TAG COUNT CHANGED OR
005284* THE SCORE CHANGED - THE TWO COUNTERS BELOW (WS-TAGS-CHANGED,
005286* WS-SCORE-CHANGED) ARE KEPT SEPARATE SO OPERATIONS CAN TELL
005288* WHICH KIND OF DRIFT DROVE A GIVEN RE-ANALYSIS RUN'S NUMBERS,
005289* RATHER THAN JUST ONE COMBINED "SOMETHING CHANGED" TALLY.
005290 BB090-Finalize-Scored.
005300     move      RV90-Overall-Sent  to SR-Sentiment.
005310     move      RV90-Score         to SR-Sent-Score.
005320     move      RV90-Tags-This-Rev to SR-Tag-Count.
005330     if        RV90-Tags-This-Rev not = RV90-Old-Tag-Cnt
005340               add 1 to WS-Tags-Changed
005350               move "Y" to RV90-Rec-Updated-Sw.
005360     if        SR-Sent-Score not = RV90-Old-Score
005370               add 1 to WS-Score-Changed
005380               move "Y" to RV90-Rec-Updated-Sw.
005385     if        RV90-Trace-On = "Y"
005386               display "RV900 TRACE " SR-ID " SCORE="
005387                       RV90-Score-Unsigned " SENT=" SR-Sentiment.
005390 BB090-Exit.
005400     exit.
005410*
005420* BB080/BB081 COVER A STORED REVIEW WHOSE TEXT IS BLANK - THERE
005430* IS NOTHING TO RE-ANALYSE SO THE OLD TAGS COLLECTED BY BB006
005440* ARE WRITTEN BACK EXACTLY AS THEY WERE, SR- FIELDS UNTOUCHED.
005450 BB080-Copy-Tags-Unchanged.
005460     move      1 to RV90-OT-Ix.
005470     perform   BB081-Write-One-Old-Tag thru BB081-Exit
005480               until RV90-OT-Ix > RV90-Old-Tag-Cnt.
005490 BB080-Exit.
005500     exit.
005510*
005520 BB081-Write-One-Old-Tag.
005530     move      SR-ID                   to TGO-Review-ID.
005540     move      OT-Category  (RV90-OT-Ix) to TGO-Category.
005550     move      OT-Subcat    (RV90-OT-Ix) to TGO-Subcat.
005560     move      OT-Sentiment (RV90-OT-Ix) to TGO-Sentiment.
005570     write     Tag-Out-Record.
005580     add       1 to RV90-OT-Ix.
005590 BB081-Exit.
005600     exit.
