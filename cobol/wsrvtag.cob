000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR IMPRESSION TAG FILE        *
000400*     OUTPUT - ONE RECORD PER TAG EMITTED BY THE     *
000500*              IMPRESSION ANALYSER (RV000 BB020)     *
000600*                                                   *
000700*   ZERO, ONE OR SEVERAL TAGS PER REVIEW - WRITTEN   *
000800*   IN THE ORDER THE REVIEWS WERE READ.              *
000900*****************************************************
001000*   FILE SIZE 68 BYTES - 2 SPARE FOR FUTURE EXPANSION. *
001100*
001200* 14/11/25 RVB - CREATED.
001300* 22/11/25 RVB - TG-SUBCAT WIDENED TO X(30) TO MATCH
001400*                THE KEYWORD FILE'S KW-SUBCAT.
001450* 02/12/25 RVB   2-BYTE FILLER ADDED AT THE TAIL - RECORD
001460*                WAS AN EXACT FIT AND THERE WAS NOWHERE TO
001470*                GROW WITHOUT A FILE CONVERSION.
001480* 10/02/26 RVB   CONDITION-NAMES ADDED ON CATEGORY/SENTIMENT
001490*                SO THE REPORT PROGRAMS CAN TEST THESE
001495*                WITHOUT REPEATING THE LITERAL TEXT.
001500*
001600 01  RV-Tag-Record.
001700     03  TG-Review-ID        pic x(12).
001800     03  TG-Category         pic x(16).
001810         88  TG-Cat-Safety       value "SAFETY".
001820         88  TG-Cat-Service      value "SERVICE".
001830         88  TG-Cat-Speed        value "SPEED".
001840         88  TG-Cat-Product      value "PRODUCT".
001850         88  TG-Cat-Price        value "PRICE".
001860         88  TG-Cat-Comfort      value "COMFORT".
001870         88  TG-Cat-Process      value "PROCESS".
001880         88  TG-Cat-General      value "GENERAL".
001900*        SAFETY, SERVICE, SPEED, PRODUCT, PRICE,
002000*        COMFORT, PROCESS or GENERAL
002100     03  TG-Subcat           pic x(30).
002200     03  TG-Sentiment        pic x(08).
002210         88  TG-Sent-Positive    value "POSITIVE".
002220         88  TG-Sent-Negative    value "NEGATIVE".
002230         88  TG-Sent-Neutral     value "NEUTRAL".
002250*        POSITIVE, NEGATIVE or NEUTRAL
002300     03  filler              pic x(02).
