000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     RV000.
000120 AUTHOR.         R V BOWKER.
000130 INSTALLATION.   APPLEWOOD COMPUTERS - REVIEW ANALYTICS GROUP.
000140 DATE-WRITTEN.   02/06/1987.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1987-2026 APPLEWOOD COMPUTERS.
000170*                ALL RIGHTS RESERVED - INTERNAL USE ONLY.
000180*
000190******************************************************************
000200*                                                                *
000210*   RV000 - REVIEW INTAKE, ANALYSIS AND ANALYTICS REPORT          *
000220*                                                                *
000230*   READS THE REVIEW MASTER FILE ONE RECORD AT A TIME,           *
000240*   VALIDATES EACH ONE, CLASSIFIES THE REVIEW TEXT INTO          *
000250*   IMPRESSION TAGS WITH A SENTIMENT, SCORES IT, WRITES THE      *
000260*   SCORED REVIEW / TAG / REJECT FILES, THEN AT END OF FILE      *
000270*   PRINTS THE MANAGEMENT ANALYTICS REPORT FOR THE AS-OF DATE    *
000280*   SUPPLIED ON THE COMMAND LINE.                                *
000290*                                                                *
000300******************************************************************
000310*
000320* CHANGE LOG
000330* ==========
000340* 02/06/87 RVB - WRITTEN.  ORIGINALLY THE NIGHTLY CUSTOMER
000350*                COMMENT-CARD EDIT RUN FOR THE RESTAURANT
000360*                DIVISION, READING PUNCHED-CARD TRANSCRIPTS.
000370* 14/01/89 RVB - ADDED THE REJECT FILE - EDIT ERRORS WERE
000380*                PREVIOUSLY JUST COUNTED AND DISCARDED, HEAD
000390*                OFFICE WANTED TO SEE WHY CARDS WERE FAILING.
000400* 23/08/91 MDK -   TAG FILE ADDED FOR THE NEW CATEGORY BREAKOUT
000410*                  REQUESTED BY MARKETING.  TICKET SR-097.
000420* 19/01/94 RVB   RESEQUENCED SOURCE TO MATCH THE SUITE-WIDE
000430*                PARAGRAPH NUMBERING STANDARD (AA/BB/CC/DD).
000440* 14/11/98 GJT - Y2K REVIEW: ALL DATE FIELDS CONFIRMED FULL
000450*                4-DIGIT CENTURY, CALLS RV040 FOR ALL AGEING -
000460*                NO CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM.
000470* 02/03/03 MDK   STOPPED READING CARD-IMAGE INPUT - REVIEW
000480*                MASTER NOW BUILT UPSTREAM BY THE QR INTAKE
000490*                FEEDS.  RECORD LAYOUT UNCHANGED.
000500* 17/09/09 SAH -   KEYWORD FILE EXTERNALISED - THE CATEGORY AND
000510*                  SENTIMENT WORD LISTS WERE PREVIOUSLY HARD
000520*                  CODED IN BB020, NOW LOADED AT START OF RUN.
000530*                  TICKET SR-233.
000540* 05/04/16 RVB   SPOT (BRANCH) LINKAGE ADDED - AA030/BB015.
000550* 12/11/25 RVB - FULL REWRITE OF FLOW B.  KPI, RISK, PRIORITY
000560*                ALERTS, TOP ISSUES, IMPRESSION MAP, SIMPLE
000570*                METRICS, SPOT COMPARISON AND DISTRIBUTIONS ALL
000580*                ADDED FOR THE NEW MANAGEMENT ANALYTICS REPORT -
000590*                THE OLD PROGRAM JUST PRODUCED CONTROL TOTALS.
000600* 26/11/25 RVB   AS-OF DATE AND COMPANY ID NOW TAKEN AS CHAINING
000610*                ARGUMENTS INSTEAD OF A PROMPTED SCREEN FIELD -
000620*                RUNS FROM THE NIGHTLY SCHEDULER NOW, NOT A TTY.
000630* 08/12/25 RVB   REPORT SECTION ADDED - PRINTED REPORT WAS A
000640*                STRAIGHT WRITE LOOP, NOW USES REPORT WRITER
000650*                FOR THE HEADING/PAGE NUMBERING (SEE RV000'S
000660*                SISTER PROGRAM FOR THE SAME TECHNIQUE).
000670* 19/01/26 RVB   SPOT COMPARISON TREND NOW USES A SEPARATE
000680*                7-DAY RECENT WINDOW PER SPOT, WAS SHARING THE
000690*                WHOLE-FILE RECENT WINDOW BY MISTAKE.  SR-412.
000700* 10/02/26 RVB   CONDITION-NAMES WIRED IN ON RV-RESPONSE-FLAG,
000710*                RV-STATUS AND THE WS-HAS-CRITICAL/IM-CRITICAL
000720*                SWITCHES - BB060/BB081/DD031 WERE STILL TESTING
000730*                THE RAW Y/N AND "NEW" LITERALS BY HAND.
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     CLASS RV00-VALID-RATING IS "12345".
000800* 10/02/26 RVB   DROPPED THE UPSI-0 ON STATUS IS CLAUSE - IT
000810*                NAMED RV00-TRACE-ON, WHICH WAS NEVER TESTED
000820*                ANYWHERE ELSE IN THE PROGRAM. RV900 CARRIES
000830*                THE SUITE'S ONE REAL TRACE SWITCH NOW.
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT REVIEW-FILE  ASSIGN TO REVIEWS
000880                         ORGANIZATION IS SEQUENTIAL
000890                         FILE STATUS IS RV00-REVIEW-STATUS.
000900     SELECT SPOT-FILE    ASSIGN TO SPOTS
000910                         ORGANIZATION IS SEQUENTIAL
000920                         FILE STATUS IS RV00-SPOT-STATUS.
000930     SELECT KEYWORD-FILE ASSIGN TO KEYWORDS
000940                         ORGANIZATION IS SEQUENTIAL
000950                         FILE STATUS IS RV00-KEYWORD-STATUS.
000960     SELECT SCORED-FILE  ASSIGN TO SCORED
000970                         ORGANIZATION IS SEQUENTIAL
000980                         FILE STATUS IS RV00-SCORED-STATUS.
000990     SELECT TAG-FILE     ASSIGN TO TAGS
001000                         ORGANIZATION IS SEQUENTIAL
001010                         FILE STATUS IS RV00-TAG-STATUS.
001020     SELECT REJECT-FILE  ASSIGN TO REJECTS
001030                         ORGANIZATION IS SEQUENTIAL
001040                         FILE STATUS IS RV00-REJECT-STATUS.
001050     SELECT PRINT-FILE   ASSIGN TO REPORT
001060                         ORGANIZATION IS SEQUENTIAL
001070                         FILE STATUS IS RV00-PRINT-STATUS.
001080*
001090 DATA DIVISION.
001100 FILE SECTION.
001110*
001120 FD  REVIEW-FILE.
001130     COPY "wsrvrev.cob".
001140*
001150 FD  SPOT-FILE.
001160     COPY "wsrvspt.cob".
001170*
001180 FD  KEYWORD-FILE.
001190     COPY "wsrvkwd.cob".
001200*
001210 FD  SCORED-FILE.
001220     COPY "wsrvscr.cob".
001230*
001240 FD  TAG-FILE.
001250     COPY "wsrvtag.cob".
001260*
001270 FD  REJECT-FILE.
001280     COPY "wsrvrej.cob".
001290*
001300 FD  PRINT-FILE
001310     REPORT IS REVIEW-ANALYTICS-REPORT.
001320*
001330 WORKING-STORAGE SECTION.
001340*
001350 77  PROG-NAME               pic x(17)   value "RV000 (3.30.00)".
001360*
001370 COPY "wsrvtab.cob".
001380 COPY "wsrvagg.cob".
001390 COPY "wsrvcal.cob".
001400*
001410 01  RV00-Status-Codes.
001420     03  RV00-Review-Status  pic xx.
001430     03  RV00-Spot-Status    pic xx.
001440     03  RV00-Keyword-Status pic xx.
001450     03  RV00-Scored-Status  pic xx.
001460     03  RV00-Tag-Status     pic xx.
001470     03  RV00-Reject-Status  pic xx.
001480     03  RV00-Print-Status   pic xx.
001490*
001500 01  RV00-Control-Fields.
001510     03  WS-Page-Lines       binary-char unsigned value 56.
001520*
001530 01  RV00-Date-Call-Area.
001540     03  RV00-DC-Function    pic x(01).
001550     03  RV00-DC-CCYYMMDD    pic 9(08).
001560     03  RV00-DC-Ordinal     binary-long.
001570     03  RV00-DC-Valid       pic x(01).
001580*
001590 01  RV00-Heading-Date.
001600     03  RV00-HD-CCYY        pic 9(4).
001610     03  RV00-HD-MM          pic 9(2).
001620     03  RV00-HD-DD          pic 9(2).
001630 01  RV00-Heading-Date9  redefines RV00-Heading-Date
001640                             pic 9(8).
001650 01  RV00-Heading-Date-Disp  pic x(10)   value spaces.
001660*
001670 01  RV00-Star-Bar.
001680     03  RV00-Star-Bar-Txt   pic x(5)    value "*****".
001690 01  RV00-Star-Bar-Chars redefines RV00-Star-Bar.
001700     03  RV00-Star-Char      pic x(1)    occurs 5 times
001710                             indexed by RV00-Star-Ix.
001720 01  RV00-Star-Display       pic x(5)    value spaces.
001730*
001740 01  RV00-Window-Label-Calc.
001750     03  RV00-Window-Days-Ed pic zz9.
001760 01  RV00-Window-Label-Alt redefines RV00-Window-Label-Calc.
001770     03  RV00-Window-Label-Chars pic x(3).
001780*
001790 01  RV00-Spot-Table-Area.
001800     03  RV00-Spot-Count     pic 9(3)    comp.
001810     03  RV00-Spot-Entry     occurs 50 times
001820                             ascending key RV00-Sp-Id
001830                             indexed by RV00-Sp-Ix.
001840         05  RV00-Sp-Id          pic x(8).
001850         05  RV00-Sp-Co          pic x(8).
001860         05  RV00-Sp-Nm          pic x(20).
001870         05  RV00-Sp-Active      pic x(1).
001880             88  RV00-Spot-Is-Active  value "Y".
001890*
001900 01  RV00-Review-Work.
001910     03  RV00-Trim-Len        pic 9(3)    comp.
001920     03  RV00-Lower-Text      pic x(200).
001930     03  RV00-Has-Neg         pic x(1).
001940     03  RV00-Has-Pos         pic x(1).
001950     03  RV00-Base-Sent       pic x(8).
001960     03  RV00-Tag-Sent        pic x(8).
001970     03  RV00-Overall-Sent    pic x(8).
001980     03  RV00-Confidence      pic 9v99.
001990     03  RV00-Score           pic s9v99.
002000     03  RV00-Age-Days        binary-long.
002010     03  RV00-Tags-This-Rev   pic 9(2)    comp.
002020     03  RV00-Matched-Any-Cat pic x(1).
002030     03  RV00-Is-Negative     pic x(1).
002040     03  RV00-Spot-Found-Ix   pic 9(3)    comp.
002050*
002060 01  RV00-Reject-Work.
002070     03  RV00-Reject-OK       pic x(1).
002080     03  RV00-Reject-Reason-W pic x(40).
002090*
002100 01  RV00-Substr-Work.
002110     03  RV00-Scan-Keyword    pic x(30).
002120     03  RV00-Kw-Len          pic 9(2)    comp.
002130     03  RV00-Scan-Pos        pic 9(3)    comp.
002140     03  RV00-Scan-Limit      pic 9(3)    comp.
002150     03  RV00-Substr-Found    pic x(1).
002160     03  RV00-Recent-Rate-Pct pic v9(4)   comp-3.
002170     03  RV00-Recent-Avg-Rtg  pic 9(1)v9.
002180     03  RV00-Star-Count      pic 9(1).
002190 01  RV00-Cmpl-Seen-Table.
002200     03  RV00-Cmpl-Seen       pic x(1)    occurs 30 times
002210                              indexed by RV00-CS-Seen-Ix.
002220 01  RV00-Prse-Seen-Table.
002230     03  RV00-Prse-Seen       pic x(1)    occurs 30 times
002240                              indexed by RV00-PR-Seen-Ix.
002250*
002260 01  RV00-Scan-Work.
002270     03  RV00-Scan-Ix    pic 9(3)    comp.
002280     03  RV00-Found-Sw   pic x(1).
002290     03  RV00-Cat-Ix     pic 9(1)    comp.
002300     03  RV00-Iss-Ix     pic 9(2)    comp.
002310     03  RV00-Iss-Found-Sw   pic x(1).
002320*
002330 01  RV00-Sort-Work.
002340     03  RV00-Sw-Tmp-Label  pic x(30).
002350     03  RV00-Sw-Tmp-Count  pic 9(5)    comp.
002360     03  RV00-Sw-Swapped    pic x(1).
002370     03  RV00-Sw-Tmp-Spot.
002380         05  RV00-Sw-Tmp-SS  pic x(350).
002390*
002400 01  RV00-Alert-Work.
002410     03  RV00-Al-Level-Ix   pic 9(1)    comp.
002420     03  RV00-Al-Window     pic 9(3)    comp.
002430     03  RV00-Al-Thresh     pic 9(3)    comp.
002440     03  RV00-Al-Rank       pic 9(1)    comp.
002450     03  RV00-Al-Trend      pic x(6).
002460     03  RV00-Al-Delta      pic 9(5)    comp.
002470     03  RV00-Al-Slot       pic 9(1)    comp.
002480     03  RV00-Sw-Tmp-AL.
002490         05  RV00-Sw-Tmp-AL-Level  pic x(10).
002500         05  RV00-Sw-Tmp-AL-Label  pic x(30).
002510         05  RV00-Sw-Tmp-AL-Count  pic 9(5)    comp.
002520         05  RV00-Sw-Tmp-AL-Window pic x(4).
002530         05  RV00-Sw-Tmp-AL-Trend  pic x(6).
002540         05  RV00-Sw-Tmp-AL-Delta  pic 9(5)    comp.
002550         05  RV00-Sw-Tmp-AL-Rank   pic 9(1)    comp.
002560*
002570 01  RV00-Section-Title      pic x(30)   value spaces.
002580*
002590 01  hdtime                              value spaces.
002600     03  hd-hh               pic xx.
002610     03  hd-mm               pic xx.
002620     03  hd-ss               pic xx.
002630*
002640 LINKAGE SECTION.
002650*
002660 01  RV00-Arg-As-Of-Date     pic x(08).
002670 01  RV00-Arg-Company-Id     pic x(08).
002680*
002690 REPORT SECTION.
002700*
002710 RD  REVIEW-ANALYTICS-REPORT
002720     CONTROL FINAL
002730     PAGE LIMIT WS-Page-Lines
002740     HEADING 1
002750     FIRST DETAIL 4
002760     LAST DETAIL WS-Page-Lines.
002770*
002780*    one heading per page - company id and as-of date come off the chaining area, not a literal.
002790 01  RV-Page-Heading     TYPE PAGE HEADING.
002800     03  LINE 1.
002810         05  COL   1     pic x(30)    value "REVIEW ANALYTICS BATCH REPORT".
002820         05  COL  45     pic x(9)     value "COMPANY: ".
002830         05  COL  54     pic x(8)     source WS-Company-ID.
002840         05  COL  70     pic x(11)    value "AS OF DATE ".
002850         05  COL  81     pic x(10)    source RV00-Heading-Date-Disp.
002860         05  COL 100     pic x(5)     value "PAGE ".
002870         05  COL 105     pic zz9      source Page-Counter.
002880     03  LINE 2.
002890         05  COL   1     pic x(80)    value all "-".
002900*
002910*    underlines each of the seven report sections below - KPI, alerts, issues, etc.
002920 01  RV-Section-Title-Line  TYPE DETAIL.
002930     03  LINE + 2.
002940         05  COL   1     pic x(30)    source RV00-Section-Title.
002950*
002960*    read/accepted/rejected/tagged counts - ties out against BB010's edit checks.
002970 01  RV-Control-Totals-Line  TYPE DETAIL.
002980     03  LINE + 1.
002990         05  COL   3     pic x(10)    value "READ".
003000         05  COL  14     pic zzz,zz9  source WS-Records-Read.
003010         05  COL  26     pic x(10)    value "ACCEPTED".
003020         05  COL  37     pic zzz,zz9  source WS-Records-Accptd.
003030         05  COL  49     pic x(10)    value "REJECTED".
003040         05  COL  60     pic zzz,zz9  source WS-Records-Rejctd.
003050         05  COL  72     pic x(8)     value "TAGS".
003060         05  COL  81     pic zzz,zz9  source WS-Tags-Written.
003070*
003080*    avg rating line, with the star bar built in ZZ070/RV00-Star-Display.
003090 01  RV-Kpi-Line-1   TYPE DETAIL.
003100     03  LINE + 1.
003110         05  COL   3     pic x(16)    value "AVG RATING".
003120         05  COL  20     pic 9.99     source WS-Avg-Rating-Cur.
003130         05  COL  28     pic x(6)     source RV00-Star-Display.
003140         05  COL  36     pic x(10)    value "PREV".
003150         05  COL  47     pic 9.99     source WS-Avg-Rating-Prv.
003160         05  COL  55     pic x(10)    value "DELTA".
003170         05  COL  66     pic -9.99    source WS-Rating-Delta.
003180*
003190*    NPS line - promoters minus detractors, see CC010.
003200 01  RV-Kpi-Line-2   TYPE DETAIL.
003210     03  LINE + 1.
003220         05  COL   3     pic x(16)    value "NPS".
003230         05  COL  20     pic -zz9.9   source WS-NPS-Cur.
003240         05  COL  36     pic x(10)    value "PREV".
003250         05  COL  47     pic -zz9.9   source WS-NPS-Prv.
003260         05  COL  55     pic x(10)    value "DELTA".
003270         05  COL  66     pic -zz9.9   source WS-NPS-Delta.
003280*
003290*    negative share and unanswered-negative share, both from CC010.
003300 01  RV-Kpi-Line-3   TYPE DETAIL.
003310     03  LINE + 1.
003320         05  COL   3     pic x(16)    value "NEGATIVE SHARE".
003330         05  COL  20     pic zz9.9    source WS-Neg-Share-Cur.
003340         05  COL  36     pic x(22)    value "UNANSWERED NEG SHARE".
003350         05  COL  60     pic zz9.9    source WS-Neg-Unans-Shr.
003360*
003370*    avg response hours and the CC020 reputation risk score side by side.
003380 01  RV-Kpi-Line-4   TYPE DETAIL.
003390     03  LINE + 1.
003400         05  COL   3     pic x(16)    value "AVG RESP HOURS".
003410         05  COL  20     pic zzzz9.9  source WS-Avg-Resp-Hrs.
003420         05  COL  36     pic x(22)    value "REPUTATION RISK SCORE".
003430         05  COL  60     pic zz9      source WS-Risk-Score.
003440*
003450*    one line per CC032 alert slot, printed in rank order by DD031.
003460 01  RV-Alert-Line   TYPE DETAIL.
003470     03  LINE + 1.
003480         05  COL   3     pic x(10)    source AL-Level (AL-Ix).
003490         05  COL  15     pic x(30)    source AL-Label (AL-Ix).
003500         05  COL  48     pic zz9      source AL-Cur-Count (AL-Ix).
003510         05  COL  55     pic x(5)     source AL-Window-Label (AL-Ix).
003520         05  COL  63     pic x(6)     source AL-Trend (AL-Ix).
003530         05  COL  72     pic zz9      source AL-Delta (AL-Ix).
003540*
003550*    only generated when WS-Critical-Present is true, see DD030.
003560 01  RV-Alert-Flag-Line  TYPE DETAIL.
003570     03  LINE + 1.
003580         05  COL   3     pic x(60)    value
003590             "*** CRITICAL PRIORITY ALERT PRESENT - SEE ABOVE ***".
003600*
003610*    shared by both the top-complaint and top-praise blocks - see DD041/DD042.
003620 01  RV-Issue-Line   TYPE DETAIL.
003630     03  LINE + 1.
003640         05  COL   3     pic x(30)    source RV00-Sw-Tmp-Label.
003650         05  COL  36     pic zz9      source RV00-Sw-Tmp-Count.
003660*
003670*    one row per impression-map category, see CC050/DD051.
003680 01  RV-Impression-Line  TYPE DETAIL.
003690     03  LINE + 1.
003700         05  COL   3     pic x(16)    source IM-Category (IM-Ix).
003710         05  COL  20     pic zzz9     source IM-Pos-Count (IM-Ix).
003720         05  COL  27     pic zz9      source IM-Pos-Pct (IM-Ix).
003730         05  COL  33     pic zzz9     source IM-Neg-Count (IM-Ix).
003740         05  COL  40     pic zz9      source IM-Neg-Pct (IM-Ix).
003750         05  COL  46     pic zzz9     source IM-Neu-Count (IM-Ix).
003760         05  COL  53     pic zz9      source IM-Neu-Pct (IM-Ix).
003770         05  COL  59     pic x(10)    source IM-Critical-Flag (IM-Ix).
003780*
003790*    one row per spot in the comparison table, see CC070/DD061.
003800 01  RV-Spot-Line    TYPE DETAIL.
003810     03  LINE + 1.
003820         05  COL   3     pic x(20)    source SS-Spot-Name (SS-Ix).
003830         05  COL  26     pic 9.9      source SS-Avg-Rating (SS-Ix).
003840         05  COL  33     pic zz9      source SS-Neg-Pct (SS-Ix).
003850         05  COL  40     pic x(6)     source SS-Trend (SS-Ix).
003860         05  COL  48     pic zzz9     source SS-Period-Count (SS-Ix).
003870*   10/02/26 RVB - DECLINING-SPOT DRILL-DOWN LINE, U11 -
003880*   PRINTS UNDER A DOWN-TREND SPOT, TOP 3 COMPLAINT LABELS.
003890 01  RV-Spot-Issue-Line  TYPE DETAIL.
003900     03  LINE + 1.
003910         05  COL   6     pic x(12)    value "TOP ISSUE:".
003920         05  COL  19     pic x(30)    source ST-Label (SS-Ix ST-Ix).
003930         05  COL  51     pic zz9      source ST-Count (SS-Ix ST-Ix).
003940*
003950*    one row per star value 1-5, see CC080/DD071.
003960 01  RV-Rating-Dist-Line  TYPE DETAIL.
003970     03  LINE + 1.
003980         05  COL   3     pic x(6)     value "STARS".
003990         05  COL  10     pic 9        source RD-Star (RD-Ix).
004000         05  COL  16     pic zzz,zz9  source RD-Count (RD-Ix).
004010*
004020*    one row per review source, see CC080/DD072.
004030 01  RV-Source-Dist-Line  TYPE DETAIL.
004040     03  LINE + 1.
004050         05  COL   3     pic x(14)    source SD-Source (SD-Ix).
004060         05  COL  20     pic zzz,zz9  source SD-Count (SD-Ix).
004070*
004080*    one row per sentiment bucket, see CC080/DD073.
004090 01  RV-Sentiment-Line  TYPE DETAIL.
004100     03  LINE + 1.
004110         05  COL   3     pic x(10)    source SB-Name (SB-Ix).
004120         05  COL  16     pic zzz,zz9  source SB-Count (SB-Ix).
004130*
004140 PROCEDURE DIVISION CHAINING RV00-Arg-As-Of-Date
004150                             RV00-Arg-Company-Id.
004160*
004170*    run-initialisation step - main, see the AA-series driver above.
004180*    keeps the AA-series paragraphs short and single-purpose so
004190*    the driver above stays the only place the run order shows.
004200*    one-time setup only - none of this runs again once AA000 falls through to BB000.
004210 AA000-Main                  SECTION.
004220*********************************
004230     display   PROG-NAME " starting".
004240     if        RV00-Arg-As-Of-Date = spaces or
004250               RV00-Arg-Company-Id = spaces
004260               display "RV000 needs an as-of date and a company id"
004270               display "  arg 1 = as-of date, CCYYMMDD"
004280               display "  arg 2 = company id"
004290               goback.
004300     move      RV00-Arg-As-Of-Date to WS-As-Of-Date.
004310     move      RV00-Arg-Company-Id to WS-Company-ID.
004320     move      RV00-Arg-As-Of-Date to RVC-As-Of-Date.
004330     move      RV00-Arg-Company-Id to RVC-Company-ID.
004340     move      zero to RVC-Term-Code.
004350     move      zero to WS-Records-Read
004360                       WS-Records-Accptd
004370                       WS-Records-Rejctd
004380                       WS-Tags-Written.
004390     perform   AA005-Convert-As-Of-Date  thru AA005-Exit.
004400     perform   ZZ070-Format-As-Of-Date   thru ZZ070-Exit.
004410     perform   AA010-Open-Files          thru AA010-Exit.
004420     perform   AA020-Load-Keyword-Tables thru AA020-Exit.
004430     perform   AA030-Load-Spot-Table     thru AA030-Exit.
004440     perform   BB000-Process-Reviews     thru BB000-Exit.
004450     perform   CC000-Report-Analytics    thru CC000-Exit.
004460     perform   DD000-Print-Report        thru DD000-Exit.
004470     perform   AA090-Close-Files         thru AA090-Exit.
004480     if        WS-Records-Rejctd > zero
004490               move 4 to RVC-Term-Code
004500     else
004510               move 0 to RVC-Term-Code.
004520     move      RVC-Term-Code to RETURN-CODE.
004530     goback.
004540*
004550*    run-initialisation step - convert as of date, see the AA-series driver above.
004560*    keeps the AA-series paragraphs short and single-purpose so
004570*    the driver above stays the only place the run order shows.
004580*    one-time setup only - none of this runs again once AA000 falls through to BB000.
004590 AA005-Convert-As-Of-Date.
004600     move      "D"            to RV00-DC-Function.
004610     move      WS-As-Of-Date  to RV00-DC-CCYYMMDD.
004620     call      "RV040" using RV00-DC-Function
004630                             RV00-DC-CCYYMMDD
004640                             RV00-DC-Ordinal
004650                             RV00-DC-Valid.
004660     move      RV00-DC-Ordinal to WS-As-Of-Ord.
004670*    common exit point for the perform range above - nothing
004680*    else in this paragraph, so the thru boundary stays cheap.
004690*    AA-series - nothing here talks to a file still open past AA090.
004700 AA005-Exit.
004710     exit.
004720*
004730*    run-initialisation step - open files, see the AA-series driver above.
004740*    keeps the AA-series paragraphs short and single-purpose so
004750*    the driver above stays the only place the run order shows.
004760*    one-time setup only - none of this runs again once AA000 falls through to BB000.
004770 AA010-Open-Files.
004780     open      input  Review-File
004790                      Spot-File
004800                      Keyword-File.
004810     open      output Scored-File
004820                      Tag-File
004830                      Reject-File
004840                      Print-File.
004850*    common exit point for the perform range above - nothing
004860*    else in this paragraph, so the thru boundary stays cheap.
004870*    AA-series - nothing here talks to a file still open past AA090.
004880 AA010-Exit.
004890     exit.
004900*
004910*    run-initialisation step - load keyword tables, see the AA-series driver above.
004920*    keeps the AA-series paragraphs short and single-purpose so
004930*    the driver above stays the only place the run order shows.
004940*    one-time setup only - none of this runs again once AA000 falls through to BB000.
004950 AA020-Load-Keyword-Tables.
004960     move      zero to CATM-Count POSB-Count NEGM-Count
004970                       CMPL-Count PRSE-Count PROB-Count
004980                       WS-Prob-Stats-Cnt WS-Cmpl-Stats-Cnt
004990                       WS-Prse-Stats-Cnt.
005000     move      spaces to RV00-Keyword-Status.
005010     perform   AA021-Read-One-Keyword thru AA021-Exit
005020               until RV00-Keyword-Status = "10".
005030*    common exit point for the perform range above - nothing
005040*    else in this paragraph, so the thru boundary stays cheap.
005050*    AA-series - nothing here talks to a file still open past AA090.
005060 AA020-Exit.
005070     exit.
005080*
005090*    run-initialisation step - read one keyword, see the AA-series driver above.
005100*    keeps the AA-series paragraphs short and single-purpose so
005110*    the driver above stays the only place the run order shows.
005120*    one-time setup only - none of this runs again once AA000 falls through to BB000.
005130 AA021-Read-One-Keyword.
005140     read      Keyword-File
005150               at end move "10" to RV00-Keyword-Status
005160               not at end perform AA021A-File-Keyword thru
005170                          AA021A-Exit
005180     end-read.
005190*    common exit point for the perform range above - nothing
005200*    else in this paragraph, so the thru boundary stays cheap.
005210*    AA-series - nothing here talks to a file still open past AA090.
005220 AA021-Exit.
005230     exit.
005240*
005250*    run-initialisation step - file keyword, see the AA-series driver above.
005260*    keeps the AA-series paragraphs short and single-purpose so
005270*    the driver above stays the only place the run order shows.
005280*    one-time setup only - none of this runs again once AA000 falls through to BB000.
005290 AA021A-File-Keyword.
005300     evaluate  KW-Type
005310        when    "CATM"
005320                add  1 to CATM-Count
005330                move KW-Category to CATM-Category (CATM-Count)
005340                move KW-Keyword  to CATM-Keyword  (CATM-Count)
005350        when    "POSB"
005360                add  1 to POSB-Count
005370                move KW-Keyword to POSB-Keyword (POSB-Count)
005380        when    "NEGM"
005390                add  1 to NEGM-Count
005400                move KW-Keyword to NEGM-Keyword (NEGM-Count)
005410        when    "CMPL"
005420                add  1 to CMPL-Count
005430                move KW-Keyword to CMPL-Keyword (CMPL-Count)
005440                move KW-Subcat  to CMPL-Label   (CMPL-Count)
005450                perform AA022-Add-Cmpl-Stat thru AA022-Exit
005460        when    "PRSE"
005470                add  1 to PRSE-Count
005480                move KW-Keyword to PRSE-Keyword (PRSE-Count)
005490                move KW-Subcat  to PRSE-Label   (PRSE-Count)
005500                perform AA023-Add-Prse-Stat thru AA023-Exit
005510        when    "PROB"
005520                add  1 to PROB-Count
005530                move KW-Keyword  to PROB-Keyword (PROB-Count)
005540                move KW-Category to PROB-Key     (PROB-Count)
005550                move KW-Subcat   to PROB-Label   (PROB-Count)
005560                move KW-Level    to PROB-Level   (PROB-Count)
005570                perform AA024-Add-Prob-Stat thru AA024-Exit
005580     end-evaluate.
005590*    common exit point for the perform range above - nothing
005600*    else in this paragraph, so the thru boundary stays cheap.
005610*    AA-series - nothing here talks to a file still open past AA090.
005620 AA021A-Exit.
005630     exit.
005640*
005650*    run-initialisation step - add cmpl stat, see the AA-series driver above.
005660*    keeps the AA-series paragraphs short and single-purpose so
005670*    the driver above stays the only place the run order shows.
005680*    one-time setup only - none of this runs again once AA000 falls through to BB000.
005690 AA022-Add-Cmpl-Stat.
005700     move      "N" to RV00-Found-Sw.
005710     move      1   to CS-Ix.
005720     perform   AA022A-Scan thru AA022A-Exit
005730               until CS-Ix > WS-Cmpl-Stats-Cnt.
005740     if        RV00-Found-Sw = "N"
005750               add  1 to WS-Cmpl-Stats-Cnt
005760               move KW-Subcat to CS-Label (WS-Cmpl-Stats-Cnt)
005770               move zero      to CS-Count (WS-Cmpl-Stats-Cnt)
005780     end-if.
005790*    common exit point for the perform range above - nothing
005800*    else in this paragraph, so the thru boundary stays cheap.
005810*    AA-series - nothing here talks to a file still open past AA090.
005820 AA022-Exit.
005830     exit.
005840*
005850*    run-initialisation step - scan, see the AA-series driver above.
005860*    keeps the AA-series paragraphs short and single-purpose so
005870*    the driver above stays the only place the run order shows.
005880*    one-time setup only - none of this runs again once AA000 falls through to BB000.
005890 AA022A-Scan.
005900     if        CS-Label (CS-Ix) = KW-Subcat
005910               move "Y" to RV00-Found-Sw.
005920     add       1 to CS-Ix.
005930*    common exit point for the perform range above - nothing
005940*    else in this paragraph, so the thru boundary stays cheap.
005950*    AA-series - nothing here talks to a file still open past AA090.
005960 AA022A-Exit.
005970     exit.
005980*
005990*    run-initialisation step - add prse stat, see the AA-series driver above.
006000*    keeps the AA-series paragraphs short and single-purpose so
006010*    the driver above stays the only place the run order shows.
006020*    one-time setup only - none of this runs again once AA000 falls through to BB000.
006030 AA023-Add-Prse-Stat.
006040     move      "N" to RV00-Found-Sw.
006050     move      1   to PR-Ix.
006060     perform   AA023A-Scan thru AA023A-Exit
006070               until PR-Ix > WS-Prse-Stats-Cnt.
006080     if        RV00-Found-Sw = "N"
006090               add  1 to WS-Prse-Stats-Cnt
006100               move KW-Subcat to PR-Label (WS-Prse-Stats-Cnt)
006110               move zero      to PR-Count (WS-Prse-Stats-Cnt)
006120     end-if.
006130*    common exit point for the perform range above - nothing
006140*    else in this paragraph, so the thru boundary stays cheap.
006150*    AA-series - nothing here talks to a file still open past AA090.
006160 AA023-Exit.
006170     exit.
006180*
006190*    run-initialisation step - scan, see the AA-series driver above.
006200*    keeps the AA-series paragraphs short and single-purpose so
006210*    the driver above stays the only place the run order shows.
006220*    one-time setup only - none of this runs again once AA000 falls through to BB000.
006230 AA023A-Scan.
006240     if        PR-Label (PR-Ix) = KW-Subcat
006250               move "Y" to RV00-Found-Sw.
006260     add       1 to PR-Ix.
006270*    common exit point for the perform range above - nothing
006280*    else in this paragraph, so the thru boundary stays cheap.
006290*    AA-series - nothing here talks to a file still open past AA090.
006300 AA023A-Exit.
006310     exit.
006320*
006330*    run-initialisation step - add prob stat, see the AA-series driver above.
006340*    keeps the AA-series paragraphs short and single-purpose so
006350*    the driver above stays the only place the run order shows.
006360*    one-time setup only - none of this runs again once AA000 falls through to BB000.
006370 AA024-Add-Prob-Stat.
006380     move      "N" to RV00-Found-Sw.
006390     move      1   to PS-Ix.
006400     perform   AA024A-Scan thru AA024A-Exit
006410               until PS-Ix > WS-Prob-Stats-Cnt.
006420     if        RV00-Found-Sw = "N"
006430               add  1 to WS-Prob-Stats-Cnt
006440               move KW-Category to PS-Key        (WS-Prob-Stats-Cnt)
006450               move KW-Subcat   to PS-Label      (WS-Prob-Stats-Cnt)
006460               move KW-Level    to PS-Level       (WS-Prob-Stats-Cnt)
006470               move zero        to PS-Cur-Count  (WS-Prob-Stats-Cnt)
006480               move zero        to PS-Prev-Count (WS-Prob-Stats-Cnt)
006490     end-if.
006500*    common exit point for the perform range above - nothing
006510*    else in this paragraph, so the thru boundary stays cheap.
006520*    AA-series - nothing here talks to a file still open past AA090.
006530 AA024-Exit.
006540     exit.
006550*
006560*    run-initialisation step - scan, see the AA-series driver above.
006570*    keeps the AA-series paragraphs short and single-purpose so
006580*    the driver above stays the only place the run order shows.
006590*    one-time setup only - none of this runs again once AA000 falls through to BB000.
006600 AA024A-Scan.
006610     if        PS-Key (PS-Ix) = KW-Category
006620               move "Y" to RV00-Found-Sw.
006630     add       1 to PS-Ix.
006640*    common exit point for the perform range above - nothing
006650*    else in this paragraph, so the thru boundary stays cheap.
006660*    AA-series - nothing here talks to a file still open past AA090.
006670 AA024A-Exit.
006680     exit.
006690*
006700*    run-initialisation step - load spot table, see the AA-series driver above.
006710*    keeps the AA-series paragraphs short and single-purpose so
006720*    the driver above stays the only place the run order shows.
006730*    one-time setup only - none of this runs again once AA000 falls through to BB000.
006740 AA030-Load-Spot-Table.
006750     move      zero   to RV00-Spot-Count.
006760     move      spaces to RV00-Spot-Status.
006770     perform   AA031-Read-One-Spot thru AA031-Exit
006780               until RV00-Spot-Status = "10".
006790*    common exit point for the perform range above - nothing
006800*    else in this paragraph, so the thru boundary stays cheap.
006810*    AA-series - nothing here talks to a file still open past AA090.
006820 AA030-Exit.
006830     exit.
006840*
006850*    run-initialisation step - read one spot, see the AA-series driver above.
006860*    keeps the AA-series paragraphs short and single-purpose so
006870*    the driver above stays the only place the run order shows.
006880*    one-time setup only - none of this runs again once AA000 falls through to BB000.
006890 AA031-Read-One-Spot.
006900     read      Spot-File
006910               at end move "10" to RV00-Spot-Status
006920               not at end
006930                   add  1 to RV00-Spot-Count
006940                   move SP-Spot-ID     to RV00-Sp-Id  (RV00-Spot-Count)
006950                   move SP-Company-ID  to RV00-Sp-Co  (RV00-Spot-Count)
006960                   move SP-Name        to RV00-Sp-Nm  (RV00-Spot-Count)
006970                   move SP-Active-Flag to RV00-Sp-Active (RV00-Spot-Count)
006980                   move SP-Spot-ID     to SS-Spot-ID  (RV00-Spot-Count)
006990                   move SP-Name        to SS-Spot-Name (RV00-Spot-Count)
007000                   move zero to SS-Period-Count (RV00-Spot-Count)
007010                                SS-Rating-Sum   (RV00-Spot-Count)
007020                                SS-Neg-Count    (RV00-Spot-Count)
007030                                SS-Recent-Rate-Sum (RV00-Spot-Count)
007040                                SS-Recent-Count (RV00-Spot-Count)
007050                                SS-Top-Issue-Cnt (RV00-Spot-Count)
007060                                SS-Issue-Raw-Cnt (RV00-Spot-Count)
007070     end-read.
007080*    common exit point for the perform range above - nothing
007090*    else in this paragraph, so the thru boundary stays cheap.
007100*    AA-series - nothing here talks to a file still open past AA090.
007110 AA031-Exit.
007120     exit.
007130*
007140*    run-initialisation step - close files, see the AA-series driver above.
007150*    keeps the AA-series paragraphs short and single-purpose so
007160*    the driver above stays the only place the run order shows.
007170*    one-time setup only - none of this runs again once AA000 falls through to BB000.
007180 AA090-Close-Files.
007190     close     Review-File
007200                Spot-File
007210                Keyword-File
007220                Scored-File
007230                Tag-File
007240                Reject-File
007250                Print-File.
007260*    common exit point for the perform range above - nothing
007270*    else in this paragraph, so the thru boundary stays cheap.
007280*    AA-series - nothing here talks to a file still open past AA090.
007290 AA090-Exit.
007300     exit.
007310*
007320*    flow A per-record step - process reviews, called once per review read.
007330*    runs inside the main review-read loop - anything added here
007340*    adds to every record's cost, so keep this paragraph narrow.
007350*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
007360 BB000-Process-Reviews       SECTION.
007370**********************************
007380     move      RV00-Spot-Count to WS-Spot-Stats-Cnt.
007390     move      zero   to WS-Rating-Dist (1) WS-Rating-Dist (2)
007400                          WS-Rating-Dist (3) WS-Rating-Dist (4)
007410                          WS-Rating-Dist (5).
007420     move      5 to RD-Star (1).
007430     move      4 to RD-Star (2).
007440     move      3 to RD-Star (3).
007450     move      2 to RD-Star (4).
007460     move      1 to RD-Star (5).
007470     move      "POSITIVE" to SB-Name (1).
007480     move      "NEUTRAL"  to SB-Name (2).
007490     move      "NEGATIVE" to SB-Name (3).
007500     move      zero to SB-Count (1) SB-Count (2) SB-Count (3).
007510     move      zero to WS-Source-Dist-Cnt.
007520     move      zero to WS-KPI-Cur WS-KPI-Prev
007530                        WS-Recent-Total WS-Recent-Negative.
007540     perform   BB002-Init-Impression-Map thru BB002-Exit.
007550     move      spaces to RV00-Review-Status.
007560     perform   BB001-Read-One-Review thru BB001-Exit
007570               until RV00-Review-Status = "10".
007580*    common exit point for the perform range above - nothing
007590*    else in this paragraph, so the thru boundary stays cheap.
007600*    BB-series - scoped to one review record, never touches totals directly.
007610 BB000-Exit.
007620     exit.
007630*
007640*    flow A per-record step - read one review, called once per review read.
007650*    runs inside the main review-read loop - anything added here
007660*    adds to every record's cost, so keep this paragraph narrow.
007670*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
007680 BB001-Read-One-Review.
007690     read      Review-File
007700               at end move "10" to RV00-Review-Status
007710               not at end
007720                   add 1 to WS-Records-Read
007730                   perform BB010-Validate-Review thru BB010-Exit
007740                   if  RV00-Reject-OK = "N"
007750                       perform BB012-Write-Reject thru BB012-Exit
007760                       add 1 to WS-Records-Rejctd
007770                   else
007780                       add 1 to WS-Records-Accptd
007790                       perform BB015-Resolve-Spot thru BB015-Exit
007800                       perform BB016-Compute-Age thru BB016-Exit
007810                       perform BB020-Analyze-Impressions thru
007820                               BB020-Exit
007830                       perform BB030-Tally-Complaints thru
007840                               BB030-Exit
007850                       perform BB032-Tally-Praises thru
007860                               BB032-Exit
007870                       perform BB040-Scan-Problems thru
007880                               BB040-Exit
007890                       perform BB050-Detect-Sentiment thru
007900                               BB050-Exit
007910                       perform BB060-Derive-Flags thru
007920                               BB060-Exit
007930                       perform BB070-Write-Scored-Review thru
007940                               BB070-Exit
007950                       perform BB080-Accumulate-Aggregates thru
007960                               BB080-Exit
007970                   end-if
007980     end-read.
007990*    common exit point for the perform range above - nothing
008000*    else in this paragraph, so the thru boundary stays cheap.
008010*    BB-series - scoped to one review record, never touches totals directly.
008020 BB001-Exit.
008030     exit.
008040*
008050*    flow A per-record step - init impression map, called once per review read.
008060*    runs inside the main review-read loop - anything added here
008070*    adds to every record's cost, so keep this paragraph narrow.
008080*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
008090 BB002-Init-Impression-Map.
008100     move      1 to IM-Ix.
008110     move      1 to Cat-Ord-Ix.
008120     perform   BB002A-Init-One-Cat thru BB002A-Exit
008130               until IM-Ix > 8.
008140*    common exit point for the perform range above - nothing
008150*    else in this paragraph, so the thru boundary stays cheap.
008160*    BB-series - scoped to one review record, never touches totals directly.
008170 BB002-Exit.
008180     exit.
008190*
008200*    flow A per-record step - init one cat, called once per review read.
008210*    runs inside the main review-read loop - anything added here
008220*    adds to every record's cost, so keep this paragraph narrow.
008230*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
008240 BB002A-Init-One-Cat.
008250     move      Cat-Order-Name (Cat-Ord-Ix) to IM-Category (IM-Ix).
008260     move      zero to IM-Pos-Count (IM-Ix) IM-Neg-Count (IM-Ix)
008270                        IM-Neu-Count (IM-Ix) IM-Total (IM-Ix)
008280                        IM-Pos-Pct (IM-Ix) IM-Neg-Pct (IM-Ix)
008290                        IM-Neu-Pct (IM-Ix).
008300     add       1 to IM-Ix.
008310     add       1 to Cat-Ord-Ix.
008320*    common exit point for the perform range above - nothing
008330*    else in this paragraph, so the thru boundary stays cheap.
008340*    BB-series - scoped to one review record, never touches totals directly.
008350 BB002A-Exit.
008360     exit.
008370*    flow A per-record step - validate review, called once per review read.
008380*    runs inside the main review-read loop - anything added here
008390*    adds to every record's cost, so keep this paragraph narrow.
008400*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
008410 BB010-Validate-Review.
008420*        four edit checks, each an immediate go to BB010-Exit on
008430*        failure - the first one hit wins, we do not stack reasons.
008440     move      "Y" to RV00-Reject-OK.
008450     move      spaces to RV00-Reject-Reason-W.
008460     if        RV-Company-ID = spaces
008470*        check 1 of 4 - no company, no review, straight to reject.
008480               move "COMPANY REQUIRED" to RV00-Reject-Reason-W
008490               move "N" to RV00-Reject-OK
008500               go to BB010-Exit.
008510     if        RV-Rating is not RV00-Valid-Rating
008520*        check 2 of 4 - RV00-Valid-Rating is the 88 in wsrvrev.cob.
008530               move "RATING OUT OF RANGE" to RV00-Reject-Reason-W
008540               move "N" to RV00-Reject-OK
008550               go to BB010-Exit.
008560     if        RV-Rating <= 3 and
008570*        check 3 of 4 - a low star rating with no text is not
008580*        actionable, per U2 reject it rather than guess at cause.
008590               RV-Text = spaces
008600               move "TEXT REQUIRED FOR RATING 1-3" to
008610                    RV00-Reject-Reason-W
008620               move "N" to RV00-Reject-OK
008630               go to BB010-Exit.
008640     if        RV-Photo-Count > 5
008650*        check 4 of 4 - photo ceiling guards the print width on
008660*        the DD-series reports more than anything else.
008670               move "MAX 5 PHOTOS" to RV00-Reject-Reason-W
008680               move "N" to RV00-Reject-OK
008690               go to BB010-Exit.
008700     if        RV-Author-Name = spaces
008710*        not a reject - cosmetic default for the printed name.
008720               move "ANONYMOUS" to RV-Author-Name.
008730*    common exit point for the perform range above - nothing
008740*    else in this paragraph, so the thru boundary stays cheap.
008750*    BB-series - scoped to one review record, never touches totals directly.
008760 BB010-Exit.
008770     exit.
008780*
008790*    flow A per-record step - write reject, called once per review read.
008800*    runs inside the main review-read loop - anything added here
008810*    adds to every record's cost, so keep this paragraph narrow.
008820*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
008830 BB012-Write-Reject.
008840     move      RV-ID    to RJ-Review-ID.
008850     move      RV00-Reject-Reason-W to RJ-Reason.
008860     write     RV-Reject-Record.
008870*    common exit point for the perform range above - nothing
008880*    else in this paragraph, so the thru boundary stays cheap.
008890*    BB-series - scoped to one review record, never touches totals directly.
008900 BB012-Exit.
008910     exit.
008920*
008930*    flow A per-record step - resolve spot, called once per review read.
008940*    runs inside the main review-read loop - anything added here
008950*    adds to every record's cost, so keep this paragraph narrow.
008960*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
008970 BB015-Resolve-Spot.
008980     move      zero to RV00-Spot-Found-Ix.
008990     if        RV-Spot-ID = spaces
009000               go to BB015-Exit.
009010     set       RV00-Sp-Ix to 1.
009020     search all RV00-Spot-Entry
009030               when RV00-Sp-Id (RV00-Sp-Ix) = RV-Spot-ID
009040                    set RV00-Spot-Found-Ix to RV00-Sp-Ix.
009050     if        RV00-Spot-Found-Ix = zero
009060               move spaces to RV-Spot-ID
009070               go to BB015-Exit.
009080     if        RV00-Sp-Co (RV00-Spot-Found-Ix) not = RV-Company-ID
009090               move spaces to RV-Spot-ID
009100               move zero   to RV00-Spot-Found-Ix.
009110*    common exit point for the perform range above - nothing
009120*    else in this paragraph, so the thru boundary stays cheap.
009130*    BB-series - scoped to one review record, never touches totals directly.
009140 BB015-Exit.
009150     exit.
009160*
009170*    flow A per-record step - compute age, called once per review read.
009180*    runs inside the main review-read loop - anything added here
009190*    adds to every record's cost, so keep this paragraph narrow.
009200*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
009210 BB016-Compute-Age.
009220     move      "D" to RV00-DC-Function.
009230     move      RV-Created-Date to RV00-DC-CCYYMMDD.
009240     call      "RV040" using RV00-DC-Function
009250                             RV00-DC-CCYYMMDD
009260                             RV00-DC-Ordinal
009270                             RV00-DC-Valid.
009280     compute   RV00-Age-Days = WS-As-Of-Ord - RV00-DC-Ordinal.
009290*    common exit point for the perform range above - nothing
009300*    else in this paragraph, so the thru boundary stays cheap.
009310*    BB-series - scoped to one review record, never touches totals directly.
009320 BB016-Exit.
009330     exit.
009340*
009350*    flow A per-record step - analyze impressions, called once per review read.
009360*    runs inside the main review-read loop - anything added here
009370*    adds to every record's cost, so keep this paragraph narrow.
009380*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
009390 BB020-Analyze-Impressions.
009400     move      RV-Text to RV00-Lower-Text.
009410     inspect   RV00-Lower-Text converting
009420               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
009430               "abcdefghijklmnopqrstuvwxyz".
009440     move      "N" to RV00-Has-Neg RV00-Has-Pos RV00-Matched-Any-Cat.
009450     move      zero to RV00-Tags-This-Rev.
009460     evaluate  true
009470        when    RV-Rating >= 4  move "POSITIVE" to RV00-Base-Sent
009480        when    RV-Rating <= 2  move "NEGATIVE" to RV00-Base-Sent
009490        when    other           move "NEUTRAL"  to RV00-Base-Sent
009500     end-evaluate.
009510     if        RV-Text = spaces
009520               move "GENERAL"            to TG-Category
009530               move "GENERAL IMPRESSION" to TG-Subcat
009540               move RV00-Base-Sent        to TG-Sentiment
009550               perform BB025-Write-Tag thru BB025-Exit
009560               go to BB020-Exit.
009570     move      1 to NEGM-Ix.
009580     perform   BB021-Scan-Neg thru BB021-Exit
009590               until NEGM-Ix > NEGM-Count.
009600     move      1 to POSB-Ix.
009610     perform   BB022-Scan-Pos thru BB022-Exit
009620               until POSB-Ix > POSB-Count.
009630     evaluate  true
009640        when    RV00-Has-Neg = "Y" and RV00-Has-Pos = "N"
009650                move "NEGATIVE" to RV00-Tag-Sent
009660        when    RV00-Has-Pos = "Y" and RV00-Has-Neg = "N"
009670                move "POSITIVE" to RV00-Tag-Sent
009680        when    other
009690                move RV00-Base-Sent to RV00-Tag-Sent
009700     end-evaluate.
009710     move      1 to Cat-Ord-Ix.
009720     perform   BB023-Scan-Category thru BB023-Exit
009730               until Cat-Ord-Ix > 8.
009740     if        RV00-Matched-Any-Cat = "N"
009750               move "GENERAL"            to TG-Category
009760               move "GENERAL IMPRESSION" to TG-Subcat
009770               move RV00-Base-Sent        to TG-Sentiment
009780               perform BB025-Write-Tag thru BB025-Exit.
009790*    common exit point for the perform range above - nothing
009800*    else in this paragraph, so the thru boundary stays cheap.
009810*    BB-series - scoped to one review record, never touches totals directly.
009820 BB020-Exit.
009830     exit.
009840*
009850* BB019 - GENERAL PURPOSE SUBSTRING SEARCH, USED EVERYWHERE A
009860*  KEYWORD TABLE ENTRY HAS TO BE TESTED AGAINST THE LOWER-
009870*  CASED REVIEW TEXT.  CALLER LOADS RV00-SCAN-KEYWORD FIRST.
009880*  COBOL HAS NO BUILT-IN "CONTAINS" VERB SO THIS WALKS EVERY
009890*  START POSITION BY HAND - FINE FOR A 200-BYTE FIELD.
009900*
009910*    flow A per-record step - find keyword, called once per review read.
009920*    runs inside the main review-read loop - anything added here
009930*    adds to every record's cost, so keep this paragraph narrow.
009940*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
009950 BB019-Find-Keyword.
009960     move      30 to RV00-Kw-Len.
009970     perform   BB019A-Trim-Kw-Len thru BB019A-Exit
009980               until RV00-Kw-Len = 0 or
009990               RV00-Scan-Keyword (RV00-Kw-Len:1) not = space.
010000     move      "N" to RV00-Substr-Found.
010010     if        RV00-Kw-Len = 0
010020               go to BB019-Exit.
010030     compute   RV00-Scan-Limit = 201 - RV00-Kw-Len.
010040     move      1 to RV00-Scan-Pos.
010050     perform   BB019B-Compare-Pos thru BB019B-Exit
010060               until RV00-Scan-Pos > RV00-Scan-Limit or
010070               RV00-Substr-Found = "Y".
010080*    common exit point for the perform range above - nothing
010090*    else in this paragraph, so the thru boundary stays cheap.
010100*    BB-series - scoped to one review record, never touches totals directly.
010110 BB019-Exit.
010120     exit.
010130*
010140*    flow A per-record step - trim kw len, called once per review read.
010150*    runs inside the main review-read loop - anything added here
010160*    adds to every record's cost, so keep this paragraph narrow.
010170*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
010180 BB019A-Trim-Kw-Len.
010190     subtract  1 from RV00-Kw-Len.
010200*    common exit point for the perform range above - nothing
010210*    else in this paragraph, so the thru boundary stays cheap.
010220*    BB-series - scoped to one review record, never touches totals directly.
010230 BB019A-Exit.
010240     exit.
010250*
010260*    flow A per-record step - compare pos, called once per review read.
010270*    runs inside the main review-read loop - anything added here
010280*    adds to every record's cost, so keep this paragraph narrow.
010290*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
010300 BB019B-Compare-Pos.
010310     if        RV00-Lower-Text (RV00-Scan-Pos:RV00-Kw-Len) =
010320               RV00-Scan-Keyword (1:RV00-Kw-Len)
010330               move "Y" to RV00-Substr-Found.
010340     add       1 to RV00-Scan-Pos.
010350*    common exit point for the perform range above - nothing
010360*    else in this paragraph, so the thru boundary stays cheap.
010370*    BB-series - scoped to one review record, never touches totals directly.
010380 BB019B-Exit.
010390     exit.
010400*
010410*    flow A per-record step - scan neg, called once per review read.
010420*    runs inside the main review-read loop - anything added here
010430*    adds to every record's cost, so keep this paragraph narrow.
010440*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
010450 BB021-Scan-Neg.
010460     move      NEGM-Keyword (NEGM-Ix) to RV00-Scan-Keyword.
010470     perform   BB019-Find-Keyword thru BB019-Exit.
010480     if        RV00-Substr-Found = "Y"
010490               move "Y" to RV00-Has-Neg.
010500     add       1 to NEGM-Ix.
010510*    common exit point for the perform range above - nothing
010520*    else in this paragraph, so the thru boundary stays cheap.
010530*    BB-series - scoped to one review record, never touches totals directly.
010540 BB021-Exit.
010550     exit.
010560*
010570*    flow A per-record step - scan pos, called once per review read.
010580*    runs inside the main review-read loop - anything added here
010590*    adds to every record's cost, so keep this paragraph narrow.
010600*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
010610 BB022-Scan-Pos.
010620     move      POSB-Keyword (POSB-Ix) to RV00-Scan-Keyword.
010630     perform   BB019-Find-Keyword thru BB019-Exit.
010640     if        RV00-Substr-Found = "Y"
010650               move "Y" to RV00-Has-Pos.
010660     add       1 to POSB-Ix.
010670*    common exit point for the perform range above - nothing
010680*    else in this paragraph, so the thru boundary stays cheap.
010690*    BB-series - scoped to one review record, never touches totals directly.
010700 BB022-Exit.
010710     exit.
010720*
010730*    flow A per-record step - scan category, called once per review read.
010740*    runs inside the main review-read loop - anything added here
010750*    adds to every record's cost, so keep this paragraph narrow.
010760*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
010770 BB023-Scan-Category.
010780     move      1 to CATM-Ix.
010790     move      "N" to RV00-Found-Sw.
010800     perform   BB024-Scan-Catm-For-Cat thru BB024-Exit
010810               until CATM-Ix > CATM-Count.
010820     if        RV00-Found-Sw = "Y"
010830               move "Y" to RV00-Matched-Any-Cat
010840               move Cat-Order-Name (Cat-Ord-Ix) to TG-Category
010850               move Cat-Order-Dflt-Sub (Cat-Ord-Ix) to TG-Subcat
010860               move RV00-Tag-Sent to TG-Sentiment
010870               perform BB025-Write-Tag thru BB025-Exit
010880     end-if.
010890     add       1 to Cat-Ord-Ix.
010900*    common exit point for the perform range above - nothing
010910*    else in this paragraph, so the thru boundary stays cheap.
010920*    BB-series - scoped to one review record, never touches totals directly.
010930 BB023-Exit.
010940     exit.
010950*
010960*    flow A per-record step - scan catm for cat, called once per review read.
010970*    runs inside the main review-read loop - anything added here
010980*    adds to every record's cost, so keep this paragraph narrow.
010990*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
011000 BB024-Scan-Catm-For-Cat.
011010     if        CATM-Category (CATM-Ix) = Cat-Order-Name (Cat-Ord-Ix)
011020               move CATM-Keyword (CATM-Ix) to RV00-Scan-Keyword
011030               perform BB019-Find-Keyword thru BB019-Exit
011040               if  RV00-Substr-Found = "Y"
011050                   move "Y" to RV00-Found-Sw
011060               end-if
011070     end-if.
011080     add       1 to CATM-Ix.
011090*    common exit point for the perform range above - nothing
011100*    else in this paragraph, so the thru boundary stays cheap.
011110*    BB-series - scoped to one review record, never touches totals directly.
011120 BB024-Exit.
011130     exit.
011140*
011150*    flow A per-record step - write tag, called once per review read.
011160*    runs inside the main review-read loop - anything added here
011170*    adds to every record's cost, so keep this paragraph narrow.
011180*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
011190 BB025-Write-Tag.
011200     move      RV-ID to TG-Review-ID.
011210     write     RV-Tag-Record.
011220     add       1 to WS-Tags-Written.
011230     add       1 to RV00-Tags-This-Rev.
011240     perform   BB026-Tally-Impression-Map thru BB026-Exit.
011250*    common exit point for the perform range above - nothing
011260*    else in this paragraph, so the thru boundary stays cheap.
011270*    BB-series - scoped to one review record, never touches totals directly.
011280 BB025-Exit.
011290     exit.
011300*
011310*    flow A per-record step - tally impression map, called once per review read.
011320*    runs inside the main review-read loop - anything added here
011330*    adds to every record's cost, so keep this paragraph narrow.
011340*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
011350 BB026-Tally-Impression-Map.
011360     move      1 to IM-Ix.
011370     perform   BB026A-Find-Cat-Slot thru BB026A-Exit
011380               until IM-Ix > 8 or
011390               IM-Category (IM-Ix) = TG-Category.
011400     if        IM-Ix > 8
011410               go to BB026-Exit.
011420     evaluate  TG-Sentiment
011430        when   "POSITIVE" add 1 to IM-Pos-Count (IM-Ix)
011440        when   "NEGATIVE" add 1 to IM-Neg-Count (IM-Ix)
011450        when   other      add 1 to IM-Neu-Count (IM-Ix)
011460     end-evaluate.
011470     add       1 to IM-Total (IM-Ix).
011480*    common exit point for the perform range above - nothing
011490*    else in this paragraph, so the thru boundary stays cheap.
011500*    BB-series - scoped to one review record, never touches totals directly.
011510 BB026-Exit.
011520     exit.
011530*
011540*    flow A per-record step - find cat slot, called once per review read.
011550*    runs inside the main review-read loop - anything added here
011560*    adds to every record's cost, so keep this paragraph narrow.
011570*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
011580 BB026A-Find-Cat-Slot.
011590     add       1 to IM-Ix.
011600*    common exit point for the perform range above - nothing
011610*    else in this paragraph, so the thru boundary stays cheap.
011620*    BB-series - scoped to one review record, never touches totals directly.
011630 BB026A-Exit.
011640     exit.
011650*
011660*    flow A per-record step - tally complaints, called once per review read.
011670*    runs inside the main review-read loop - anything added here
011680*    adds to every record's cost, so keep this paragraph narrow.
011690*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
011700 BB030-Tally-Complaints.
011710     if        RV-Rating > 3
011720               go to BB030-Exit.
011730     move      1 to CS-Ix.
011740     perform   BB030A-Clear-Seen thru BB030A-Exit
011750               until CS-Ix > WS-Cmpl-Stats-Cnt.
011760     move      1 to CMPL-Ix.
011770     perform   BB031-Scan-Cmpl thru BB031-Exit
011780               until CMPL-Ix > CMPL-Count.
011790*    common exit point for the perform range above - nothing
011800*    else in this paragraph, so the thru boundary stays cheap.
011810*    BB-series - scoped to one review record, never touches totals directly.
011820 BB030-Exit.
011830     exit.
011840*
011850*    flow A per-record step - clear seen, called once per review read.
011860*    runs inside the main review-read loop - anything added here
011870*    adds to every record's cost, so keep this paragraph narrow.
011880*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
011890 BB030A-Clear-Seen.
011900     move      "N" to RV00-Cmpl-Seen (CS-Ix).
011910     add       1 to CS-Ix.
011920*    common exit point for the perform range above - nothing
011930*    else in this paragraph, so the thru boundary stays cheap.
011940*    BB-series - scoped to one review record, never touches totals directly.
011950 BB030A-Exit.
011960     exit.
011970*
011980*    flow A per-record step - scan cmpl, called once per review read.
011990*    runs inside the main review-read loop - anything added here
012000*    adds to every record's cost, so keep this paragraph narrow.
012010*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012020 BB031-Scan-Cmpl.
012030     if        CMPL-Keyword (CMPL-Ix) = spaces
012040               go to BB031-Bump.
012050     move      CMPL-Keyword (CMPL-Ix) to RV00-Scan-Keyword.
012060     perform   BB019-Find-Keyword thru BB019-Exit.
012070     if        RV00-Substr-Found = "Y"
012080               perform BB031A-Tally-Cmpl-Lbl thru BB031A-Exit.
012090*    flow A per-record step - bump, called once per review read.
012100*    runs inside the main review-read loop - anything added here
012110*    adds to every record's cost, so keep this paragraph narrow.
012120*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012130 BB031-Bump.
012140     add       1 to CMPL-Ix.
012150*    common exit point for the perform range above - nothing
012160*    else in this paragraph, so the thru boundary stays cheap.
012170*    BB-series - scoped to one review record, never touches totals directly.
012180 BB031-Exit.
012190     exit.
012200*
012210*    flow A per-record step - tally cmpl lbl, called once per review read.
012220*    runs inside the main review-read loop - anything added here
012230*    adds to every record's cost, so keep this paragraph narrow.
012240*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012250 BB031A-Tally-Cmpl-Lbl.
012260     move      1 to CS-Ix.
012270     move      "N" to RV00-Found-Sw.
012280     perform   BB031B-Find-Lbl thru BB031B-Exit
012290               until CS-Ix > WS-Cmpl-Stats-Cnt or
012300               RV00-Found-Sw = "Y".
012310*    common exit point for the perform range above - nothing
012320*    else in this paragraph, so the thru boundary stays cheap.
012330*    BB-series - scoped to one review record, never touches totals directly.
012340 BB031A-Exit.
012350     exit.
012360*
012370*    flow A per-record step - find lbl, called once per review read.
012380*    runs inside the main review-read loop - anything added here
012390*    adds to every record's cost, so keep this paragraph narrow.
012400*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012410 BB031B-Find-Lbl.
012420     if        CS-Label (CS-Ix) = CMPL-Label (CMPL-Ix)
012430               move "Y" to RV00-Found-Sw
012440               if  RV00-Cmpl-Seen (CS-Ix) = "N"
012450                   add 1 to CS-Count (CS-Ix)
012460                   move "Y" to RV00-Cmpl-Seen (CS-Ix)
012470               end-if
012480     else
012490               add  1 to CS-Ix
012500     end-if.
012510*    common exit point for the perform range above - nothing
012520*    else in this paragraph, so the thru boundary stays cheap.
012530*    BB-series - scoped to one review record, never touches totals directly.
012540 BB031B-Exit.
012550     exit.
012560*
012570*    flow A per-record step - tally praises, called once per review read.
012580*    runs inside the main review-read loop - anything added here
012590*    adds to every record's cost, so keep this paragraph narrow.
012600*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012610 BB032-Tally-Praises.
012620     if        RV-Rating < 4
012630               go to BB032-Exit.
012640     move      1 to PR-Ix.
012650     perform   BB032A-Clear-Seen thru BB032A-Exit
012660               until PR-Ix > WS-Prse-Stats-Cnt.
012670     move      1 to PRSE-Ix.
012680     perform   BB033-Scan-Prse thru BB033-Exit
012690               until PRSE-Ix > PRSE-Count.
012700*    common exit point for the perform range above - nothing
012710*    else in this paragraph, so the thru boundary stays cheap.
012720*    BB-series - scoped to one review record, never touches totals directly.
012730 BB032-Exit.
012740     exit.
012750*
012760*    flow A per-record step - clear seen, called once per review read.
012770*    runs inside the main review-read loop - anything added here
012780*    adds to every record's cost, so keep this paragraph narrow.
012790*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012800 BB032A-Clear-Seen.
012810     move      "N" to RV00-Prse-Seen (PR-Ix).
012820     add       1 to PR-Ix.
012830*    common exit point for the perform range above - nothing
012840*    else in this paragraph, so the thru boundary stays cheap.
012850*    BB-series - scoped to one review record, never touches totals directly.
012860 BB032A-Exit.
012870     exit.
012880*
012890*    flow A per-record step - scan prse, called once per review read.
012900*    runs inside the main review-read loop - anything added here
012910*    adds to every record's cost, so keep this paragraph narrow.
012920*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
012930 BB033-Scan-Prse.
012940     if        PRSE-Keyword (PRSE-Ix) = spaces
012950               go to BB033-Bump.
012960     move      PRSE-Keyword (PRSE-Ix) to RV00-Scan-Keyword.
012970     perform   BB019-Find-Keyword thru BB019-Exit.
012980     if        RV00-Substr-Found = "Y"
012990               perform BB033A-Tally-Prse-Lbl thru BB033A-Exit.
013000*    flow A per-record step - bump, called once per review read.
013010*    runs inside the main review-read loop - anything added here
013020*    adds to every record's cost, so keep this paragraph narrow.
013030*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013040 BB033-Bump.
013050     add       1 to PRSE-Ix.
013060*    common exit point for the perform range above - nothing
013070*    else in this paragraph, so the thru boundary stays cheap.
013080*    BB-series - scoped to one review record, never touches totals directly.
013090 BB033-Exit.
013100     exit.
013110*
013120*    flow A per-record step - tally prse lbl, called once per review read.
013130*    runs inside the main review-read loop - anything added here
013140*    adds to every record's cost, so keep this paragraph narrow.
013150*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013160 BB033A-Tally-Prse-Lbl.
013170     move      1 to PR-Ix.
013180     move      "N" to RV00-Found-Sw.
013190     perform   BB033B-Find-Lbl thru BB033B-Exit
013200               until PR-Ix > WS-Prse-Stats-Cnt or
013210               RV00-Found-Sw = "Y".
013220*    common exit point for the perform range above - nothing
013230*    else in this paragraph, so the thru boundary stays cheap.
013240*    BB-series - scoped to one review record, never touches totals directly.
013250 BB033A-Exit.
013260     exit.
013270*
013280*    flow A per-record step - find lbl, called once per review read.
013290*    runs inside the main review-read loop - anything added here
013300*    adds to every record's cost, so keep this paragraph narrow.
013310*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013320 BB033B-Find-Lbl.
013330     if        PR-Label (PR-Ix) = PRSE-Label (PRSE-Ix)
013340               move "Y" to RV00-Found-Sw
013350               if  RV00-Prse-Seen (PR-Ix) = "N"
013360                   add 1 to PR-Count (PR-Ix)
013370                   move "Y" to RV00-Prse-Seen (PR-Ix)
013380               end-if
013390     else
013400               add  1 to PR-Ix
013410     end-if.
013420*    common exit point for the perform range above - nothing
013430*    else in this paragraph, so the thru boundary stays cheap.
013440*    BB-series - scoped to one review record, never touches totals directly.
013450 BB033B-Exit.
013460     exit.
013470*
013480*    flow A per-record step - scan problems, called once per review read.
013490*    runs inside the main review-read loop - anything added here
013500*    adds to every record's cost, so keep this paragraph narrow.
013510*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013520 BB040-Scan-Problems.
013530     move      1 to PROB-Ix.
013540     perform   BB041-Scan-Prob thru BB041-Exit
013550               until PROB-Ix > PROB-Count.
013560*    common exit point for the perform range above - nothing
013570*    else in this paragraph, so the thru boundary stays cheap.
013580*    BB-series - scoped to one review record, never touches totals directly.
013590 BB040-Exit.
013600     exit.
013610*
013620*    flow A per-record step - scan prob, called once per review read.
013630*    runs inside the main review-read loop - anything added here
013640*    adds to every record's cost, so keep this paragraph narrow.
013650*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013660 BB041-Scan-Prob.
013670     if        PROB-Keyword (PROB-Ix) = spaces
013680               go to BB041-Bump.
013690     move      PROB-Keyword (PROB-Ix) to RV00-Scan-Keyword.
013700     perform   BB019-Find-Keyword thru BB019-Exit.
013710     if        RV00-Substr-Found = "Y"
013720               perform BB041A-Tally-Prob thru BB041A-Exit.
013730*    flow A per-record step - bump, called once per review read.
013740*    runs inside the main review-read loop - anything added here
013750*    adds to every record's cost, so keep this paragraph narrow.
013760*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013770 BB041-Bump.
013780     add       1 to PROB-Ix.
013790*    common exit point for the perform range above - nothing
013800*    else in this paragraph, so the thru boundary stays cheap.
013810*    BB-series - scoped to one review record, never touches totals directly.
013820 BB041-Exit.
013830     exit.
013840*
013850*    flow A per-record step - tally prob, called once per review read.
013860*    runs inside the main review-read loop - anything added here
013870*    adds to every record's cost, so keep this paragraph narrow.
013880*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
013890 BB041A-Tally-Prob.
013900     move      1 to PS-Ix.
013910     move      "N" to RV00-Found-Sw.
013920     perform   BB041B-Find-Ps thru BB041B-Exit
013930               until PS-Ix > WS-Prob-Stats-Cnt or
013940               RV00-Found-Sw = "Y".
013950*    common exit point for the perform range above - nothing
013960*    else in this paragraph, so the thru boundary stays cheap.
013970*    BB-series - scoped to one review record, never touches totals directly.
013980 BB041A-Exit.
013990     exit.
014000*
014010*    flow A per-record step - find ps, called once per review read.
014020*    runs inside the main review-read loop - anything added here
014030*    adds to every record's cost, so keep this paragraph narrow.
014040*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
014050 BB041B-Find-Ps.
014060     if        PS-Key (PS-Ix) = PROB-Key (PROB-Ix)
014070               move "Y" to RV00-Found-Sw
014080               perform BB041C-Bucket-Age thru BB041C-Exit
014090     else
014100               add  1 to PS-Ix
014110     end-if.
014120*    common exit point for the perform range above - nothing
014130*    else in this paragraph, so the thru boundary stays cheap.
014140*    BB-series - scoped to one review record, never touches totals directly.
014150 BB041B-Exit.
014160     exit.
014170*
014180*    flow A per-record step - bucket age, called once per review read.
014190*    runs inside the main review-read loop - anything added here
014200*    adds to every record's cost, so keep this paragraph narrow.
014210*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
014220 BB041C-Bucket-Age.
014230     perform   CC033-Level-Lookup thru CC033-Exit.
014240     if        RV00-Age-Days < RV00-Al-Window
014250               add 1 to PS-Cur-Count (PS-Ix)
014260     else
014270               if  RV00-Age-Days < RV00-Al-Window * 2
014280                   add 1 to PS-Prev-Count (PS-Ix)
014290               end-if
014300     end-if.
014310*    common exit point for the perform range above - nothing
014320*    else in this paragraph, so the thru boundary stays cheap.
014330*    BB-series - scoped to one review record, never touches totals directly.
014340 BB041C-Exit.
014350     exit.
014360*
014370*    flow A per-record step - detect sentiment, called once per review read.
014380*    runs inside the main review-read loop - anything added here
014390*    adds to every record's cost, so keep this paragraph narrow.
014400*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
014410 BB050-Detect-Sentiment.
014420     evaluate  true
014430        when    RV00-Has-Neg = "Y" and RV00-Has-Pos = "N"
014440                move "NEGATIVE" to RV00-Overall-Sent
014450        when    RV00-Has-Pos = "Y" and RV00-Has-Neg = "N"
014460                move "POSITIVE" to RV00-Overall-Sent
014470        when    RV-Rating <= 2
014480                move "NEGATIVE" to RV00-Overall-Sent
014490        when    RV-Rating >= 4
014500                move "POSITIVE" to RV00-Overall-Sent
014510        when    other
014520                move "NEUTRAL"  to RV00-Overall-Sent
014530     end-evaluate.
014540     if        (RV00-Has-Neg = "Y" and RV00-Has-Pos = "N") or
014550               (RV00-Has-Pos = "Y" and RV00-Has-Neg = "N")
014560               move .90 to RV00-Confidence
014570     else
014580               move .50 to RV00-Confidence.
014590     evaluate  RV00-Overall-Sent
014600        when   "POSITIVE" move RV00-Confidence to RV00-Score
014610        when   "NEGATIVE" compute RV00-Score = 0 - RV00-Confidence
014620        when   other      move zero to RV00-Score
014630     end-evaluate.
014640*    common exit point for the perform range above - nothing
014650*    else in this paragraph, so the thru boundary stays cheap.
014660*    BB-series - scoped to one review record, never touches totals directly.
014670 BB050-Exit.
014680     exit.
014690*
014700*    flow A per-record step - derive flags, called once per review read.
014710*    runs inside the main review-read loop - anything added here
014720*    adds to every record's cost, so keep this paragraph narrow.
014730*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
014740 BB060-Derive-Flags.
014750     if        RV-Source = "INTERNAL" and RV-Rating <= 3
014760               move "N" to SR-Is-Public
014770     else
014780               move "Y" to SR-Is-Public.
014790     if        RV-Rating <= 3 or RV00-Overall-Sent = "NEGATIVE"
014800               move "Y" to RV00-Is-Negative
014810     else
014820               move "N" to RV00-Is-Negative.
014830     move      RV00-Is-Negative to SR-Needs-Attn.
014840     if        RV00-Is-Negative = "Y" and
014850               RV-Not-Responded and
014860               RV-Status-New
014870               move "Y" to SR-Needs-Attn
014880     else
014890               move "N" to SR-Needs-Attn.
014900*    common exit point for the perform range above - nothing
014910*    else in this paragraph, so the thru boundary stays cheap.
014920*    BB-series - scoped to one review record, never touches totals directly.
014930 BB060-Exit.
014940     exit.
014950*
014960*    flow A per-record step - write scored review, called once per review read.
014970*    runs inside the main review-read loop - anything added here
014980*    adds to every record's cost, so keep this paragraph narrow.
014990*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
015000 BB070-Write-Scored-Review.
015010     move      RV-ID            to SR-ID.
015020     move      RV-Company-ID    to SR-Company-ID.
015030     move      RV-Spot-ID       to SR-Spot-ID.
015040     move      RV-Source        to SR-Source.
015050     move      RV-Rating        to SR-Rating.
015060     move      RV-Author-Name   to SR-Author-Name.
015070     move      RV-Created-Date  to SR-Created-Date.
015080     move      RV-Response-Flag to SR-Response-Flag.
015090     move      RV-Response-Hrs  to SR-Response-Hrs.
015100     move      RV-Status        to SR-Status.
015110     move      RV-Wants-Contact to SR-Wants-Contact.
015120     move      RV-Photo-Count   to SR-Photo-Count.
015130     move      RV-Text          to SR-Text.
015140     move      RV00-Overall-Sent to SR-Sentiment.
015150     move      RV00-Score        to SR-Sent-Score.
015160     move      RV00-Tags-This-Rev to SR-Tag-Count.
015170     write     RV-Scored-Record.
015180*    common exit point for the perform range above - nothing
015190*    else in this paragraph, so the thru boundary stays cheap.
015200*    BB-series - scoped to one review record, never touches totals directly.
015210 BB070-Exit.
015220     exit.
015230*
015240* 10/02/26 RVB   BB084 ADDED - TALLIES THE COMPLAINT LABELS
015250*                HIT FOR AN ACTIVE SPOT'S OWN RECENT REVIEWS,
015260*                FEEDING THE U11 DECLINING-SPOT DRILL-DOWN.
015270 BB080-Accumulate-Aggregates.
015280     perform   BB081-Accumulate-Kpi thru BB081-Exit.
015290     perform   BB082-Accumulate-Spot thru BB082-Exit.
015300     perform   BB084-Tally-Spot-Issues thru BB084-Exit.
015310     perform   BB083-Accumulate-Dist thru BB083-Exit.
015320*    common exit point for the perform range above - nothing
015330*    else in this paragraph, so the thru boundary stays cheap.
015340*    BB-series - scoped to one review record, never touches totals directly.
015350 BB080-Exit.
015360     exit.
015370*
015380*    flow A per-record step - accumulate kpi, called once per review read.
015390*    runs inside the main review-read loop - anything added here
015400*    adds to every record's cost, so keep this paragraph narrow.
015410*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
015420 BB081-Accumulate-Kpi.
015430     if        RV00-Age-Days >= 0 and RV00-Age-Days < 30
015440               add 1            to KPI-Total
015450               add RV-Rating    to KPI-Rating-Sum
015460               if  RV-Rating = 5 add 1 to KPI-Promoters end-if
015470               if  RV-Rating <= 3
015480                   add 1 to KPI-Detractors
015490                   if RV-Not-Responded
015500                      add 1 to KPI-Neg-Unans
015510                   end-if
015520               end-if
015530               if  RV-Responded
015540                   add 1 to KPI-Resp-Count
015550                   add RV-Response-Hrs to KPI-Resp-Hrs-Sm
015560               end-if
015570     end-if.
015580     if        RV00-Age-Days >= 30 and RV00-Age-Days < 60
015590               add 1            to KPI-P-Total
015600               add RV-Rating    to KPI-P-Rating-Sm
015610               if  RV-Rating = 5 add 1 to KPI-P-Promotrs end-if
015620               if  RV-Rating <= 3
015630                   add 1 to KPI-P-Detrctrs
015640                   if RV-Not-Responded
015650                      add 1 to KPI-P-Neg-Unans
015660                   end-if
015670               end-if
015680               if  RV-Responded
015690                   add 1 to KPI-P-Resp-Cnt
015700                   add RV-Response-Hrs to KPI-P-Resp-HrSm
015710               end-if
015720     end-if.
015730     if        RV00-Age-Days >= 0 and RV00-Age-Days < 7
015740               add 1 to WS-Recent-Total
015750               if  RV00-Is-Negative = "Y"
015760                   add 1 to WS-Recent-Negative
015770               end-if
015780     end-if.
015790*    common exit point for the perform range above - nothing
015800*    else in this paragraph, so the thru boundary stays cheap.
015810*    BB-series - scoped to one review record, never touches totals directly.
015820 BB081-Exit.
015830     exit.
015840*
015850*    flow A per-record step - accumulate spot, called once per review read.
015860*    runs inside the main review-read loop - anything added here
015870*    adds to every record's cost, so keep this paragraph narrow.
015880*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
015890 BB082-Accumulate-Spot.
015900* 10/02/26 RVB - SKIP AN INACTIVE SPOT - WSRVSPT CHANGE-LOG
015910*                SAYS THE U11 COMPARISON IS ACTIVE SPOTS ONLY,
015920*                THE FLAG WAS BEING LOADED AND NEVER CHECKED.
015930     if        RV-Spot-ID = spaces
015940               go to BB082-Exit.
015950     if        RV00-Spot-Found-Ix = zero
015960               go to BB082-Exit.
015970     if        not RV00-Spot-Is-Active (RV00-Spot-Found-Ix)
015980               go to BB082-Exit.
015990     if        RV00-Age-Days >= 0 and RV00-Age-Days < 30
016000               add 1 to SS-Period-Count (RV00-Spot-Found-Ix)
016010               add RV-Rating to SS-Rating-Sum (RV00-Spot-Found-Ix)
016020               if  RV-Rating <= 3
016030                   add 1 to SS-Neg-Count (RV00-Spot-Found-Ix)
016040               end-if
016050     end-if.
016060     if        RV00-Age-Days >= 0 and RV00-Age-Days < 7
016070               add RV-Rating to
016080                   SS-Recent-Rate-Sum (RV00-Spot-Found-Ix)
016090               add 1 to SS-Recent-Count (RV00-Spot-Found-Ix)
016100     end-if.
016110*    common exit point for the perform range above - nothing
016120*    else in this paragraph, so the thru boundary stays cheap.
016130*    BB-series - scoped to one review record, never touches totals directly.
016140 BB082-Exit.
016150     exit.
016160*
016170*    flow A per-record step - tally spot issues, called once per review read.
016180*    runs inside the main review-read loop - anything added here
016190*    adds to every record's cost, so keep this paragraph narrow.
016200*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
016210 BB084-Tally-Spot-Issues.
016220     if        RV-Spot-ID = spaces
016230               go to BB084-Exit.
016240     if        RV00-Spot-Found-Ix = zero
016250               go to BB084-Exit.
016260     if        not RV00-Spot-Is-Active (RV00-Spot-Found-Ix)
016270               go to BB084-Exit.
016280     if        RV-Rating > 3
016290               go to BB084-Exit.
016300     if        RV00-Age-Days < 0 or RV00-Age-Days >= 7
016310               go to BB084-Exit.
016320     move      1 to CS-Ix.
016330     perform   BB084A-Scan-Cmpl-Seen thru BB084A-Exit
016340               until CS-Ix > WS-Cmpl-Stats-Cnt.
016350*    common exit point for the perform range above - nothing
016360*    else in this paragraph, so the thru boundary stays cheap.
016370*    BB-series - scoped to one review record, never touches totals directly.
016380 BB084-Exit.
016390     exit.
016400*
016410*    flow A per-record step - scan cmpl seen, called once per review read.
016420*    runs inside the main review-read loop - anything added here
016430*    adds to every record's cost, so keep this paragraph narrow.
016440*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
016450 BB084A-Scan-Cmpl-Seen.
016460     if        RV00-Cmpl-Seen (CS-Ix) = "Y"
016470               perform BB084B-Bump-Issue thru BB084B-Exit.
016480     add       1 to CS-Ix.
016490*    common exit point for the perform range above - nothing
016500*    else in this paragraph, so the thru boundary stays cheap.
016510*    BB-series - scoped to one review record, never touches totals directly.
016520 BB084A-Exit.
016530     exit.
016540*
016550*    flow A per-record step - bump issue, called once per review read.
016560*    runs inside the main review-read loop - anything added here
016570*    adds to every record's cost, so keep this paragraph narrow.
016580*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
016590 BB084B-Bump-Issue.
016600     move      1 to RV00-Iss-Ix.
016610     move      "N" to RV00-Iss-Found-Sw.
016620     perform   BB084C-Find-Issue thru BB084C-Exit
016630               until RV00-Iss-Ix >
016640                     SS-Issue-Raw-Cnt (RV00-Spot-Found-Ix) or
016650               RV00-Iss-Found-Sw = "Y".
016660     if        RV00-Iss-Found-Sw = "N" and
016670               SS-Issue-Raw-Cnt (RV00-Spot-Found-Ix) < 5
016680               add 1 to SS-Issue-Raw-Cnt (RV00-Spot-Found-Ix)
016690               move CS-Label (CS-Ix) to
016700                    IR-Label (RV00-Spot-Found-Ix
016710                              SS-Issue-Raw-Cnt (RV00-Spot-Found-Ix))
016720               move 1 to
016730                    IR-Count (RV00-Spot-Found-Ix
016740                              SS-Issue-Raw-Cnt (RV00-Spot-Found-Ix)).
016750*    common exit point for the perform range above - nothing
016760*    else in this paragraph, so the thru boundary stays cheap.
016770*    BB-series - scoped to one review record, never touches totals directly.
016780 BB084B-Exit.
016790     exit.
016800*
016810*    flow A per-record step - find issue, called once per review read.
016820*    runs inside the main review-read loop - anything added here
016830*    adds to every record's cost, so keep this paragraph narrow.
016840*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
016850 BB084C-Find-Issue.
016860     if        IR-Label (RV00-Spot-Found-Ix RV00-Iss-Ix) =
016870               CS-Label (CS-Ix)
016880               add 1 to IR-Count (RV00-Spot-Found-Ix RV00-Iss-Ix)
016890               move "Y" to RV00-Iss-Found-Sw
016900     else
016910               add 1 to RV00-Iss-Ix
016920     end-if.
016930*    common exit point for the perform range above - nothing
016940*    else in this paragraph, so the thru boundary stays cheap.
016950*    BB-series - scoped to one review record, never touches totals directly.
016960 BB084C-Exit.
016970     exit.
016980*
016990*    flow A per-record step - accumulate dist, called once per review read.
017000*    runs inside the main review-read loop - anything added here
017010*    adds to every record's cost, so keep this paragraph narrow.
017020*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
017030 BB083-Accumulate-Dist.
017040     evaluate  RV-Rating
017050        when    5 add 1 to WS-Rating-Dist (1)
017060                  add 1 to SB-Count (1)
017070        when    4 add 1 to WS-Rating-Dist (2)
017080                  add 1 to SB-Count (2)
017090        when    3 add 1 to WS-Rating-Dist (3)
017100                  add 1 to SB-Count (2)
017110        when    2 add 1 to WS-Rating-Dist (4)
017120                  add 1 to SB-Count (3)
017130        when    1 add 1 to WS-Rating-Dist (5)
017140                  add 1 to SB-Count (3)
017150     end-evaluate.
017160     move      1 to SD-Ix.
017170     move      "N" to RV00-Found-Sw.
017180     perform   BB083A-Find-Source thru BB083A-Exit
017190               until SD-Ix > WS-Source-Dist-Cnt.
017200     if        RV00-Found-Sw = "N"
017210               add  1 to WS-Source-Dist-Cnt
017220               move RV-Source to SD-Source (WS-Source-Dist-Cnt)
017230               move 1         to SD-Count  (WS-Source-Dist-Cnt)
017240     end-if.
017250*    common exit point for the perform range above - nothing
017260*    else in this paragraph, so the thru boundary stays cheap.
017270*    BB-series - scoped to one review record, never touches totals directly.
017280 BB083-Exit.
017290     exit.
017300*
017310*    flow A per-record step - find source, called once per review read.
017320*    runs inside the main review-read loop - anything added here
017330*    adds to every record's cost, so keep this paragraph narrow.
017340*    mirrors the matching paragraph name pattern RV900 uses for its own re-score pass.
017350 BB083A-Find-Source.
017360     if        SD-Source (SD-Ix) = RV-Source
017370               add  1 to SD-Count (SD-Ix)
017380               move "Y" to RV00-Found-Sw
017390     end-if.
017400     add       1 to SD-Ix.
017410*    common exit point for the perform range above - nothing
017420*    else in this paragraph, so the thru boundary stays cheap.
017430*    BB-series - scoped to one review record, never touches totals directly.
017440 BB083A-Exit.
017450     exit.
017460*
017470*    flow B reduction step - report analytics, runs once at end of file.
017480*    works off the totals accumulated during flow A, never
017490*    re-reads a file - all the data it needs is in WS by now.
017500*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
017510 CC000-Report-Analytics      SECTION.
017520**********************************
017530     perform   CC010-Compute-Kpi             thru CC010-Exit.
017540     perform   CC020-Compute-Risk            thru CC020-Exit.
017550     perform   CC030-Compute-Alerts          thru CC030-Exit.
017560     perform   CC040-Compute-Top-Issues      thru CC040-Exit.
017570     perform   CC050-Compute-Impression-Map  thru CC050-Exit.
017580     perform   CC060-Compute-Simple-Metrics  thru CC060-Exit.
017590     perform   CC070-Compute-Spot-Comparison thru CC070-Exit.
017600     perform   CC080-Compute-Distributions   thru CC080-Exit.
017610*    common exit point for the perform range above - nothing
017620*    else in this paragraph, so the thru boundary stays cheap.
017630*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
017640 CC000-Exit.
017650     exit.
017660*
017670*    flow B reduction step - compute kpi, runs once at end of file.
017680*    works off the totals accumulated during flow A, never
017690*    re-reads a file - all the data it needs is in WS by now.
017700*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
017710 CC010-Compute-Kpi.
017720     move      zero to WS-Avg-Rating-Cur WS-Avg-Rating-Prv
017730*        reset every kpi field before the zero-volume short
017740*        circuit below, so a no-reviews company prints zeroes
017750*        rather than carrying over a prior run's numbers.
017760                        WS-NPS-Cur WS-NPS-Prv WS-Neg-Share-Cur
017770                        WS-Neg-Share-Prv WS-Neg-Unans-Shr
017780                        WS-Avg-Resp-Hrs WS-Rating-Delta
017790                        WS-NPS-Delta.
017800     move      "N" to WS-Has-Prev-Data.
017810     if        KPI-Total = zero
017820               go to CC010-Exit.
017830     compute   WS-Avg-Rating-Cur rounded =
017840                   KPI-Rating-Sum / KPI-Total.
017850     compute   WS-NPS-Cur rounded =
017860                   (KPI-Promoters - KPI-Detractors) * 100 /
017870                   KPI-Total.
017880     compute   WS-Neg-Share-Cur rounded =
017890                   KPI-Detractors * 100 / KPI-Total.
017900     if        KPI-Detractors > zero
017910               compute WS-Neg-Unans-Shr rounded =
017920                       KPI-Neg-Unans * 100 / KPI-Detractors.
017930     if        KPI-Resp-Count > zero
017940               compute WS-Avg-Resp-Hrs rounded =
017950                       KPI-Resp-Hrs-Sm / KPI-Resp-Count.
017960     if        KPI-P-Total > zero
017970*        prior-period deltas only make sense if the prior
017980*        period actually had volume - WS-Has-Prev-Data drives
017990*        the +/- arrow on the printed report, see DD020.
018000               move "Y" to WS-Has-Prev-Data
018010               compute WS-Avg-Rating-Prv rounded =
018020                       KPI-P-Rating-Sm / KPI-P-Total
018030               compute WS-NPS-Prv rounded =
018040                       (KPI-P-Promotrs - KPI-P-Detrctrs) * 100 /
018050                       KPI-P-Total
018060               compute WS-Rating-Delta rounded =
018070                       WS-Avg-Rating-Cur - WS-Avg-Rating-Prv
018080               compute WS-NPS-Delta rounded =
018090                       WS-NPS-Cur - WS-NPS-Prv.
018100     move      WS-Avg-Rating-Cur (1:1) to RV00-Star-Count.
018110     if        RV00-Star-Count < 1
018120               move 1 to RV00-Star-Count.
018130     move      RV00-Star-Bar-Txt (1:RV00-Star-Count)
018140          to   RV00-Star-Display.
018150*    common exit point for the perform range above - nothing
018160*    else in this paragraph, so the thru boundary stays cheap.
018170*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
018180 CC010-Exit.
018190     exit.
018200*
018210*    flow B reduction step - compute risk, runs once at end of file.
018220*    works off the totals accumulated during flow A, never
018230*    re-reads a file - all the data it needs is in WS by now.
018240*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
018250 CC020-Compute-Risk.
018260     move      zero to WS-Risk-Score RV00-Recent-Rate-Pct.
018270     if        WS-Recent-Total > zero
018280               compute RV00-Recent-Rate-Pct rounded =
018290                       WS-Recent-Negative / WS-Recent-Total.
018300     compute   WS-Risk-Score rounded =
018310*        50/30/20 split is the house risk formula from the
018320*        spec - negative share weighted heaviest, then the
018330*        unanswered-negative share, then the recent-window rate.
018340                   50 * (WS-Neg-Share-Cur / 100) +
018350                   30 * (WS-Neg-Unans-Shr / 100) +
018360                   20 * (RV00-Recent-Rate-Pct).
018370     if        WS-Risk-Score > 100
018380               move 100 to WS-Risk-Score.
018390*    common exit point for the perform range above - nothing
018400*    else in this paragraph, so the thru boundary stays cheap.
018410*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
018420 CC020-Exit.
018430     exit.
018440*
018450*    flow B reduction step - compute alerts, runs once at end of file.
018460*    works off the totals accumulated during flow A, never
018470*    re-reads a file - all the data it needs is in WS by now.
018480*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
018490 CC030-Compute-Alerts.
018500     move      zero to WS-Alert-Count.
018510     move      "N" to WS-Has-Critical.
018520     move      1  to PS-Ix.
018530     perform   CC031-Evaluate-Problem thru CC031-Exit
018540               until PS-Ix > WS-Prob-Stats-Cnt.
018550*    common exit point for the perform range above - nothing
018560*    else in this paragraph, so the thru boundary stays cheap.
018570*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
018580 CC030-Exit.
018590     exit.
018600*
018610*    flow B reduction step - evaluate problem, runs once at end of file.
018620*    works off the totals accumulated during flow A, never
018630*    re-reads a file - all the data it needs is in WS by now.
018640*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
018650 CC031-Evaluate-Problem.
018660     perform   CC033-Level-Lookup thru CC033-Exit.
018670     if        PS-Cur-Count (PS-Ix) >= RV00-Al-Thresh
018680               perform CC032-Insert-Alert thru CC032-Exit.
018690     add       1 to PS-Ix.
018700*    common exit point for the perform range above - nothing
018710*    else in this paragraph, so the thru boundary stays cheap.
018720*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
018730 CC031-Exit.
018740     exit.
018750*
018760* 10/02/26 RVB   RE-WRITTEN - THE OLD VERSION JUST TOOK THE
018770*                FIRST 3 PROBLEMS HIT IN TABLE-LOAD ORDER.
018780*                U7 WANTS THE 3 BY LEVEL (CRITICAL FIRST),
018790*                THEN BY COUNT, SO THIS NOW SLOTS EACH NEW
018800*                ALERT BY RANK INSTEAD OF JUST APPENDING.
018810 CC032-Insert-Alert.
018820     move      Alert-Level-Rank (Alert-Lvl-Ix) to RV00-Al-Rank.
018830*        top 3 only, ranked critical-first then by count - once
018840*        the list is full a new problem has to out-rank slot 3
018850*        to get in at all, see the 10/02/26 note above.
018860     if        WS-Alert-Count < 3
018870               add 1 to WS-Alert-Count
018880               move WS-Alert-Count to RV00-Al-Slot
018890     else
018900               if  RV00-Al-Rank > AL-Rank (3)
018910                   go to CC032-Exit
018920               end-if
018930               if  RV00-Al-Rank = AL-Rank (3) and
018940                   PS-Cur-Count (PS-Ix) not > AL-Cur-Count (3)
018950                   go to CC032-Exit
018960               end-if
018970               move 3 to RV00-Al-Slot
018980     end-if.
018990     move      PS-Level (PS-Ix) to AL-Level (RV00-Al-Slot).
019000     move      PS-Label (PS-Ix) to AL-Label (RV00-Al-Slot).
019010     move      PS-Cur-Count (PS-Ix) to AL-Cur-Count (RV00-Al-Slot).
019020     move      RV00-Al-Rank to AL-Rank (RV00-Al-Slot).
019030     move      RV00-Al-Window to RV00-Window-Days-Ed.
019040     move      RV00-Window-Label-Chars to AL-Window-Label (RV00-Al-Slot) (1:3).
019050     move      "D" to AL-Window-Label (RV00-Al-Slot) (4:1).
019060     if        PS-Prev-Count (PS-Ix) = zero and
019070               PS-Cur-Count  (PS-Ix) > zero
019080               move "NEW" to AL-Trend (RV00-Al-Slot)
019090     else
019100     if        PS-Cur-Count (PS-Ix) > PS-Prev-Count (PS-Ix)
019110               move "UP"     to AL-Trend (RV00-Al-Slot)
019120     else
019130     if        PS-Cur-Count (PS-Ix) < PS-Prev-Count (PS-Ix)
019140               move "DOWN"   to AL-Trend (RV00-Al-Slot)
019150     else
019160               move "STABLE" to AL-Trend (RV00-Al-Slot)
019170     end-if end-if end-if.
019180     compute   AL-Delta (RV00-Al-Slot) =
019190                   PS-Cur-Count (PS-Ix) - PS-Prev-Count (PS-Ix).
019200     if        AL-Delta (RV00-Al-Slot) < zero
019210               compute AL-Delta (RV00-Al-Slot) =
019220                       PS-Prev-Count (PS-Ix) - PS-Cur-Count (PS-Ix).
019230     if        PS-Level (PS-Ix) = "CRITICAL"
019240               move "Y" to WS-Has-Critical.
019250     perform   CC032C-Bubble-Up thru CC032C-Exit
019260               until RV00-Al-Slot = 1.
019270*    common exit point for the perform range above - nothing
019280*    else in this paragraph, so the thru boundary stays cheap.
019290*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
019300 CC032-Exit.
019310     exit.
019320*
019330*    flow B reduction step - bubble up, runs once at end of file.
019340*    works off the totals accumulated during flow A, never
019350*    re-reads a file - all the data it needs is in WS by now.
019360*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
019370 CC032C-Bubble-Up.
019380     if        AL-Rank (RV00-Al-Slot) < AL-Rank (RV00-Al-Slot - 1)
019390               or (AL-Rank (RV00-Al-Slot) = AL-Rank (RV00-Al-Slot - 1)
019400               and AL-Cur-Count (RV00-Al-Slot) >
019410                   AL-Cur-Count (RV00-Al-Slot - 1))
019420               move AL-Level       (RV00-Al-Slot) to RV00-Sw-Tmp-AL-Level
019430               move AL-Label       (RV00-Al-Slot) to RV00-Sw-Tmp-AL-Label
019440               move AL-Cur-Count   (RV00-Al-Slot) to RV00-Sw-Tmp-AL-Count
019450               move AL-Window-Label(RV00-Al-Slot) to RV00-Sw-Tmp-AL-Window
019460               move AL-Trend       (RV00-Al-Slot) to RV00-Sw-Tmp-AL-Trend
019470               move AL-Delta       (RV00-Al-Slot) to RV00-Sw-Tmp-AL-Delta
019480               move AL-Rank        (RV00-Al-Slot) to RV00-Sw-Tmp-AL-Rank
019490               move AL-Level     (RV00-Al-Slot - 1) to AL-Level (RV00-Al-Slot)
019500               move AL-Label     (RV00-Al-Slot - 1) to AL-Label (RV00-Al-Slot)
019510               move AL-Cur-Count (RV00-Al-Slot - 1) to AL-Cur-Count (RV00-Al-Slot)
019520               move AL-Window-Label (RV00-Al-Slot - 1)
019530                    to AL-Window-Label (RV00-Al-Slot)
019540               move AL-Trend     (RV00-Al-Slot - 1) to AL-Trend (RV00-Al-Slot)
019550               move AL-Delta     (RV00-Al-Slot - 1) to AL-Delta (RV00-Al-Slot)
019560               move AL-Rank      (RV00-Al-Slot - 1) to AL-Rank (RV00-Al-Slot)
019570               move RV00-Sw-Tmp-AL-Level  to AL-Level  (RV00-Al-Slot - 1)
019580               move RV00-Sw-Tmp-AL-Label  to AL-Label  (RV00-Al-Slot - 1)
019590               move RV00-Sw-Tmp-AL-Count  to AL-Cur-Count (RV00-Al-Slot - 1)
019600               move RV00-Sw-Tmp-AL-Window to AL-Window-Label (RV00-Al-Slot - 1)
019610               move RV00-Sw-Tmp-AL-Trend  to AL-Trend (RV00-Al-Slot - 1)
019620               move RV00-Sw-Tmp-AL-Delta  to AL-Delta (RV00-Al-Slot - 1)
019630               move RV00-Sw-Tmp-AL-Rank   to AL-Rank (RV00-Al-Slot - 1)
019640               subtract 1 from RV00-Al-Slot
019650     else
019660               move 1 to RV00-Al-Slot
019670     end-if.
019680*    common exit point for the perform range above - nothing
019690*    else in this paragraph, so the thru boundary stays cheap.
019700*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
019710 CC032C-Exit.
019720     exit.
019730*
019740*    flow B reduction step - level lookup, runs once at end of file.
019750*    works off the totals accumulated during flow A, never
019760*    re-reads a file - all the data it needs is in WS by now.
019770*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
019780 CC033-Level-Lookup.
019790     move      1 to Alert-Lvl-Ix.
019800     perform   CC033A-Find-Level thru CC033A-Exit
019810               until Alert-Lvl-Ix > 3 or
019820               Alert-Level-Name (Alert-Lvl-Ix) = PS-Level (PS-Ix).
019830     move      Alert-Level-Window (Alert-Lvl-Ix) to RV00-Al-Window.
019840     move      Alert-Level-Thresh (Alert-Lvl-Ix) to RV00-Al-Thresh.
019850*    common exit point for the perform range above - nothing
019860*    else in this paragraph, so the thru boundary stays cheap.
019870*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
019880 CC033-Exit.
019890     exit.
019900*
019910*    flow B reduction step - find level, runs once at end of file.
019920*    works off the totals accumulated during flow A, never
019930*    re-reads a file - all the data it needs is in WS by now.
019940*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
019950 CC033A-Find-Level.
019960     add       1 to Alert-Lvl-Ix.
019970*    common exit point for the perform range above - nothing
019980*    else in this paragraph, so the thru boundary stays cheap.
019990*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
020000 CC033A-Exit.
020010     exit.
020020*
020030*    flow B reduction step - compute top issues, runs once at end of file.
020040*    works off the totals accumulated during flow A, never
020050*    re-reads a file - all the data it needs is in WS by now.
020060*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
020070 CC040-Compute-Top-Issues.
020080     perform   CC041-Sort-Cmpl-Stats thru CC041-Exit.
020090     perform   CC042-Sort-Prse-Stats thru CC042-Exit.
020100     move      zero to WS-Top-Cmpl-Cnt WS-Top-Prse-Cnt.
020110     move      1 to CS-Ix.
020120     perform   CC043-Fill-Top-Cmpl thru CC043-Exit
020130               until CS-Ix > WS-Cmpl-Stats-Cnt or
020140               WS-Top-Cmpl-Cnt = 5.
020150     move      1 to PR-Ix.
020160     perform   CC044-Fill-Top-Prse thru CC044-Exit
020170               until PR-Ix > WS-Prse-Stats-Cnt or
020180               WS-Top-Prse-Cnt = 5.
020190*    common exit point for the perform range above - nothing
020200*    else in this paragraph, so the thru boundary stays cheap.
020210*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
020220 CC040-Exit.
020230     exit.
020240*
020250*    flow B reduction step - sort cmpl stats, runs once at end of file.
020260*    works off the totals accumulated during flow A, never
020270*    re-reads a file - all the data it needs is in WS by now.
020280*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
020290 CC041-Sort-Cmpl-Stats.
020300     move      "Y" to RV00-Sw-Swapped.
020310     perform   CC041A-Sort-Pass thru CC041A-Exit
020320               until RV00-Sw-Swapped = "N".
020330*    common exit point for the perform range above - nothing
020340*    else in this paragraph, so the thru boundary stays cheap.
020350*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
020360 CC041-Exit.
020370     exit.
020380*
020390*    flow B reduction step - sort pass, runs once at end of file.
020400*    works off the totals accumulated during flow A, never
020410*    re-reads a file - all the data it needs is in WS by now.
020420*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
020430 CC041A-Sort-Pass.
020440     move      "N" to RV00-Sw-Swapped.
020450     move      1   to CS-Ix.
020460     perform   CC041B-Compare thru CC041B-Exit
020470               until CS-Ix >= WS-Cmpl-Stats-Cnt.
020480*    common exit point for the perform range above - nothing
020490*    else in this paragraph, so the thru boundary stays cheap.
020500*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
020510 CC041A-Exit.
020520     exit.
020530*
020540*    flow B reduction step - compare, runs once at end of file.
020550*    works off the totals accumulated during flow A, never
020560*    re-reads a file - all the data it needs is in WS by now.
020570*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
020580 CC041B-Compare.
020590     if        CS-Count (CS-Ix) < CS-Count (CS-Ix + 1)
020600               move CS-Label (CS-Ix) to RV00-Sw-Tmp-Label
020610               move CS-Count (CS-Ix) to RV00-Sw-Tmp-Count
020620               move CS-Label (CS-Ix + 1) to CS-Label (CS-Ix)
020630               move CS-Count (CS-Ix + 1) to CS-Count (CS-Ix)
020640               move RV00-Sw-Tmp-Label to CS-Label (CS-Ix + 1)
020650               move RV00-Sw-Tmp-Count to CS-Count (CS-Ix + 1)
020660               move "Y" to RV00-Sw-Swapped
020670     end-if.
020680     add       1 to CS-Ix.
020690*    common exit point for the perform range above - nothing
020700*    else in this paragraph, so the thru boundary stays cheap.
020710*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
020720 CC041B-Exit.
020730     exit.
020740*
020750*    flow B reduction step - sort prse stats, runs once at end of file.
020760*    works off the totals accumulated during flow A, never
020770*    re-reads a file - all the data it needs is in WS by now.
020780*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
020790 CC042-Sort-Prse-Stats.
020800     move      "Y" to RV00-Sw-Swapped.
020810     perform   CC042A-Sort-Pass thru CC042A-Exit
020820               until RV00-Sw-Swapped = "N".
020830*    common exit point for the perform range above - nothing
020840*    else in this paragraph, so the thru boundary stays cheap.
020850*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
020860 CC042-Exit.
020870     exit.
020880*
020890*    flow B reduction step - sort pass, runs once at end of file.
020900*    works off the totals accumulated during flow A, never
020910*    re-reads a file - all the data it needs is in WS by now.
020920*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
020930 CC042A-Sort-Pass.
020940     move      "N" to RV00-Sw-Swapped.
020950     move      1   to PR-Ix.
020960     perform   CC042B-Compare thru CC042B-Exit
020970               until PR-Ix >= WS-Prse-Stats-Cnt.
020980*    common exit point for the perform range above - nothing
020990*    else in this paragraph, so the thru boundary stays cheap.
021000*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
021010 CC042A-Exit.
021020     exit.
021030*
021040*    flow B reduction step - compare, runs once at end of file.
021050*    works off the totals accumulated during flow A, never
021060*    re-reads a file - all the data it needs is in WS by now.
021070*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
021080 CC042B-Compare.
021090     if        PR-Count (PR-Ix) < PR-Count (PR-Ix + 1)
021100               move PR-Label (PR-Ix) to RV00-Sw-Tmp-Label
021110               move PR-Count (PR-Ix) to RV00-Sw-Tmp-Count
021120               move PR-Label (PR-Ix + 1) to PR-Label (PR-Ix)
021130               move PR-Count (PR-Ix + 1) to PR-Count (PR-Ix)
021140               move RV00-Sw-Tmp-Label to PR-Label (PR-Ix + 1)
021150               move RV00-Sw-Tmp-Count to PR-Count (PR-Ix + 1)
021160               move "Y" to RV00-Sw-Swapped
021170     end-if.
021180     add       1 to PR-Ix.
021190*    common exit point for the perform range above - nothing
021200*    else in this paragraph, so the thru boundary stays cheap.
021210*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
021220 CC042B-Exit.
021230     exit.
021240*
021250*    flow B reduction step - fill top cmpl, runs once at end of file.
021260*    works off the totals accumulated during flow A, never
021270*    re-reads a file - all the data it needs is in WS by now.
021280*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
021290 CC043-Fill-Top-Cmpl.
021300     add       1 to WS-Top-Cmpl-Cnt.
021310     move      CS-Label (CS-Ix) to TC-Label (WS-Top-Cmpl-Cnt).
021320     move      CS-Count (CS-Ix) to TC-Count (WS-Top-Cmpl-Cnt).
021330     add       1 to CS-Ix.
021340*    common exit point for the perform range above - nothing
021350*    else in this paragraph, so the thru boundary stays cheap.
021360*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
021370 CC043-Exit.
021380     exit.
021390*
021400*    flow B reduction step - fill top prse, runs once at end of file.
021410*    works off the totals accumulated during flow A, never
021420*    re-reads a file - all the data it needs is in WS by now.
021430*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
021440 CC044-Fill-Top-Prse.
021450     add       1 to WS-Top-Prse-Cnt.
021460     move      PR-Label (PR-Ix) to TP-Label (WS-Top-Prse-Cnt).
021470     move      PR-Count (PR-Ix) to TP-Count (WS-Top-Prse-Cnt).
021480     add       1 to PR-Ix.
021490*    common exit point for the perform range above - nothing
021500*    else in this paragraph, so the thru boundary stays cheap.
021510*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
021520 CC044-Exit.
021530     exit.
021540*
021550*    flow B reduction step - compute impression map, runs once at end of file.
021560*    works off the totals accumulated during flow A, never
021570*    re-reads a file - all the data it needs is in WS by now.
021580*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
021590 CC050-Compute-Impression-Map.
021600     move      1 to IM-Ix.
021610     perform   CC051-Pct-One-Category thru CC051-Exit
021620               until IM-Ix > 8.
021630*    common exit point for the perform range above - nothing
021640*    else in this paragraph, so the thru boundary stays cheap.
021650*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
021660 CC050-Exit.
021670     exit.
021680*
021690*    flow B reduction step - pct one category, runs once at end of file.
021700*    works off the totals accumulated during flow A, never
021710*    re-reads a file - all the data it needs is in WS by now.
021720*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
021730 CC051-Pct-One-Category.
021740     move      "N" to IM-Critical-Flag (IM-Ix).
021750     if        IM-Category (IM-Ix) = "SAFETY"
021760               move "*CRITICAL*" to IM-Critical-Flag (IM-Ix).
021770     if        IM-Total (IM-Ix) > zero
021780               compute IM-Pos-Pct (IM-Ix) rounded =
021790                       IM-Pos-Count (IM-Ix) * 100 / IM-Total (IM-Ix)
021800               compute IM-Neg-Pct (IM-Ix) rounded =
021810                       IM-Neg-Count (IM-Ix) * 100 / IM-Total (IM-Ix)
021820               compute IM-Neu-Pct (IM-Ix) rounded =
021830                       IM-Neu-Count (IM-Ix) * 100 / IM-Total (IM-Ix)
021840     end-if.
021850     add       1 to IM-Ix.
021860*    common exit point for the perform range above - nothing
021870*    else in this paragraph, so the thru boundary stays cheap.
021880*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
021890 CC051-Exit.
021900     exit.
021910*
021920*    flow B reduction step - compute simple metrics, runs once at end of file.
021930*    works off the totals accumulated during flow A, never
021940*    re-reads a file - all the data it needs is in WS by now.
021950*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
021960 CC060-Compute-Simple-Metrics.
021970     move      zero to WS-Simp-Rating-Cur WS-Simp-Rating-Prv
021980                        WS-Simp-Neg-Pct-Cur WS-Simp-Neg-Pct-Prv
021990                        WS-Simp-Rat-Delta WS-Simp-Neg-Delta.
022000     move      "STABLE" to WS-Simp-Rat-Trend WS-Simp-Neg-Trend.
022010     move      KPI-Promoters to WS-Simp-Pos-Count.
022020     move      KPI-Detractors to WS-Simp-Neg-Count.
022030     if        KPI-Total = zero
022040               go to CC060-Exit.
022050     compute   WS-Simp-Rating-Cur rounded =
022060                   KPI-Rating-Sum / KPI-Total.
022070     compute   WS-Simp-Neg-Pct-Cur rounded =
022080                   KPI-Detractors * 100 / KPI-Total.
022090     if        KPI-P-Total = zero
022100               go to CC060-Exit.
022110     compute   WS-Simp-Rating-Prv rounded =
022120                   KPI-P-Rating-Sm / KPI-P-Total.
022130     compute   WS-Simp-Neg-Pct-Prv rounded =
022140                   KPI-P-Detrctrs * 100 / KPI-P-Total.
022150     compute   WS-Simp-Rat-Delta rounded =
022160                   WS-Simp-Rating-Cur - WS-Simp-Rating-Prv.
022170     compute   WS-Simp-Neg-Delta =
022180                   WS-Simp-Neg-Pct-Cur - WS-Simp-Neg-Pct-Prv.
022190     if        WS-Simp-Rat-Delta > .1
022200               move "UP"   to WS-Simp-Rat-Trend
022210     else
022220     if        WS-Simp-Rat-Delta < -.1
022230               move "DOWN" to WS-Simp-Rat-Trend
022240     end-if end-if.
022250     if        WS-Simp-Neg-Pct-Cur < WS-Simp-Neg-Pct-Prv - 2
022260               move "DOWN" to WS-Simp-Neg-Trend
022270     else
022280     if        WS-Simp-Neg-Pct-Cur > WS-Simp-Neg-Pct-Prv + 2
022290               move "UP"   to WS-Simp-Neg-Trend
022300     end-if end-if.
022310*    common exit point for the perform range above - nothing
022320*    else in this paragraph, so the thru boundary stays cheap.
022330*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
022340 CC060-Exit.
022350     exit.
022360*
022370*    flow B reduction step - compute spot comparison, runs once at end of file.
022380*    works off the totals accumulated during flow A, never
022390*    re-reads a file - all the data it needs is in WS by now.
022400*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
022410 CC070-Compute-Spot-Comparison.
022420     move      1 to SS-Ix.
022430     perform   CC071-Calc-One-Spot thru CC071-Exit
022440               until SS-Ix > WS-Spot-Stats-Cnt.
022450     perform   CC072-Sort-Spots thru CC072-Exit.
022460*    common exit point for the perform range above - nothing
022470*    else in this paragraph, so the thru boundary stays cheap.
022480*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
022490 CC070-Exit.
022500     exit.
022510*
022520* 10/02/26 RVB   SKIPS AN INACTIVE SPOT BEFORE IT GETS A
022530*                RATING/TREND COMPUTED - SAME U11 FIX AS
022540*                BB082, NAMED SPECIFICALLY IN THE REVIEW.
022550* 10/02/26 RVB   CALLS CC071A FOR A DECLINING SPOT SO THE
022560*                TOP-ISSUE SLOTS WIRED UP IN WSRVAGG ON
022570*                19/01/26 FINALLY GET FILLED IN.
022580 CC071-Calc-One-Spot.
022590     move      "STABLE" to SS-Trend (SS-Ix).
022600     move      zero to SS-Avg-Rating (SS-Ix) SS-Neg-Pct (SS-Ix)
022610                        SS-Delta (SS-Ix).
022620     move      zero to SS-Top-Issue-Cnt (SS-Ix).
022630     if        not RV00-Spot-Is-Active (SS-Ix)
022640               add 1 to SS-Ix
022650               go to CC071-Exit.
022660     if        SS-Period-Count (SS-Ix) > zero
022670               compute SS-Avg-Rating (SS-Ix) rounded =
022680                       SS-Rating-Sum (SS-Ix) /
022690                       SS-Period-Count (SS-Ix)
022700               compute SS-Neg-Pct (SS-Ix) rounded =
022710                       SS-Neg-Count (SS-Ix) * 100 /
022720                       SS-Period-Count (SS-Ix)
022730               if  SS-Recent-Count (SS-Ix) > zero
022740                   compute RV00-Recent-Avg-Rtg rounded =
022750                           SS-Recent-Rate-Sum (SS-Ix) /
022760                           SS-Recent-Count (SS-Ix)
022770                   compute SS-Delta (SS-Ix) rounded =
022780                           RV00-Recent-Avg-Rtg - SS-Avg-Rating (SS-Ix)
022790                   if  SS-Delta (SS-Ix) > .1
022800                       move "UP" to SS-Trend (SS-Ix)
022810                   else
022820                   if  SS-Delta (SS-Ix) < -.1
022830                       move "DOWN" to SS-Trend (SS-Ix)
022840                   else
022850                       move zero to SS-Delta (SS-Ix)
022860                   end-if end-if
022870               end-if
022880     end-if.
022890     if        SS-Trend (SS-Ix) = "DOWN"
022900               perform CC071A-Build-Top-Issues thru CC071A-Exit.
022910     add       1 to SS-Ix.
022920*    common exit point for the perform range above - nothing
022930*    else in this paragraph, so the thru boundary stays cheap.
022940*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
022950 CC071-Exit.
022960     exit.
022970*
022980*    flow B reduction step - build top issues, runs once at end of file.
022990*    works off the totals accumulated during flow A, never
023000*    re-reads a file - all the data it needs is in WS by now.
023010*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
023020 CC071A-Build-Top-Issues.
023030     if        SS-Issue-Raw-Cnt (SS-Ix) = zero
023040               go to CC071A-Exit.
023050     move      "Y" to RV00-Sw-Swapped.
023060     perform   CC071B-Sort-Pass thru CC071B-Exit
023070               until RV00-Sw-Swapped = "N".
023080     move      1 to IR-Ix.
023090     perform   CC071C-Fill-Top thru CC071C-Exit
023100               until IR-Ix > SS-Issue-Raw-Cnt (SS-Ix) or
023110               SS-Top-Issue-Cnt (SS-Ix) = 3.
023120*    common exit point for the perform range above - nothing
023130*    else in this paragraph, so the thru boundary stays cheap.
023140*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
023150 CC071A-Exit.
023160     exit.
023170*
023180*    flow B reduction step - sort pass, runs once at end of file.
023190*    works off the totals accumulated during flow A, never
023200*    re-reads a file - all the data it needs is in WS by now.
023210*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
023220 CC071B-Sort-Pass.
023230     move      "N" to RV00-Sw-Swapped.
023240     move      1 to IR-Ix.
023250     perform   CC071D-Compare thru CC071D-Exit
023260               until IR-Ix >= SS-Issue-Raw-Cnt (SS-Ix).
023270*    common exit point for the perform range above - nothing
023280*    else in this paragraph, so the thru boundary stays cheap.
023290*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
023300 CC071B-Exit.
023310     exit.
023320*
023330*    flow B reduction step - compare, runs once at end of file.
023340*    works off the totals accumulated during flow A, never
023350*    re-reads a file - all the data it needs is in WS by now.
023360*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
023370 CC071D-Compare.
023380     if        IR-Count (SS-Ix IR-Ix) < IR-Count (SS-Ix IR-Ix + 1)
023390               move IR-Label (SS-Ix IR-Ix)     to RV00-Sw-Tmp-Label
023400               move IR-Count (SS-Ix IR-Ix)     to RV00-Sw-Tmp-Count
023410               move IR-Label (SS-Ix IR-Ix + 1) to IR-Label (SS-Ix IR-Ix)
023420               move IR-Count (SS-Ix IR-Ix + 1) to IR-Count (SS-Ix IR-Ix)
023430               move RV00-Sw-Tmp-Label to IR-Label (SS-Ix IR-Ix + 1)
023440               move RV00-Sw-Tmp-Count to IR-Count (SS-Ix IR-Ix + 1)
023450               move "Y" to RV00-Sw-Swapped
023460     end-if.
023470     add       1 to IR-Ix.
023480*    common exit point for the perform range above - nothing
023490*    else in this paragraph, so the thru boundary stays cheap.
023500*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
023510 CC071D-Exit.
023520     exit.
023530*
023540*    flow B reduction step - fill top, runs once at end of file.
023550*    works off the totals accumulated during flow A, never
023560*    re-reads a file - all the data it needs is in WS by now.
023570*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
023580 CC071C-Fill-Top.
023590     add       1 to SS-Top-Issue-Cnt (SS-Ix).
023600     move      IR-Label (SS-Ix IR-Ix)
023610               to ST-Label (SS-Ix SS-Top-Issue-Cnt (SS-Ix)).
023620     move      IR-Count (SS-Ix IR-Ix)
023630               to ST-Count (SS-Ix SS-Top-Issue-Cnt (SS-Ix)).
023640     add       1 to IR-Ix.
023650*    common exit point for the perform range above - nothing
023660*    else in this paragraph, so the thru boundary stays cheap.
023670*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
023680 CC071C-Exit.
023690     exit.
023700*
023710*    flow B reduction step - sort spots, runs once at end of file.
023720*    works off the totals accumulated during flow A, never
023730*    re-reads a file - all the data it needs is in WS by now.
023740*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
023750 CC072-Sort-Spots.
023760     move      "Y" to RV00-Sw-Swapped.
023770     perform   CC072A-Sort-Pass thru CC072A-Exit
023780               until RV00-Sw-Swapped = "N".
023790*    common exit point for the perform range above - nothing
023800*    else in this paragraph, so the thru boundary stays cheap.
023810*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
023820 CC072-Exit.
023830     exit.
023840*
023850*    flow B reduction step - sort pass, runs once at end of file.
023860*    works off the totals accumulated during flow A, never
023870*    re-reads a file - all the data it needs is in WS by now.
023880*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
023890 CC072A-Sort-Pass.
023900     move      "N" to RV00-Sw-Swapped.
023910     move      1   to SS-Ix.
023920     perform   CC072B-Compare thru CC072B-Exit
023930               until SS-Ix >= WS-Spot-Stats-Cnt.
023940*    common exit point for the perform range above - nothing
023950*    else in this paragraph, so the thru boundary stays cheap.
023960*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
023970 CC072A-Exit.
023980     exit.
023990*
024000*    flow B reduction step - compare, runs once at end of file.
024010*    works off the totals accumulated during flow A, never
024020*    re-reads a file - all the data it needs is in WS by now.
024030*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
024040 CC072B-Compare.
024050     if        SS-Avg-Rating (SS-Ix) < SS-Avg-Rating (SS-Ix + 1)
024060               move SS-Entry (SS-Ix)     to RV00-Sw-Tmp-Spot
024070               move SS-Entry (SS-Ix + 1) to SS-Entry (SS-Ix)
024080               move RV00-Sw-Tmp-Spot     to SS-Entry (SS-Ix + 1)
024090               move "Y" to RV00-Sw-Swapped
024100     end-if.
024110     add       1 to SS-Ix.
024120*    common exit point for the perform range above - nothing
024130*    else in this paragraph, so the thru boundary stays cheap.
024140*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
024150 CC072B-Exit.
024160     exit.
024170*
024180*    flow B reduction step - compute distributions, runs once at end of file.
024190*    works off the totals accumulated during flow A, never
024200*    re-reads a file - all the data it needs is in WS by now.
024210*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
024220 CC080-Compute-Distributions.
024230     move      "Y" to RV00-Sw-Swapped.
024240     perform   CC081-Sort-Pass thru CC081-Exit
024250               until RV00-Sw-Swapped = "N".
024260*    common exit point for the perform range above - nothing
024270*    else in this paragraph, so the thru boundary stays cheap.
024280*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
024290 CC080-Exit.
024300     exit.
024310*
024320*    flow B reduction step - sort pass, runs once at end of file.
024330*    works off the totals accumulated during flow A, never
024340*    re-reads a file - all the data it needs is in WS by now.
024350*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
024360 CC081-Sort-Pass.
024370     move      "N" to RV00-Sw-Swapped.
024380     move      1   to SD-Ix.
024390     perform   CC081A-Compare thru CC081A-Exit
024400               until SD-Ix >= WS-Source-Dist-Cnt.
024410*    common exit point for the perform range above - nothing
024420*    else in this paragraph, so the thru boundary stays cheap.
024430*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
024440 CC081-Exit.
024450     exit.
024460*
024470*    flow B reduction step - compare, runs once at end of file.
024480*    works off the totals accumulated during flow A, never
024490*    re-reads a file - all the data it needs is in WS by now.
024500*    order matters here - CC000 calls these in a fixed sequence, do not reorder lightly.
024510 CC081A-Compare.
024520     if        SD-Count (SD-Ix) < SD-Count (SD-Ix + 1)
024530               move SD-Source (SD-Ix) to RV00-Sw-Tmp-Label (1:12)
024540               move SD-Count (SD-Ix)  to RV00-Sw-Tmp-Count
024550               move SD-Source (SD-Ix + 1) to SD-Source (SD-Ix)
024560               move SD-Count (SD-Ix + 1)  to SD-Count (SD-Ix)
024570               move RV00-Sw-Tmp-Label (1:12) to SD-Source (SD-Ix + 1)
024580               move RV00-Sw-Tmp-Count to SD-Count (SD-Ix + 1)
024590               move "Y" to RV00-Sw-Swapped
024600     end-if.
024610     add       1 to SD-Ix.
024620*    common exit point for the perform range above - nothing
024630*    else in this paragraph, so the thru boundary stays cheap.
024640*    CC-series - scoped to the whole run, never re-reads REVIEW-FILE.
024650 CC081A-Exit.
024660     exit.
024670*
024680*    report print step - print report, called from the DD-series driver.
024690*    feeds the printed analytics report via report writer -
024700*    see the matching 01-level in the REPORT SECTION above.
024710*    column positions and page breaks live in the report writer 01-levels, not here.
024720 DD000-Print-Report          SECTION.
024730**********************************
024740     initiate  REVIEW-ANALYTICS-REPORT.
024750     move      "CONTROL TOTALS" to RV00-Section-Title.
024760     generate  RV-Section-Title-Line.
024770     generate  RV-Control-Totals-Line.
024780     perform   DD020-Print-Kpi            thru DD020-Exit.
024790     perform   DD030-Print-Alerts         thru DD030-Exit.
024800     perform   DD040-Print-Top-Issues     thru DD040-Exit.
024810     perform   DD050-Print-Impression-Map thru DD050-Exit.
024820     perform   DD060-Print-Spots          thru DD060-Exit.
024830     perform   DD070-Print-Distributions  thru DD070-Exit.
024840     terminate REVIEW-ANALYTICS-REPORT.
024850*    common exit point for the perform range above - nothing
024860*    else in this paragraph, so the thru boundary stays cheap.
024870*    DD-series - write-only against the report writer, no WS updates here.
024880 DD000-Exit.
024890     exit.
024900*
024910*    report print step - print kpi, called from the DD-series driver.
024920*    feeds the printed analytics report via report writer -
024930*    see the matching 01-level in the REPORT SECTION above.
024940*    column positions and page breaks live in the report writer 01-levels, not here.
024950 DD020-Print-Kpi.
024960     move      "KPI METRICS" to RV00-Section-Title.
024970     generate  RV-Section-Title-Line.
024980     generate  RV-Kpi-Line-1.
024990     generate  RV-Kpi-Line-2.
025000     generate  RV-Kpi-Line-3.
025010     generate  RV-Kpi-Line-4.
025020*    common exit point for the perform range above - nothing
025030*    else in this paragraph, so the thru boundary stays cheap.
025040*    DD-series - write-only against the report writer, no WS updates here.
025050 DD020-Exit.
025060     exit.
025070*
025080*    report print step - print alerts, called from the DD-series driver.
025090*    feeds the printed analytics report via report writer -
025100*    see the matching 01-level in the REPORT SECTION above.
025110*    column positions and page breaks live in the report writer 01-levels, not here.
025120 DD030-Print-Alerts.
025130     move      "PRIORITY ALERTS" to RV00-Section-Title.
025140     generate  RV-Section-Title-Line.
025150     move      1 to AL-Ix.
025160     perform   DD031-Print-One-Alert thru DD031-Exit
025170               until AL-Ix > WS-Alert-Count.
025180     if        WS-Critical-Present
025190               generate RV-Alert-Flag-Line.
025200*    common exit point for the perform range above - nothing
025210*    else in this paragraph, so the thru boundary stays cheap.
025220*    DD-series - write-only against the report writer, no WS updates here.
025230 DD030-Exit.
025240     exit.
025250*
025260*    report print step - print one alert, called from the DD-series driver.
025270*    feeds the printed analytics report via report writer -
025280*    see the matching 01-level in the REPORT SECTION above.
025290*    column positions and page breaks live in the report writer 01-levels, not here.
025300 DD031-Print-One-Alert.
025310     generate  RV-Alert-Line.
025320     add       1 to AL-Ix.
025330*    common exit point for the perform range above - nothing
025340*    else in this paragraph, so the thru boundary stays cheap.
025350*    DD-series - write-only against the report writer, no WS updates here.
025360 DD031-Exit.
025370     exit.
025380*
025390*    report print step - print top issues, called from the DD-series driver.
025400*    feeds the printed analytics report via report writer -
025410*    see the matching 01-level in the REPORT SECTION above.
025420*    column positions and page breaks live in the report writer 01-levels, not here.
025430 DD040-Print-Top-Issues.
025440     move      "TOP COMPLAINTS" to RV00-Section-Title.
025450     generate  RV-Section-Title-Line.
025460     move      1 to TC-Ix.
025470     perform   DD041-Print-Cmpl thru DD041-Exit
025480               until TC-Ix > WS-Top-Cmpl-Cnt.
025490     move      "TOP PRAISES" to RV00-Section-Title.
025500     generate  RV-Section-Title-Line.
025510     move      1 to TP-Ix.
025520     perform   DD042-Print-Prse thru DD042-Exit
025530               until TP-Ix > WS-Top-Prse-Cnt.
025540*    common exit point for the perform range above - nothing
025550*    else in this paragraph, so the thru boundary stays cheap.
025560*    DD-series - write-only against the report writer, no WS updates here.
025570 DD040-Exit.
025580     exit.
025590*
025600*    report print step - print cmpl, called from the DD-series driver.
025610*    feeds the printed analytics report via report writer -
025620*    see the matching 01-level in the REPORT SECTION above.
025630*    column positions and page breaks live in the report writer 01-levels, not here.
025640 DD041-Print-Cmpl.
025650     move      TC-Label (TC-Ix) to RV00-Sw-Tmp-Label.
025660     move      TC-Count (TC-Ix) to RV00-Sw-Tmp-Count.
025670     generate  RV-Issue-Line.
025680     add       1 to TC-Ix.
025690*    common exit point for the perform range above - nothing
025700*    else in this paragraph, so the thru boundary stays cheap.
025710*    DD-series - write-only against the report writer, no WS updates here.
025720 DD041-Exit.
025730     exit.
025740*
025750*    report print step - print prse, called from the DD-series driver.
025760*    feeds the printed analytics report via report writer -
025770*    see the matching 01-level in the REPORT SECTION above.
025780*    column positions and page breaks live in the report writer 01-levels, not here.
025790 DD042-Print-Prse.
025800     move      TP-Label (TP-Ix) to RV00-Sw-Tmp-Label.
025810     move      TP-Count (TP-Ix) to RV00-Sw-Tmp-Count.
025820     generate  RV-Issue-Line.
025830     add       1 to TP-Ix.
025840*    common exit point for the perform range above - nothing
025850*    else in this paragraph, so the thru boundary stays cheap.
025860*    DD-series - write-only against the report writer, no WS updates here.
025870 DD042-Exit.
025880     exit.
025890*
025900*    report print step - print impression map, called from the DD-series driver.
025910*    feeds the printed analytics report via report writer -
025920*    see the matching 01-level in the REPORT SECTION above.
025930*    column positions and page breaks live in the report writer 01-levels, not here.
025940 DD050-Print-Impression-Map.
025950     move      "IMPRESSION MAP" to RV00-Section-Title.
025960     generate  RV-Section-Title-Line.
025970     move      1 to IM-Ix.
025980     perform   DD051-Print-One-Cat thru DD051-Exit
025990               until IM-Ix > 8.
026000*    common exit point for the perform range above - nothing
026010*    else in this paragraph, so the thru boundary stays cheap.
026020*    DD-series - write-only against the report writer, no WS updates here.
026030 DD050-Exit.
026040     exit.
026050*
026060*    report print step - print one cat, called from the DD-series driver.
026070*    feeds the printed analytics report via report writer -
026080*    see the matching 01-level in the REPORT SECTION above.
026090*    column positions and page breaks live in the report writer 01-levels, not here.
026100 DD051-Print-One-Cat.
026110     if        IM-Total (IM-Ix) > zero
026120               generate RV-Impression-Line.
026130     add       1 to IM-Ix.
026140*    common exit point for the perform range above - nothing
026150*    else in this paragraph, so the thru boundary stays cheap.
026160*    DD-series - write-only against the report writer, no WS updates here.
026170 DD051-Exit.
026180     exit.
026190*
026200*    report print step - print spots, called from the DD-series driver.
026210*    feeds the printed analytics report via report writer -
026220*    see the matching 01-level in the REPORT SECTION above.
026230*    column positions and page breaks live in the report writer 01-levels, not here.
026240 DD060-Print-Spots.
026250     move      "SPOT COMPARISON" to RV00-Section-Title.
026260     generate  RV-Section-Title-Line.
026270     move      1 to SS-Ix.
026280     perform   DD061-Print-One-Spot thru DD061-Exit
026290               until SS-Ix > WS-Spot-Stats-Cnt.
026300*    common exit point for the perform range above - nothing
026310*    else in this paragraph, so the thru boundary stays cheap.
026320*    DD-series - write-only against the report writer, no WS updates here.
026330 DD060-Exit.
026340     exit.
026350*
026360*    report print step - print one spot, called from the DD-series driver.
026370*    feeds the printed analytics report via report writer -
026380*    see the matching 01-level in the REPORT SECTION above.
026390*    column positions and page breaks live in the report writer 01-levels, not here.
026400 DD061-Print-One-Spot.
026410* 10/02/26 RVB   FOLLOWS A DOWN-TREND SPOT WITH ITS TOP 3
026420*                COMPLAINT LABELS - SEE CC071A IN SECTION CC.
026430     if        SS-Period-Count (SS-Ix) > zero
026440               generate RV-Spot-Line
026450               if  SS-Trend (SS-Ix) = "DOWN" and
026460                   SS-Top-Issue-Cnt (SS-Ix) > zero
026470                   move 1 to ST-Ix
026480                   perform DD061A-Print-Issue thru DD061A-Exit
026490                           until ST-Ix > SS-Top-Issue-Cnt (SS-Ix)
026500               end-if
026510     end-if.
026520     add       1 to SS-Ix.
026530*    common exit point for the perform range above - nothing
026540*    else in this paragraph, so the thru boundary stays cheap.
026550*    DD-series - write-only against the report writer, no WS updates here.
026560 DD061-Exit.
026570     exit.
026580*
026590*    report print step - print issue, called from the DD-series driver.
026600*    feeds the printed analytics report via report writer -
026610*    see the matching 01-level in the REPORT SECTION above.
026620*    column positions and page breaks live in the report writer 01-levels, not here.
026630 DD061A-Print-Issue.
026640     generate  RV-Spot-Issue-Line.
026650     add       1 to ST-Ix.
026660*    common exit point for the perform range above - nothing
026670*    else in this paragraph, so the thru boundary stays cheap.
026680*    DD-series - write-only against the report writer, no WS updates here.
026690 DD061A-Exit.
026700     exit.
026710*
026720*    report print step - print distributions, called from the DD-series driver.
026730*    feeds the printed analytics report via report writer -
026740*    see the matching 01-level in the REPORT SECTION above.
026750*    column positions and page breaks live in the report writer 01-levels, not here.
026760 DD070-Print-Distributions.
026770     move      "DISTRIBUTIONS" to RV00-Section-Title.
026780     generate  RV-Section-Title-Line.
026790     move      1 to RD-Ix.
026800     perform   DD071-Print-Rating-Dist thru DD071-Exit
026810               until RD-Ix > 5.
026820     move      1 to SD-Ix.
026830     perform   DD072-Print-Source-Dist thru DD072-Exit
026840               until SD-Ix > WS-Source-Dist-Cnt.
026850     move      1 to SB-Ix.
026860     perform   DD073-Print-Sentiment thru DD073-Exit
026870               until SB-Ix > 3.
026880*    common exit point for the perform range above - nothing
026890*    else in this paragraph, so the thru boundary stays cheap.
026900*    DD-series - write-only against the report writer, no WS updates here.
026910 DD070-Exit.
026920     exit.
026930*
026940*    report print step - print rating dist, called from the DD-series driver.
026950*    feeds the printed analytics report via report writer -
026960*    see the matching 01-level in the REPORT SECTION above.
026970*    column positions and page breaks live in the report writer 01-levels, not here.
026980 DD071-Print-Rating-Dist.
026990     generate  RV-Rating-Dist-Line.
027000     add       1 to RD-Ix.
027010*    common exit point for the perform range above - nothing
027020*    else in this paragraph, so the thru boundary stays cheap.
027030*    DD-series - write-only against the report writer, no WS updates here.
027040 DD071-Exit.
027050     exit.
027060*
027070*    report print step - print source dist, called from the DD-series driver.
027080*    feeds the printed analytics report via report writer -
027090*    see the matching 01-level in the REPORT SECTION above.
027100*    column positions and page breaks live in the report writer 01-levels, not here.
027110 DD072-Print-Source-Dist.
027120     generate  RV-Source-Dist-Line.
027130     add       1 to SD-Ix.
027140*    common exit point for the perform range above - nothing
027150*    else in this paragraph, so the thru boundary stays cheap.
027160*    DD-series - write-only against the report writer, no WS updates here.
027170 DD072-Exit.
027180     exit.
027190*
027200*    report print step - print sentiment, called from the DD-series driver.
027210*    feeds the printed analytics report via report writer -
027220*    see the matching 01-level in the REPORT SECTION above.
027230*    column positions and page breaks live in the report writer 01-levels, not here.
027240 DD073-Print-Sentiment.
027250     generate  RV-Sentiment-Line.
027260     add       1 to SB-Ix.
027270*    common exit point for the perform range above - nothing
027280*    else in this paragraph, so the thru boundary stays cheap.
027290*    DD-series - write-only against the report writer, no WS updates here.
027300 DD073-Exit.
027310     exit.
027320*
027330*    shared formatting utility - format as of date.
027340*    small enough to stay in-line rather than become a CALL.
027350*    called from both flow A and flow B paragraphs, so keep it side-effect free.
027360 ZZ070-Format-As-Of-Date.
027370*********************************
027380     move      WS-As-Of-Date to RV00-Heading-Date9.
027390     move      spaces to RV00-Heading-Date-Disp.
027400     move      RV00-HD-MM to RV00-Heading-Date-Disp (1:2).
027410     move      "/" to RV00-Heading-Date-Disp (3:1).
027420     move      RV00-HD-DD to RV00-Heading-Date-Disp (4:2).
027430     move      "/" to RV00-Heading-Date-Disp (6:1).
027440     move      RV00-HD-CCYY to RV00-Heading-Date-Disp (7:4).
027450*    common exit point for the perform range above - nothing
027460*    else in this paragraph, so the thru boundary stays cheap.
027470*    ZZ-series - shared helper, called from more than one series above.
027480 ZZ070-Exit.
027490     exit.
