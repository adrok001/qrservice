000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR SCORED REVIEW FILE         *
000400*     OUTPUT - ONE RECORD PER ACCEPTED REVIEW        *
000500*                                                   *
000600*   CARRIES ALL RV- FIELDS FROM THE INPUT REVIEW     *
000700*   RECORD PLUS THE SR- FIELDS DERIVED BY U2/U3/U4.  *
000800*   RE-WRITTEN WHOLESALE BY RV900 ON A RE-ANALYSIS   *
000900*   PASS - SEE FLOW C.                               *
001000*****************************************************
001100*   FILE SIZE 308 BYTES - SEE FILLER NOTE ON WSRVREV   *
001200*     IF ARITHMETIC DOES NOT TIE EXACTLY.              *
001300*
001400* 15/11/25 RVB - CREATED, FIELDS MIRROR WSRVREV.
001500* 23/11/25 RVB - SR-SENT-SCORE CHANGED TO COMP-3, WAS
001600*                DISPLAY - WASTED 2 BYTES A RECORD.
001700* 30/11/25 RVB   SR-TAG-COUNT ADDED SO RV900 CAN TELL
001800*                IF THE TAG SET SIZE CHANGED WITHOUT
001900*                RE-READING THE WHOLE TAG FILE FIRST.
001950* 10/02/26 RVB   HEADER SAID 303 - ALWAYS WAS 308 ONCE
001960*                SR-SENTIMENT ONWARD WAS ADDED. RV900'S
001970*                OWN COPY OF THIS LAYOUT WAS BUILT OFF
001980*                THE STALE NUMBER AND WAS TRUNCATING
001990*                THE LAST 5 BYTES ON EVERY WRITE - FIXED.
002000*
002100 01  RV-Scored-Record.
002200     03  SR-ID               pic x(12).
002300     03  SR-Company-ID       pic x(08).
002400     03  SR-Spot-ID          pic x(08).
002500     03  SR-Source           pic x(12).
002600     03  SR-Rating           pic 9(01).
002700     03  SR-Author-Name      pic x(20).
002800     03  SR-Created-Date     pic 9(08).
002900     03  SR-Response-Flag    pic x(01).
002910         88  SR-Responded        value "Y".
002920         88  SR-Not-Responded    value "N".
003000     03  SR-Response-Hrs     pic 9(05)v9.
003100     03  SR-Status           pic x(12).
003110         88  SR-Status-New        value "NEW".
003120         88  SR-Status-In-Prog    value "IN-PROGRESS".
003130         88  SR-Status-Resolved   value "RESOLVED".
003140         88  SR-Status-Archived   value "ARCHIVED".
003200     03  SR-Wants-Contact    pic x(01).
003210         88  SR-Contact-Wanted   value "Y".
003300     03  SR-Photo-Count      pic 9(02).
003400     03  SR-Text             pic x(200).
003500*
003600     03  SR-Sentiment        pic x(08).
003610         88  SR-Sent-Positive    value "POSITIVE".
003620         88  SR-Sent-Negative    value "NEGATIVE".
003630         88  SR-Sent-Neutral     value "NEUTRAL".
003700*        overall sentiment - POSITIVE/NEGATIVE/NEUTRAL
003800     03  SR-Sent-Score       pic s9(1)v9(2)  comp-3.
003900*        -1.00 .. +1.00
004000     03  SR-Is-Public        pic x(01).
004010         88  SR-Is-Shown-Public  value "Y".
004100     03  SR-Needs-Attn       pic x(01).
004110         88  SR-Attn-Needed      value "Y".
004200     03  SR-Tag-Count        pic 9(02).
004300     03  filler              pic x(03).
004400*        pad - see header note on file size arithmetic
