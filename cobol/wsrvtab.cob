000100*****************************************************
000200*                                                   *
000300*   IN-MEMORY KEYWORD / CATEGORY TABLES              *
000400*     BUILT FROM THE KEYWORDS FILE AT RV000/RV900    *
000500*     START OF DAY - SEE AA020-LOAD-KEYWORD-TABLES   *
000600*                                                   *
000700*   THE SIX TABLES BELOW HOLD THE SIX KW-TYPE GROUPS *
000800*   (CATM/POSB/NEGM/CMPL/PRSE/PROB).  THE TWO FIXED  *
000900*   TABLES AT THE FOOT (CATEGORY ORDER, ALERT LEVEL) *
001000*   ARE BUSINESS RULE, NOT CONFIGURATION, SO THEY    *
001100*   ARE CODED HERE AS VALUE CLAUSES - SEE SPEC U2/U7 *
001200*   IN THE RUN BOOK.                                 *
001300*****************************************************
001400*
001500* 16/11/25 RVB - CREATED.
001600* 24/11/25 RVB - PROB-TABLE WIDENED FROM 60 TO 100 -
001700*                RAN OUT OF ROOM LOADING THE FULL SET
001800*                OF CRITICAL/SERIOUS/IMPORTANT PATTERNS.
001900* 01/12/25 RVB   CATEGORY-ORDER-TABLE ADDED (FIXED) SO
002000*                BB020 STOPS HARD-CODING THE EIGHT
002100*                CATEGORY NAMES IN PROCEDURE DIVISION.
002150* 04/12/25 RVB   BOTH FIXED TABLES NOW LOADED VIA A LITERAL
002160*                01-LEVEL REDEFINED AS THE TABLE - VALUE ZERO
002170*                ON AN OCCURS DOES NOT SET EACH ENTRY, SAME
002180*                TRAP AS THE ONE IN THE OLD STATE-TAX TABLE.
002190* 10/02/26 RVB   CONDITION-NAME ADDED ON CAT-ORDER-CRITICAL -
002195*                AA020/BB020 WERE TESTING THE Y/N LITERAL.
002200*
002300 01  RV-Keyword-Tables.
002400*
002500     03  CATM-Count          pic 9(4)    comp.
002600     03  CATM-Table.
002700         05  CATM-Entry      occurs 200 times
002800                             indexed by CATM-Ix.
002900             07  CATM-Category   pic x(16).
003000             07  CATM-Keyword    pic x(30).
003100*
003200     03  POSB-Count          pic 9(4)    comp.
003300     03  POSB-Table.
003400         05  POSB-Keyword    pic x(30)
003500                             occurs 100 times
003600                             indexed by POSB-Ix.
003700*
003800     03  NEGM-Count          pic 9(4)    comp.
003900     03  NEGM-Table.
004000         05  NEGM-Keyword    pic x(30)
004100                             occurs 100 times
004200                             indexed by NEGM-Ix.
004300*
004400     03  CMPL-Count          pic 9(4)    comp.
004500     03  CMPL-Table.
004600         05  CMPL-Entry      occurs 100 times
004700                             indexed by CMPL-Ix.
004800             07  CMPL-Keyword    pic x(30).
004900             07  CMPL-Label      pic x(30).
005000*
005100     03  PRSE-Count          pic 9(4)    comp.
005200     03  PRSE-Table.
005300         05  PRSE-Entry      occurs 100 times
005400                             indexed by PRSE-Ix.
005500             07  PRSE-Keyword    pic x(30).
005600             07  PRSE-Label      pic x(30).
005700*
005800     03  PROB-Count          pic 9(4)    comp.
005900     03  PROB-Table.
006000         05  PROB-Entry      occurs 100 times
006100                             indexed by PROB-Ix.
006200             07  PROB-Keyword    pic x(30).
006300             07  PROB-Key        pic x(16).
006400             07  PROB-Label      pic x(30).
006500             07  PROB-Level      pic x(10).
006600*
006700 01  RV-Category-Order-Lit.
006710*        fixed order - SAFETY SERVICE SPEED PRODUCT PRICE
006720*        COMFORT PROCESS GENERAL - see U2/U9 in the run book
006730     03  filler   pic x(16)   value "SAFETY".
006740     03  filler   pic x(30)   value "POISONING/SYMPTOMS".
006750     03  filler   pic x(01)   value "Y".
006760     03  filler   pic x(16)   value "SERVICE".
006770     03  filler   pic x(30)   value "SERVICE/STAFF".
006780     03  filler   pic x(01)   value "N".
006790     03  filler   pic x(16)   value "SPEED".
006800     03  filler   pic x(30)   value "SPEED/WAITING".
006810     03  filler   pic x(01)   value "N".
006820     03  filler   pic x(16)   value "PRODUCT".
006830     03  filler   pic x(30)   value "FOOD/KITCHEN".
006840     03  filler   pic x(01)   value "N".
006850     03  filler   pic x(16)   value "PRICE".
006860     03  filler   pic x(30)   value "PRICE/VALUE".
006870     03  filler   pic x(01)   value "N".
006880     03  filler   pic x(16)   value "COMFORT".
006890     03  filler   pic x(30)   value "INTERIOR/ATMOSPHERE".
006900     03  filler   pic x(01)   value "N".
006910     03  filler   pic x(16)   value "PROCESS".
006920     03  filler   pic x(30)   value "BOOKING/TABLE".
006930     03  filler   pic x(01)   value "N".
006940     03  filler   pic x(16)   value "GENERAL".
006950     03  filler   pic x(30)   value "GENERAL IMPRESSION".
006960     03  filler   pic x(01)   value "N".
006970 01  RV-Category-Order-Table redefines RV-Category-Order-Lit.
006980     03  Cat-Order-Entry         occurs 8 times
006990                                 indexed by Cat-Ord-Ix.
007000         05  Cat-Order-Name      pic x(16).
007100         05  Cat-Order-Dflt-Sub  pic x(30).
007200         05  Cat-Order-Critical  pic x(01).
007210             88  Cat-Order-Is-Critical  value "Y".
007220             88  Cat-Order-Not-Critical value "N".
007300*
007310 01  RV-Alert-Level-Lit.
007320*        fixed levels - see U7 in the run book for the windows,
007330*        thresholds and keyword sets behind each one
007340     03  filler   pic x(10)   value "CRITICAL".
007350     03  filler   pic 9(3)    comp value 180.
007360     03  filler   pic 9(3)    comp value 1.
007370     03  filler   pic 9(1)    comp value 1.
007380     03  filler   pic x(10)   value "SERIOUS".
007390     03  filler   pic 9(3)    comp value 90.
007400     03  filler   pic 9(3)    comp value 2.
007410     03  filler   pic 9(1)    comp value 2.
007420     03  filler   pic x(10)   value "IMPORTANT".
007430     03  filler   pic 9(3)    comp value 30.
007440     03  filler   pic 9(3)    comp value 3.
007450     03  filler   pic 9(1)    comp value 3.
007460 01  RV-Alert-Level-Table redefines RV-Alert-Level-Lit.
007470     03  Alert-Level-Entry       occurs 3 times
007480                                 indexed by Alert-Lvl-Ix.
007490         05  Alert-Level-Name    pic x(10).
007500         05  Alert-Level-Window  pic 9(3)    comp.
007510         05  Alert-Level-Thresh  pic 9(3)    comp.
007520         05  Alert-Level-Rank    pic 9(1)    comp.
